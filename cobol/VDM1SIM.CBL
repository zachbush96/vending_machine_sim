000100******************************************************************
000200* FECHA       : 17/03/1986                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000400* APLICACION  : MAQUINA VENDEDORA (VDM)                          *
000500* PROGRAMA    : VDM1SIM                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : SIMULA N DIAS DE OPERACION DE LA MAQUINA         *
000800*             : VENDEDORA. POR CADA DIA APLICA LOS REABASTOS QUE *
000900*             : YA LLEGARON, CALCULA UN VOLUMEN DE VENTAS SEGUN  *
001000*             : EL DIA DE LA SEMANA, VENDE UNIDAD POR UNIDAD     *
001100*             : MIENTRAS HAYA PRODUCTO DISPONIBLE Y ACCESIBLE, Y *
001200*             : POSTEA EL CIERRE FINANCIERO DEL DIA. AL FINAL    *
001300*             : AVANZA EL PUNTERO DE FECHA UN DIA CALENDARIO.    *
001400* ARCHIVOS    : CONFIG=AI, INVENTARIO=AI, VENTAS=A, FINANCIEROS=AI
001500*             : RESDIA=S                                         *
001600* ACCION (ES) : S=SIMULAR                                        *
001700* PROGRAMA(S) : NO APLICA                                        *
001800* CANAL       : BATCH NOCTURNO                                   *
001900* INSTALADO   : 17/03/1986                                       *
002000* BPM/RATIONAL: 301145                                           *
002100* NOMBRE      : SIMULADOR DIARIO MAQUINA VENDEDORA               *
002200* DESCRIPCION : PROYECTO VDM                                     *
002300******************************************************************
002400*                  B I T A C O R A   D E   C A M B I O S         *
002500******************************************************************
002600* 17/03/1986 RVHM 190011 VERSION INICIAL DEL SIMULADOR DIARIO.   *190011  
002700* 02/09/1986 RVHM 190034 SE AGREGA TOPE DE DIAS POR CORRIDA.     *190034  
002800* 14/01/1988 OCHA 190098 CORRIGE REDONDEO COMERCIAL EN POSTEO.   *190098  
002900* 30/06/1989 OCHA 190140 SE AGREGA SEMILLA DE INVENTARIO INICIAL.*190140  
003000* 11/11/1991 RVHM 190207 VALIDA ETA EN BLANCOS ANTES DE COMPARAR.*190207  
003100* 05/05/1994 OCHA 190255 SE AGREGA RESUMEN DE REABASTOS AL DIA.  *190255  
003200* 23/08/1995 RVHM 190289 CORRIGE SALIDA TEMPRANA SIN CANDIDATOS. *190289  
003300* 09/12/1998 JORM 199801 AJUSTE DE FECHAS PARA EL CAMBIO DE SIGLO*199801  
003400*                       (PROBLEMA DEL ANIO 2000, VENTANA DE 4    *
003500*                        POSICIONES EN TODOS LOS PUNTEROS).      *
003600* 27/01/2000 JORM 200005 VALIDA PRIMER DIA SIMULADO DEL ANIO 2000*200005  
003700* 21/05/2001 CARR 201102 ESTANDARIZA MASCARA DE DINERO A 2 DEC.  *201102  
003800* 14/02/2024 PEDR 301145 REVISION GENERAL, SIN CAMBIO DE LOGICA. *301145  
003900* 22/02/2024 PEDR 301145 SE AGREGA TOPE DE 90 DIAS POR CORRIDA.  *301145  
004000* 05/03/2024 JORM 301198 CORRIGE REDONDEO COMERCIAL EN POSTEO.   *301198  
004100* 19/03/2024 JORM 301198 SE AGREGA SEMILLA DE INVENTARIO INICIAL.*301198  
004200* 02/04/2024 PEDR 301233 VALIDA ETA EN BLANCOS ANTES DE COMPARAR.*301233  
004300* 18/04/2024 CARR 301276 SE AGREGA RESUMEN DE REABASTOS AL DIA.  *301276  
004400* 07/05/2024 CARR 301276 CORRIGE SALIDA TEMPRANA SIN CANDIDATOS. *301276  
004500* 21/05/2024 PEDR 301301 AJUSTA REDONDEO DEL VOLUMEN DE VENTAS   *301301  
004600*                       AL ACUMULADOR ENTERO DIRECTAMENTE.       *
004700******************************************************************
004800 IDENTIFICATION DIVISION.
004900 PROGRAM-ID.                     VDM1SIM.
005000 AUTHOR.                         ERICK DANIEL RAMIREZ DIVAS.
005100 INSTALLATION.                   DEPARTAMENTO DE SISTEMAS VDM.
005200 DATE-WRITTEN.                   17/03/1986.
005300 DATE-COMPILED.
005400 SECURITY.                       USO INTERNO UNICAMENTE.
005500
005600* C01 QUEDA RESERVADO PARA EL SALTO DE FORMULARIO DE LOS
005700* REPORTES DEL DEPARTAMENTO; ESTE PROGRAMA NO IMPRIME ENCABEZADO
005800* CON SALTO DE PAGINA PERO SE DEJA LA CLAUSULA POR CONSISTENCIA
005900* CON EL RESTO DE LOS PROGRAMAS DE LA APLICACION VDM.
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM.
006400
006500* LOS CINCO ARCHIVOS DE LA APLICACION VDM SON LINE SEQUENTIAL;
006600* NO HAY ACCESO DIRECTO NI ARCHIVOS INDEXADOS EN ESTE PROGRAMA.
006700* CADA SELECT TIENE SU PROPIO CAMPO DE FILE STATUS PARA QUE LOS
006800* PARRAFOS CARGAR- PUEDAN DISTINGUIR "ARCHIVO NO EXISTE" (35)
006900* DE CUALQUIER OTRO PROBLEMA DE ASIGNACION DE JCL.
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200*    -->  UN SOLO REGISTRO CON LA CONFIGURACION DE LA CORRIDA.
007300*         EL NOMBRE LOGICO CONFIG SE ASOCIA A SU DD/ARCHIVO EN
007400*         EL JCL DE LA CORRIDA; EL PROGRAMA NUNCA VE UNA RUTA.
007500     SELECT CONFIG   ASSIGN    TO CONFIG
007600            ORGANIZATION        IS LINE SEQUENTIAL
007700            FILE STATUS         IS FS-CONFIG.
007800
007900*    -->  UN REGISTRO POR PRODUCTO DE LA MAQUINA VENDEDORA. SE
008000*         LEE COMPLETO A LA TABLA WKS-PRD-DETALLE EN
008100*         CARGAR-INVENTARIO Y SOLO SE REESCRIBE AL FINAL.
008200     SELECT INVENTARIO ASSIGN  TO INVENTARIO
008300            ORGANIZATION        IS LINE SEQUENTIAL
008400            FILE STATUS         IS FS-INVENTARIO.
008500
008600*    -->  BITACORA DE VENTAS, CRECE SOLO POR OPEN EXTEND. CADA
008700*         RENGLON ES UNA UNIDAD VENDIDA; SUMAR-VENTAS-DEL-DIA
008800*         LA RELEE COMPLETA PARA SACAR LOS TOTALES DEL DIA.
008900     SELECT VENTAS   ASSIGN    TO VENTAS
009000            ORGANIZATION        IS LINE SEQUENTIAL
009100            FILE STATUS         IS FS-VENTAS.
009200
009300*    -->  UN REGISTRO POR FECHA CON EL CIERRE FINANCIERO. SE
009400*         CONSERVA EL HISTORICO COMPLETO DE CORRIDAS ANTERIORES.
009500     SELECT FINANCIEROS ASSIGN TO FINANCIEROS
009600            ORGANIZATION        IS LINE SEQUENTIAL
009700            FILE STATUS         IS FS-FINANCIEROS.
009800
009900*    -->  RESUMEN IMPRESO, SALIDA UNICAMENTE. SE ABRE UNA SOLA
010000*         VEZ EN ABRIR-ARCHIVOS Y SE CIERRA HASTA EL FINAL DE
010100*         LA CORRIDA; TODOS LOS DEMAS ARCHIVOS ABREN Y CIERRAN
010200*         POR PARRAFO.
010300     SELECT RESDIA   ASSIGN    TO RESDIA
010400            ORGANIZATION        IS LINE SEQUENTIAL
010500            FILE STATUS         IS FS-RESDIA.
010600
010700 DATA DIVISION.
010800 FILE SECTION.
010900*1 -->  CONFIGURACION DE LA SIMULACION
011000*       UN SOLO REGISTRO, SE REESCRIBE COMPLETO AL FINAL DE
011100*       CADA CORRIDA (VER GRABAR-CONFIGURACION)
011200 FD  CONFIG.
011300     COPY VDCFG01.
011400*2 -->  MAESTRO DE INVENTARIO, UN REGISTRO POR PRODUCTO
011500*       SE LEE COMPLETO A MEMORIA AL INICIO DE LA CORRIDA
011600 FD  INVENTARIO.
011700     COPY VDINV01.
011800*3 -->  BITACORA DE VENTAS, SOLO SE AGREGA
011900*       NUNCA SE REESCRIBE NI SE BORRA; CRECE CORRIDA TRAS
012000*       CORRIDA MIENTRAS DURE LA MAQUINA VENDEDORA EN OPERACION
012100 FD  VENTAS.
012200     COPY VDVTA01.
012300*4 -->  CIERRE FINANCIERO DIARIO, UN REGISTRO POR FECHA
012400*       SE REESCRIBE COMPLETO AL FINAL DE CADA CORRIDA, IGUAL
012500*       QUE EL MAESTRO DE INVENTARIO
012600 FD  FINANCIEROS.
012700     COPY VDFIN01.
012800*5 -->  RESUMEN IMPRESO DEL DIA SIMULADO
012900*       UNA LINEA POR CADA DATO DEL RESUMEN, SIN ENCABEZADO NI
013000*       SALTO DE PAGINA; ES UN LISTADO DE CONSULTA, NO UN
013100*       REPORTE FORMAL DEL DEPARTAMENTO
013200 FD  RESDIA.
013300 01  LIN-RESUMEN-DIA               PIC X(80).
013400
013500 WORKING-STORAGE SECTION.
013600******************************************************************
013700*               C A M P O S    D E    T R A B A J O              *
013800******************************************************************
013900 01  WKS-CAMPOS-DE-TRABAJO.
014000*        -->   NOMBRE DEL PROGRAMA, SE USA SOLO EN DISPLAY DE
014100*               DIAGNOSTICO; NO VIAJA A NINGUN ARCHIVO DE SALIDA
014200     02  WKS-PROGRAMA              PIC X(08)  VALUE "VDM1SIM".
014300*        -->   TOMADO DE SYSIN EN ACEPTAR-PARAMETROS, TOPADO
014400*               ENTRE 1 Y 90 POR REGLA DE NEGOCIO
014500     02  WKS-DIAS-A-SIMULAR        PIC 9(03)       VALUE ZEROS.
014600*        -->   CONTADOR DE DIAS YA SIMULADOS EN ESTA CORRIDA,
014700*               SOLO PARA REFERENCIA; NO CONTROLA EL PERFORM
014800     02  WKS-DIA-ACTUAL            PIC 9(03)  COMP VALUE ZEROS.
014900*   FLAGS FIN DE ARCHIVO (HEREDADOS DE VERSIONES ANTERIORES DEL
015000*   PROGRAMA; LOS PARRAFOS CARGAR- ACTUALES USAN FILE STATUS
015100*   DIRECTAMENTE, ESTOS 88 QUEDAN DE RESPALDO)
015200     02  WKS-FIN-ARCHIVOS          PIC 9(01).
015300         88  WKS-FIN-CONFIG                     VALUE 1.
015400         88  WKS-FIN-INVENTARIO                 VALUE 2.
015500         88  WKS-FIN-FINANCIEROS                VALUE 3.
015600*        -->   MASCARA DE IMPRESION PARA MONTOS EN DOLARES,
015700*               USADA EN EL RESUMEN IMPRESO DEL DIA. LA MASCARA
015800*               SE ESTANDARIZO A DOS DECIMALES CON EL TICKET
015900*               201102 (2001); ANTES SOLO MOSTRABA ENTEROS Y
016000*               OPERACIONES TENIA QUE CUADRAR LOS CENTAVOS A MANO
016100     02  WKS-MASK                  PIC Z,ZZZ,ZZ9.99.
016200*        -->   MASCARA DE IMPRESION PARA CANTIDADES ENTERAS
016300*               CORTAS (UNIDADES, CANTIDADES DE REABASTO)
016400     02  WKS-MASK-CORTA            PIC ZZ9.
016500     02  FILLER                    PIC X(10)  VALUE SPACES.
016600
016700******************************************************************
016800*    VARIABLES PARA EVALUAR INTEGRIDAD DE ARCHIVOS (FILE STATUS) *
016900******************************************************************
017000* UN CAMPO DE FILE STATUS POR ARCHIVO, EN EL ORDEN EN QUE
017100* APARECEN LAS SELECT EN EL FILE-CONTROL. TODOS ARRANCAN EN
017200* "00" PORQUE AL ABRIR SE REVISA CONTRA "00" Y "35" ANTES DE
017300* SEGUIR, NUNCA CONTRA EL VALOR INICIAL DE ESTE CAMPO.
017400 01  FS-CONFIG                     PIC X(02)  VALUE "00".
017500 01  FS-INVENTARIO                 PIC X(02)  VALUE "00".
017600 01  FS-VENTAS                     PIC X(02)  VALUE "00".
017700 01  FS-FINANCIEROS                PIC X(02)  VALUE "00".
017800 01  FS-RESDIA                     PIC X(02)  VALUE "00".
017900
018000******************************************************************
018100*        CONFIGURACION EN MEMORIA, MOVIDA DESDE EL ARCHIVO       *
018200*        MISMO LAYOUT QUE VDCFG01, CON PREFIJO WKS- PARA NO      *
018300*        CHOCAR CON LOS NOMBRES DEL FD CONFIG                   *
018400******************************************************************
018500 01  WKS-REG-CONFIG.
018600*        -->   HASTA 10 GASTOS FIJOS DIARIOS, POR NOMBRE Y MONTO
018700     02  WKS-CFG-GASTOS-FIJOS.
018800         03  WKS-CFG-NUM-GASTOS    PIC 9(02)      VALUE ZEROS.
018900         03  WKS-CFG-GASTO-TABLA OCCURS 10 TIMES.
019000             04  WKS-CFG-GASTO-NOMBRE
019100                                   PIC X(20)      VALUE SPACES.
019200             04  WKS-CFG-GASTO-MONTO
019300                                   PIC S9(05)V9(4)
019400                                   COMP-3         VALUE ZEROS.
019500             04  FILLER            PIC X(01)      VALUE SPACES.
019600         03  FILLER                PIC X(04)      VALUE SPACES.
019700*        -->   TOPE MINIMO Y MAXIMO DEL VOLUMEN BASE DIARIO
019800     02  WKS-CFG-RANGO-VENTA-DIA.
019900         03  WKS-CFG-VTA-MIN-DIA   PIC S9(03)     VALUE +5.
020000         03  WKS-CFG-VTA-MAX-DIA   PIC S9(03)     VALUE +20.
020100         03  FILLER                PIC X(02)      VALUE SPACES.
020200*        -->   FACTOR MULTIPLICADOR POR DIA DE LA SEMANA, EN
020300*               EL MISMO ORDEN QUE WKS-DIA-SEMANA (1=LUNES)
020400     02  WKS-CFG-FACTORES-DIA-SEMANA.
020500         03  WKS-CFG-MULT-DIA OCCURS 7 TIMES
020600                              INDEXED BY IX-MULT-DIA.
020700             04  WKS-CFG-MULT-FACTOR
020800                                   PIC S9(01)V9(4) VALUE +1.0000.
020900         03  FILLER                PIC X(03)      VALUE SPACES.
021000*        -->   PRECIO TOPE ACCESIBLE PARA EL CLIENTE SIMULADO;
021100*               PRODUCTOS POR ENCIMA QUEDAN FUERA DE LA VENTA
021200     02  WKS-CFG-PRECIO-MAX-ACCESIBLE
021300                                   PIC S9(03)V9(4)
021400                                   COMP-3         VALUE +2.0000.
021500*        -->   DIAS DE ENTREGA Y CANTIDAD MINIMA DE PEDIDO,
021600*               PARAMETROS USADOS POR EL MODULO DE INVENTARIO
021700     02  WKS-CFG-PARAMETROS-REABASTO.
021800         03  WKS-CFG-DIAS-ENTREGA  PIC S9(03)     VALUE +2.
021900         03  WKS-CFG-CANT-MINIMA-PEDIDO
022000                                   PIC S9(05)     VALUE +10.
022100         03  FILLER                PIC X(03)      VALUE SPACES.
022200*        -->   PUNTERO DE FECHA QUE AVANZA UN DIA POR CADA
022300*               VUELTA DEL LAZO, Y ULTIMA FECHA YA SIMULADA
022400     02  WKS-CFG-PUNTEROS-FECHA.
022500         03  WKS-CFG-FECHA-ACTUAL  PIC X(10)      VALUE SPACES.
022600         03  WKS-CFG-FECHA-ULTIMA-SIM
022700                                   PIC X(10)      VALUE SPACES.
022800*        -->   VISTA NUMERICA DE LA FECHA ACTUAL, NO SE USA EN
022900*               ESTE PROGRAMA PERO QUEDA DISPONIBLE PARA
023000*               VALIDACIONES FUTURAS SIN TOCAR EL LAYOUT
023100     02  WKS-CFG-FECHA-ACTUAL-R REDEFINES
023200                                WKS-CFG-FECHA-ACTUAL.
023300         03  WKS-CFG-FAC-ANIO      PIC 9(04).
023400         03  FILLER                PIC X(01).
023500         03  WKS-CFG-FAC-MES       PIC 9(02).
023600         03  FILLER                PIC X(01).
023700         03  WKS-CFG-FAC-DIA       PIC 9(02).
023800     02  FILLER                    PIC X(20)      VALUE SPACES.
023900
024000******************************************************************
024100*       TABLA DE INVENTARIO EN MEMORIA (MAESTRO PEQUENIO,        *
024200*       SE LEE COMPLETO, SE ACTUALIZA Y SE REESCRIBE COMPLETO)   *
024300******************************************************************
024400 01  WKS-TABLA-INVENTARIO.
024500     02  WKS-NUM-PRODUCTOS         PIC 9(03)  COMP VALUE ZEROS.
024600     02  WKS-PRODUCTO OCCURS 1 TO 50 TIMES
024700                      DEPENDING ON WKS-NUM-PRODUCTOS
024800                      INDEXED BY IX-PRD.
024900*        -->   RENGLON DE LA TABLA, MISMO LAYOUT QUE VDINV01
025000         03  WKS-PRD-DETALLE.
025100             04  WKS-PRD-NOMBRE-ITEM  PIC X(20)    VALUE SPACES.
025200             04  WKS-PRD-EXISTENCIA   PIC S9(05)   VALUE ZEROS.
025300             04  WKS-PRD-PEDIDO-PENDIENTE
025400                                      PIC S9(05)   VALUE ZEROS.
025500             04  WKS-PRD-FECHA-ENTREGA
025600                                      PIC X(10)    VALUE SPACES.
025700*            -->   VISTA NUMERICA DE LA FECHA DE ENTREGA, PARA
025800*                  CUANDO HAGA FALTA COMPARAR ANIO/MES/DIA POR
025900*                  SEPARADO EN LUGAR DE LA CADENA COMPLETA
026000             04  WKS-PRD-FECHA-ENTREGA-R REDEFINES
026100                                      WKS-PRD-FECHA-ENTREGA.
026200                 05  WKS-PRD-FEN-ANIO  PIC 9(04).
026300                 05  FILLER            PIC X(01).
026400                 05  WKS-PRD-FEN-MES   PIC 9(02).
026500                 05  FILLER            PIC X(01).
026600                 05  WKS-PRD-FEN-DIA   PIC 9(02).
026700             04  WKS-PRD-PRECIO-COSTO PIC S9(03)V9(4)
026800                                       COMP-3       VALUE ZEROS.
026900             04  WKS-PRD-PRECIO-VENTA PIC S9(03)V9(4)
027000                                       COMP-3       VALUE ZEROS.
027100*            -->   INDICADOR DE PEDIDO VIGENTE, CONTROLA SI
027200*                  REVISAR-REABASTO-PRODUCTO TIENE ALGO QUE
027300*                  REVISAR PARA ESTE PRODUCTO
027400             04  WKS-PRD-IND-PEDIDO-VIGENTE
027500                                      PIC X(01)    VALUE "N".
027600                 88  WKS-PRD-HAY-PEDIDO-VIGENTE    VALUE "S".
027700                 88  WKS-PRD-SIN-PEDIDO-VIGENTE    VALUE "N".
027800             04  FILLER               PIC X(09)    VALUE SPACES.
027900
028000******************************************************************
028100*     TABLA DE FINANCIEROS EN MEMORIA (SE LEE COMPLETO, SE       *
028200*     REEMPLAZA EL DIA VIGENTE Y SE REESCRIBE COMPLETO)          *
028300******************************************************************
028400 01  WKS-TABLA-FINANCIEROS.
028500     02  WKS-NUM-FINANCIEROS       PIC 9(03)  COMP VALUE ZEROS.
028600     02  WKS-FINANCIERO OCCURS 1 TO 500 TIMES
028700                        DEPENDING ON WKS-NUM-FINANCIEROS
028800                        ASCENDING KEY WKS-FDA-FECHA
028900                        INDEXED BY IX-FIN.
029000*        -->   RENGLON DE LA TABLA, MISMO LAYOUT QUE VDFIN01
029100         03  WKS-FDA-FECHA-GRUPO.
029200             04  WKS-FDA-FECHA        PIC X(10)    VALUE SPACES.
029300*            -->   VISTA NUMERICA DE LA FECHA DEL CIERRE, USADA
029400*                  SOLO SI ALGUN REPORTE NECESITA DESGLOSAR EL
029500*                  ANIO O EL MES SIN PARSEAR LA CADENA
029600             04  WKS-FDA-FECHA-R REDEFINES WKS-FDA-FECHA.
029700                 05  WKS-FDA-FEC-ANIO  PIC 9(04).
029800                 05  FILLER            PIC X(01).
029900                 05  WKS-FDA-FEC-MES   PIC 9(02).
030000                 05  FILLER            PIC X(01).
030100                 05  WKS-FDA-FEC-DIA   PIC 9(02).
030200*            -->   INGRESO BRUTO DEL DIA, SUMADO DESDE LA
030300*                  BITACORA DE VENTAS (VER SUMAR-VENTAS-DEL-DIA)
030400             04  WKS-FDA-INGRESO      PIC S9(07)V9(4)
030500                                       COMP-3       VALUE ZEROS.
030600*            -->   COSTO DE LO VENDIDO, AL PRECIO DE COSTO DEL
030700*                  PRODUCTO AL MOMENTO DE CADA VENTA
030800             04  WKS-FDA-COSTO-VENTA  PIC S9(07)V9(4)
030900                                       COMP-3       VALUE ZEROS.
031000*            -->   GASTOS FIJOS DEL DIA, TOMADOS DE CONFIG
031100             04  WKS-FDA-GASTOS       PIC S9(07)V9(4)
031200                                       COMP-3       VALUE ZEROS.
031300*            -->   INGRESO MENOS COSTO DE VENTA MENOS GASTOS
031400             04  WKS-FDA-UTILIDAD     PIC S9(07)V9(4)
031500                                       COMP-3       VALUE ZEROS.
031600             04  FILLER               PIC X(08)    VALUE SPACES.
031700
031800******************************************************************
031900*          VARIABLES DE FECHA Y DIA DE LA SEMANA                 *
032000******************************************************************
032100* FECHA DEL RELOJ DEL SISTEMA, SOLO SE USA UNA VEZ, AL SEMBRAR
032200* LA CONFIGURACION EN LA PRIMERA CORRIDA (VER
032300* SEMBRAR-CONFIGURACION). EN CORRIDAS SIGUIENTES LA FECHA VIENE
032400* DE CONFIG Y NO DEL RELOJ.
032500 01  WKS-FECHA-SISTEMA             PIC 9(08)  VALUE ZEROS.
032600 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.
032700     02  WKS-FS-ANIO               PIC 9(04).
032800     02  WKS-FS-MES                PIC 9(02).
032900     02  WKS-FS-DIA                PIC 9(02).
033000* FECHA QUE SE ESTA SIMULANDO EN LA VUELTA ACTUAL DEL LAZO DE
033100* SIMULAR-UN-DIA. SE GUARDA COMO TEXTO AAAA-MM-DD PARA QUE LAS
033200* COMPARACIONES DE FECHA EN APLICAR-REABASTOS Y
033300* BUSCAR-FINANCIERO-DEL-DIA SEAN SIMPLES COMPARACIONES DE
033400* CADENA, Y SE REDEFINE ABAJO PARA LA ARITMETICA DE CALENDARIO.
033500 01  WKS-FECHA-SIMULADA            PIC X(10)  VALUE SPACES.
033600 01  WKS-FECHA-SIMULADA-R REDEFINES WKS-FECHA-SIMULADA.
033700     02  WKS-FSM-ANIO              PIC 9(04).
033800     02  FILLER                    PIC X(01).
033900     02  WKS-FSM-MES               PIC 9(02).
034000     02  FILLER                    PIC X(01).
034100     02  WKS-FSM-DIA               PIC 9(02).
034200* RESULTADO DE CALCULAR-DIA-SEMANA: 0=LUNES ... 6=DOMINGO.
034300 01  WKS-DIA-SEMANA                PIC 9(01)  COMP VALUE ZEROS.
034400
034500*   CAMPOS DE LA RUTINA DE DIA DE LA SEMANA (CONGRUENCIA CIVIL)
034600*   TODOS COMP PORQUE SON PURA ARITMETICA INTERMEDIA, NUNCA
034700*   SALEN A NINGUN ARCHIVO NI REPORTE.
034800 01  WKS-CALC-SEMANA.
034900     02  WKS-CS-Y                  PIC S9(09) COMP VALUE ZEROS.
035000     02  WKS-CS-M                  PIC S9(09) COMP VALUE ZEROS.
035100     02  WKS-CS-ERA                PIC S9(09) COMP VALUE ZEROS.
035200     02  WKS-CS-YOE                PIC S9(09) COMP VALUE ZEROS.
035300     02  WKS-CS-DOY                PIC S9(09) COMP VALUE ZEROS.
035400     02  WKS-CS-DOE                PIC S9(09) COMP VALUE ZEROS.
035500     02  WKS-CS-Z                  PIC S9(09) COMP VALUE ZEROS.
035600     02  WKS-CS-COCIENTE           PIC S9(09) COMP VALUE ZEROS.
035700     02  FILLER                    PIC X(04)  VALUE SPACES.
035800
035900*   TABLA DE DIAS POR MES (SE AJUSTA FEBRERO SEGUN BISIESTO).
036000*   SE DECLARA COMO UN GRUPO DE FILLER CON VALOR Y SE REDEFINE
036100*   COMO UNA TABLA OCCURS PORQUE ASI ES MAS FACIL INICIALIZAR
036200*   LOS DOCE VALORES DE UNA SOLA VEZ CON VALUE.
036300 01  WKS-TABLA-MESES-V.
036400     02  FILLER                    PIC 9(02)  VALUE 31.
036500     02  FILLER                    PIC 9(02)  VALUE 28.
036600     02  FILLER                    PIC 9(02)  VALUE 31.
036700     02  FILLER                    PIC 9(02)  VALUE 30.
036800     02  FILLER                    PIC 9(02)  VALUE 31.
036900     02  FILLER                    PIC 9(02)  VALUE 30.
037000     02  FILLER                    PIC 9(02)  VALUE 31.
037100     02  FILLER                    PIC 9(02)  VALUE 31.
037200     02  FILLER                    PIC 9(02)  VALUE 30.
037300     02  FILLER                    PIC 9(02)  VALUE 31.
037400     02  FILLER                    PIC 9(02)  VALUE 30.
037500     02  FILLER                    PIC 9(02)  VALUE 31.
037600 01  WKS-TABLA-MESES REDEFINES WKS-TABLA-MESES-V.
037700     02  WKS-DIAS-EN-MES OCCURS 12 TIMES  PIC 9(02).
037800*   WKS-IND-BISIESTO QUEDA DECLARADO DESDE VERSIONES ANTERIORES
037900*   DEL PROGRAMA, CUANDO VALIDAR-BISIESTO DEVOLVIA UN INDICADOR
038000*   EN LUGAR DE AJUSTAR DIRECTAMENTE WKS-DIAS-EN-MES(2); YA NO
038100*   SE USA PERO SE DEJA PARA NO MOVER EL LAYOUT SIN NECESIDAD
038200 01  WKS-IND-BISIESTO              PIC 9(01)  COMP VALUE ZEROS.
038300*   RESIDUO Y COCIENTE SON CAMPOS DE TRABAJO COMPARTIDOS POR
038400*   LAS TRES DIVIDE DE VALIDAR-BISIESTO (ENTRE 400, 100 Y 4)
038500 01  WKS-RESIDUO-BISIESTO          PIC 9(03)  COMP VALUE ZEROS.
038600 01  WKS-COCIENTE-BISIESTO         PIC 9(07)  COMP VALUE ZEROS.
038700
038800******************************************************************
038900*             GENERADOR DE NUMEROS PSEUDOALEATORIOS              *
039000*             (CONGRUENCIAL, SIN FUNCIONES INTRINSECAS)          *
039100******************************************************************
039200 01  WKS-ALEATORIO.
039300*        -->   SEMILLA INICIAL FIJA; SE VA ACTUALIZANDO SOLA EN
039400*               CADA LLAMADA A OBTENER-ALEATORIO
039500     02  WKS-SEMILLA                PIC S9(9)  COMP VALUE 54217.
039600*        -->   PRODUCTO INTERMEDIO SEMILLA*16807; VA A S9(18)
039700*               PORQUE PUEDE DESBORDAR S9(9) FACILMENTE
039800     02  WKS-PRODUCTO-ALEA          PIC S9(18) COMP VALUE ZEROS.
039900     02  WKS-RANGO-ALEA             PIC S9(9)  COMP VALUE ZEROS.
040000     02  WKS-COCIENTE-ALEA          PIC S9(9)  COMP VALUE ZEROS.
040100     02  WKS-RESULTADO-ALEA         PIC S9(9)  COMP VALUE ZEROS.
040200     02  FILLER                     PIC X(04) VALUE SPACES.
040300
040400******************************************************************
040500*          VARIABLES DEL VOLUMEN Y CICLO DE VENTAS DEL DIA       *
040600******************************************************************
040700* WKS-VOLUMEN-BASE ES EL VOLUMEN ANTES DEL FACTOR DEL DIA DE LA
040800* SEMANA; WKS-VOLUMEN-DIA YA LLEVA EL FACTOR APLICADO Y ES EL
040900* QUE CONTROLA EL PERFORM ... TIMES DE VENDER-UNIDADES.
041000 01  WKS-VOLUMEN-BASE               PIC S9(05) COMP VALUE ZEROS.
041100 01  WKS-VOLUMEN-DIA                PIC S9(05) COMP VALUE ZEROS.
041200 01  WKS-ITERACION-VENTA            PIC S9(05) COMP VALUE ZEROS.
041300*        -->   CANTIDAD DE PRODUCTOS CON EXISTENCIA Y PRECIO
041400*               ACCESIBLE EN LA ITERACION ACTUAL DE VENTA
041500 01  WKS-NUM-CANDIDATOS              PIC 9(03) COMP VALUE ZEROS.
041600*        -->   SUBINDICES DE PRODUCTO DE CADA CANDIDATO, ARMADA
041700*               POR ARMAR-CANDIDATOS EN CADA ITERACION
041800 01  WKS-INDICE-CANDIDATO OCCURS 50 TIMES
041900                          PIC 9(03)  COMP VALUE ZEROS.
042000*   SUBINDICE DE LA TABLA DE PRODUCTOS QUE RESULTO ELEGIDO EN LA
042100*   ITERACION ACTUAL DE VENDER-UNIDADES, TOMADO AL AZAR DE LA
042200*   LISTA DE CANDIDATOS ARMADA POR ARMAR-CANDIDATOS
042300 01  WKS-CANDIDATO-ELEGIDO          PIC 9(03) COMP VALUE ZEROS.
042400*   CONTADOR DE UNIDADES REALMENTE VENDIDAS EN EL DIA; PUEDE
042500*   QUEDAR POR DEBAJO DE WKS-VOLUMEN-DIA SI LA VENTA SE CORTO
042600*   TEMPRANO POR FALTA DE CANDIDATOS (VER VENDER-UNIDADES)
042700 01  WKS-UNIDADES-VENDIDAS-DIA      PIC S9(05) COMP VALUE ZEROS.
042800
042900******************************************************************
043000*             ACUMULADORES DEL CIERRE FINANCIERO DEL DIA         *
043100******************************************************************
043200* ESTOS CUATRO CAMPOS SE RECALCULAN DESDE CERO EN CADA LLAMADA A
043300* POSTEAR-FINANCIEROS (VER SUMAR-VENTAS-DEL-DIA); NO SE
043400* ACARREAN DE UN DIA SIMULADO AL SIGUIENTE.
043500 01  WKS-TOTAL-INGRESO              PIC S9(07)V9(4) VALUE ZEROS.
043600 01  WKS-TOTAL-COSTO-VENTA          PIC S9(07)V9(4) VALUE ZEROS.
043700 01  WKS-TOTAL-GASTOS               PIC S9(07)V9(4) VALUE ZEROS.
043800 01  WKS-TOTAL-UTILIDAD             PIC S9(07)V9(4) VALUE ZEROS.
043900
044000******************************************************************
044100*           BITACORA DE REABASTOS APLICADOS EN EL DIA            *
044200******************************************************************
044300* SE VACIA AL INICIO DE CADA DIA SIMULADO (VER SIMULAR-UN-DIA)
044400* Y SE LLENA EN REVISAR-REABASTO-PRODUCTO; IMPRIMIR-RESUMEN-DIA
044500* LA RECORRE AL FINAL PARA DEJAR UNA LINEA POR REABASTO.
044600 01  WKS-NUM-REABASTOS-DIA          PIC 9(02) COMP VALUE ZEROS.
044700 01  WKS-REABASTO-ITEM OCCURS 50 TIMES.
044800     02  WKS-REAB-NOMBRE            PIC X(20) VALUE SPACES.
044900     02  WKS-REAB-CANTIDAD          PIC S9(05) VALUE ZEROS.
045000     02  FILLER                     PIC X(05) VALUE SPACES.
045100
045200******************************************************************
045300*                  AUXILIARES GENERALES DE INDICE                *
045400******************************************************************
045500* WKS-I Y WKS-J SON INDICES DE PROPOSITO GENERAL, REUTILIZADOS
045600* EN VARIOS PARRAFOS (SEMBRAR-INVENTARIO, SUMAR-UN-GASTO-FIJO,
045700* BUSCAR-FINANCIERO-DEL-DIA, IMPRIMIR-RESUMEN-DIA); NO GUARDAN
045800* NINGUN VALOR DE NEGOCIO ENTRE UN PARRAFO Y OTRO.
045900 01  WKS-I                          PIC 9(03) COMP VALUE ZEROS.
046000 01  WKS-J                          PIC 9(03) COMP VALUE ZEROS.
046100
046200 PROCEDURE DIVISION.
046300******************************************************************
046400*       P R O C E D U R E   D I V I S I O N   -   V D M 1 S I M *
046500*       SIMULADOR DIARIO, ORDEN DE LOS PARRAFOS SEGUN EL        *
046600*       ORDEN NATURAL DE LA CORRIDA (NO ALFABETICO).            *
046700******************************************************************
046800* EL PROGRAMA SE DIVIDE EN TRES MOMENTOS: (1) ARRANQUE, DONDE SE
046900* LEEN LOS TRES MAESTROS A MEMORIA; (2) EL LAZO DE SIMULACION,
047000* UNA ITERACION POR CADA DIA PEDIDO EN SYSIN; (3) CIERRE, DONDE
047100* SE REESCRIBEN LOS MAESTROS CON EL ESTADO FINAL DE LA CORRIDA.
047200* NO HAY REINICIO (RESTART) INTERMEDIO; SI LA CORRIDA SE CAE A
047300* MEDIO CAMINO HAY QUE RELANZARLA DESDE EL PASO DE JCL COMPLETO.
047400*
047500* RESUMEN DE REGLAS DE NEGOCIO VIGENTES (PARA EL PROGRAMADOR
047600* QUE MANTENGA ESTO DESPUES DE NOSOTROS, CON EL TICKET QUE LAS
047700* ORIGINO):
047800*   1. TOPE DE 90 DIAS Y PISO DE 1 DIA POR CORRIDA (301145).
047900*      VER ACEPTAR-PARAMETROS.
048000*   2. LA PRIMERA CORRIDA SIEMBRA CONFIGURACION E INVENTARIO
048100*      CON VALORES POR DEFECTO SI LOS ARCHIVOS NO EXISTEN
048200*      (FS=35); NO ES UN ERROR, ES EL CASO NORMAL DE ARRANQUE
048300*      DE UNA MAQUINA NUEVA (190140).
048400*   3. LOS REABASTOS SE APLICAN ANTES DE VENDER CADA DIA; UN
048500*      PEDIDO SOLO SE CONSIDERA VENCIDO SI TIENE FECHA DE
048600*      ENTREGA NO EN BLANCOS (301233).
048700*   4. EL VOLUMEN DE VENTA SE REDONDEA COMERCIALMENTE AL
048800*      ACUMULADOR ENTERO DIRECTAMENTE, SIN TRUNCAR (301301).
048900*   5. SI NINGUN PRODUCTO TIENE EXISTENCIA Y PRECIO ACCESIBLE,
049000*      LA VENTA DEL DIA TERMINA DE INMEDIATO; LO QUE QUEDABA
049100*      POR VENDER SE PIERDE, NO SE ACUMULA PARA MANANA (301276).
049200*   6. EL POSTEO FINANCIERO DEL DIA ES IDEMPOTENTE: SI SE
049300*      VUELVE A CORRER EL MISMO DIA, EL REGISTRO SE REEMPLAZA,
049400*      NUNCA SE DUPLICA (301198).
049500*   7. LA UTILIDAD SE REDONDEA COMERCIALMENTE AL POSTEAR
049600*      (190098, REVALIDADO EN 301198).
049700*   8. EL DIA DE LA SEMANA SE CALCULA POR CONGRUENCIA CIVIL,
049800*      SIN INTRINSECOS DE FECHA; EL AJUSTE DEL CAMBIO DE SIGLO
049900*      (Y2K) DE 1998 NO TOCO ESTE ALGORITMO PORQUE YA TRABAJABA
050000*      CON ANIO DE CUATRO POSICIONES (199801).
050100*   9. LA MAQUINA VENDE UNIDAD POR UNIDAD, NUNCA POR LOTE; CADA
050200*      UNIDAD ELIGE UN PRODUCTO DISTINTO AL AZAR ENTRE LOS
050300*      CANDIDATOS VIGENTES EN ESE MOMENTO (190011, DESDE LA
050400*      VERSION INICIAL DEL SIMULADOR).
050500*  10. LOS MAESTROS SOLO SE REESCRIBEN AL FINAL DE LA CORRIDA
050600*      COMPLETA; NO HAY REWRITE INTERMEDIO RENGLON POR RENGLON
050700*      PORQUE SON ARCHIVOS LINE SEQUENTIAL (190140).
050800* EL PROGRAMA SE CORRE UNA VEZ POR JOB Y PROCESA TODOS LOS DIAS
050900* PEDIDOS EN UNA SOLA INVOCACION; NO HAY CHECKPOINT/RESTART A
051000* MITAD DE CORRIDA PORQUE LOS TRES MAESTROS SOLO SE REESCRIBEN
051100* AL FINAL (VER REESCRIBIR-INVENTARIO, REESCRIBIR-FINANCIEROS Y
051200* GRABAR-CONFIGURACION). SI EL JOB ABORTA A MITAD DE LA
051300* SIMULACION, LOS MAESTROS QUEDAN EXACTAMENTE COMO ESTABAN
051400* ANTES DE ARRANCAR Y LA CORRIDA SE PUEDE REPETIR SIN RIESGO
051500* DE DUPLICAR VENTAS NI FINANCIEROS.
051600 000-MAIN SECTION.
051700*    -->  TOMA EL NUMERO DE DIAS A SIMULAR DESDE SYSIN
051800     PERFORM ACEPTAR-PARAMETROS
051900*    -->  DEJA LISTO EL ARCHIVO DE RESUMEN IMPRESO DEL DIA
052000     PERFORM ABRIR-ARCHIVOS
052100*    -->  LOS TRES PARRAFOS CARGAR- SIEMBRAN SU MAESTRO SI ES
052200*         LA PRIMERA CORRIDA (FS=35) O LO LEEN COMPLETO A MEMORIA
052300     PERFORM CARGAR-CONFIGURACION
052400     PERFORM CARGAR-INVENTARIO
052500     PERFORM CARGAR-FINANCIEROS
052600*    -->  NUCLEO DE LA SIMULACION: UNA EJECUCION POR DIA PEDIDO
052700     PERFORM SIMULAR-UN-DIA
052800             WKS-DIAS-A-SIMULAR TIMES
052900*    -->  AL TERMINAR LA CORRIDA SE REESCRIBEN LOS TRES MAESTROS
053000*         CON EL ESTADO ACTUALIZADO, SIN REGISTROS INTERMEDIOS
053100     PERFORM REESCRIBIR-INVENTARIO
053200     PERFORM REESCRIBIR-FINANCIEROS
053300     PERFORM GRABAR-CONFIGURACION
053400     PERFORM CERRAR-ARCHIVOS
053500     STOP RUN.
053600 000-MAIN-E.  EXIT.
053700
053800******************************************************************
053900*     A C E P T A R   P A R A M E T R O S   D E   L A            *
054000*     C O R R I D A   ( S Y S I N )                              *
054100******************************************************************
054200* ACEPTAMOS DE SYSIN LA CANTIDAD DE DIAS A SIMULAR EN LA CORRIDA.
054300* EL TOPE ORIGINAL FUE DE 30 DIAS (TICKET 190034, 1986); SE
054400* AMPLIO A 90 DIAS CON EL TICKET 301145 EN FEBRERO DE 2024
054500* PORQUE OPERACIONES EMPEZO A CORRER SIMULACIONES TRIMESTRALES
054600* PARA PROYECTAR INVENTARIO. EL PISO ES DE 1 DIA; UNA CORRIDA
054700* EN CERO O NEGATIVO NO TIENE SENTIDO Y SE NORMALIZA A 1 EN
054800* LUGAR DE RECHAZAR EL JOB.
054900 ACEPTAR-PARAMETROS SECTION.
055000*    -->  LA TARJETA DE PARAMETROS TRAE SOLO EL NUMERO DE DIAS
055100     ACCEPT WKS-DIAS-A-SIMULAR FROM SYSIN
055200     IF WKS-DIAS-A-SIMULAR > 90
055300*       -->  TOPE DE 90 DIAS POR CORRIDA, TICKET 301145
055400        MOVE 90 TO WKS-DIAS-A-SIMULAR
055500     END-IF
055600     IF WKS-DIAS-A-SIMULAR < 1
055700*       -->  PISO DE 1 DIA, EVITA UN PERFORM ... 0 TIMES
055800        MOVE 1  TO WKS-DIAS-A-SIMULAR
055900     END-IF.
056000 ACEPTAR-PARAMETROS-E.  EXIT.
056100
056200* ABRE EL ARCHIVO DE RESUMEN IMPRESO (RESDIA) EN MODO SALIDA.
056300* ESTE ARCHIVO SE ABRE UNA SOLA VEZ AL INICIO DE LA CORRIDA Y
056400* PERMANECE ABIERTO HASTA CERRAR-ARCHIVOS AL FINAL; LOS DEMAS
056500* ARCHIVOS SE ABREN Y CIERRAN PARRAFO POR PARRAFO SEGUN SE
056600* NECESITAN, PORQUE SE LES DA TRATO DE MAESTRO EN MEMORIA.
056700 ABRIR-ARCHIVOS SECTION.
056800     OPEN OUTPUT RESDIA
056900     IF FS-RESDIA NOT = "00"
057000*       -->  SIN RESDIA NO HAY DONDE DEJAR EVIDENCIA DE LA
057100*            CORRIDA; SE CORTA EL JOB CON RETURN-CODE 91
057200        DISPLAY "*** ERROR AL ABRIR RESDIA. FS=" FS-RESDIA
057300        MOVE 91 TO RETURN-CODE
057400        STOP RUN
057500     END-IF.
057600 ABRIR-ARCHIVOS-E.  EXIT.
057700
057800******************************************************************
057900*      C O N F I G   I N I C I A L                         *
058000******************************************************************
058100* LEE EL REGISTRO DE CONFIGURACION. SI EL ARCHIVO NO TIENE
058200* REGISTROS (PRIMERA CORRIDA) SE CARGA LA SEMILLA POR DEFECTO.
058300* EL ARCHIVO CONFIG TIENE UN SOLO REGISTRO (LA CORRIDA ANTERIOR
058400* LO DEJA REESCRITO COMPLETO AL FINAL, VER GRABAR-CONFIGURACION).
058500 CARGAR-CONFIGURACION SECTION.
058600     OPEN INPUT CONFIG
058700     IF FS-CONFIG NOT = "00" AND FS-CONFIG NOT = "35"
058800*       -->  CUALQUIER OTRO FILE STATUS ES PROBLEMA DE DD/JCL,
058900*            NO AUSENCIA DE ARCHIVO; NO SE PUEDE SEGUIR
059000        DISPLAY "*** ERROR AL ABRIR CONFIG. FS=" FS-CONFIG
059100        MOVE 91 TO RETURN-CODE
059200        STOP RUN
059300     END-IF
059400     IF FS-CONFIG = "35"
059500*       -->  PRIMERA CORRIDA, EL ARCHIVO NO EXISTE EN DISCO
059600        PERFORM SEMBRAR-CONFIGURACION
059700     ELSE
059800*       -->  CORRIDA NORMAL, SE LEE EL UNICO REGISTRO GRABADO
059900*            POR LA CORRIDA ANTERIOR
060000        READ CONFIG INTO WKS-REG-CONFIG
060100             AT END PERFORM SEMBRAR-CONFIGURACION
060200        END-READ
060300        CLOSE CONFIG
060400     END-IF.
060500 CARGAR-CONFIGURACION-E.  EXIT.
060600
060700******************************************************************
060800*     S I E M B R A   D E   L A   C O N F I G U R A C I O N      *
060900*     P O R   D E F E C T O                                      *
061000******************************************************************
061100* SEMILLA POR DEFECTO: GASTOS FIJOS, RANGO DE VENTA, FACTORES DE
061200* DEMANDA POR DIA, PRECIO MAXIMO ACCESIBLE, PARAMETROS DE PEDIDO
061300* Y FECHA DE ARRANQUE TOMADA DEL RELOJ DEL SISTEMA.
061400* ESTOS VALORES SOLO SE USAN UNA VEZ, EN LA PRIMERA CORRIDA; DE
061500* AHI EN ADELANTE EL OPERADOR PUEDE AJUSTARLOS EDITANDO CONFIG
061600* A MANO ENTRE CORRIDAS, SI ASI LO REQUIERE EL NEGOCIO.
061700 SEMBRAR-CONFIGURACION SECTION.
061800*    -->  DOS GASTOS FIJOS DE EJEMPLO: ELECTRICIDAD Y
061900*         MANTENIMIENTO, UN DOLAR CADA UNO POR DIA SIMULADO
062000     MOVE 2                          TO WKS-CFG-NUM-GASTOS
062100     MOVE "ELECTRICIDAD"             TO WKS-CFG-GASTO-NOMBRE(1)
062200     MOVE 1.0000                     TO WKS-CFG-GASTO-MONTO(1)
062300     MOVE "MANTENIMIENTO"            TO WKS-CFG-GASTO-NOMBRE(2)
062400     MOVE 1.0000                     TO WKS-CFG-GASTO-MONTO(2)
062500*    -->  RANGO DE VOLUMEN BASE DIARIO, ANTES DEL FACTOR DEL DIA
062600     MOVE +5                         TO WKS-CFG-VTA-MIN-DIA
062700     MOVE +20                        TO WKS-CFG-VTA-MAX-DIA
062800*    -->  FACTOR DE DEMANDA POR DIA DE SEMANA, SUBINDICE 1 A 7
062900*         CORRESPONDE A LUNES..DOMINGO (VER CALCULAR-DIA-SEMANA)
063000     MOVE 1.0000  TO WKS-CFG-MULT-FACTOR(1)
063100     MOVE 1.0000  TO WKS-CFG-MULT-FACTOR(2)
063200     MOVE 1.0500  TO WKS-CFG-MULT-FACTOR(3)
063300     MOVE 1.0500  TO WKS-CFG-MULT-FACTOR(4)
063400     MOVE 1.1000  TO WKS-CFG-MULT-FACTOR(5)
063500     MOVE 0.9000  TO WKS-CFG-MULT-FACTOR(6)
063600     MOVE 0.8500  TO WKS-CFG-MULT-FACTOR(7)
063700*    -->  PRECIO TOPE QUE EL CLIENTE SIMULADO ESTA DISPUESTO A
063800*         PAGAR; PRODUCTOS MAS CAROS QUEDAN FUERA DE LA VENTA
063900     MOVE 2.0000                   TO WKS-CFG-PRECIO-MAX-ACCESIBLE
064000*    -->  PARAMETROS DE REABASTO POR DEFECTO
064100     MOVE +2                         TO WKS-CFG-DIAS-ENTREGA
064200     MOVE +10                        TO WKS-CFG-CANT-MINIMA-PEDIDO
064300*    -->  LA FECHA DE ARRANQUE DE LA PRIMERA CORRIDA SE TOMA DEL
064400*         RELOJ DEL SISTEMA, NO SE INVENTA UNA FECHA FIJA
064500     ACCEPT WKS-FECHA-SISTEMA FROM DATE YYYYMMDD
064600     STRING WKS-FS-ANIO "-" WKS-FS-MES "-" WKS-FS-DIA
064700            DELIMITED BY SIZE INTO WKS-CFG-FECHA-ACTUAL
064800*    -->  NO HAY CORRIDA PREVIA, EL PUNTERO DE ULTIMA FECHA
064900*         SIMULADA QUEDA EN BLANCOS
065000     MOVE SPACES                     TO WKS-CFG-FECHA-ULTIMA-SIM.
065100 SEMBRAR-CONFIGURACION-E.  EXIT.
065200
065300******************************************************************
065400*      M A E S T R O   D E   I N V E N T A R I O            *
065500******************************************************************
065600* LEE EL MAESTRO DE INVENTARIO COMPLETO A MEMORIA. SI NO HAY
065700* REGISTROS SE CARGA LA SEMILLA DE LOS CUATRO PRODUCTOS BASE.
065800* TODA LA TABLA DE PRODUCTOS SE MANTIENE EN WORKING-STORAGE
065900* DURANTE LA CORRIDA COMPLETA (VER WKS-PRD-DETALLE EN VDINV01);
066000* NO SE VUELVE A TOCAR EL ARCHIVO HASTA REESCRIBIR-INVENTARIO.
066100 CARGAR-INVENTARIO SECTION.
066200*    -->  LA TABLA ARRANCA EN CERO RENGLONES ANTES DE LEER;
066300*         WKS-NUM-PRODUCTOS QUEDA COMO EL TOPE VALIDO DE LA
066400*         TABLA PARA TODA LA CORRIDA
066500     MOVE ZEROS TO WKS-NUM-PRODUCTOS
066600     OPEN INPUT INVENTARIO
066700*    -->  MISMA REGLA DE FILE STATUS QUE CONFIG: "35" ES
066800*         ARCHIVO INEXISTENTE, CUALQUIER OTRO CODIGO DISTINTO
066900*         DE "00" ES UN PROBLEMA REAL DE ASIGNACION DEL DD
067000     IF FS-INVENTARIO NOT = "00" AND FS-INVENTARIO NOT = "35"
067100        DISPLAY "*** ERROR AL ABRIR INVENTARIO. FS="
067200                 FS-INVENTARIO
067300        MOVE 91 TO RETURN-CODE
067400        STOP RUN
067500     END-IF
067600     IF FS-INVENTARIO = "00"
067700*       -->  SE LEE PRODUCTO POR PRODUCTO HASTA AT END
067800        PERFORM LEER-UN-PRODUCTO UNTIL FS-INVENTARIO NOT = "00"
067900     END-IF
068000     CLOSE INVENTARIO
068100     IF WKS-NUM-PRODUCTOS = ZEROS
068200*       -->  ARCHIVO EXISTE PERO VACIO, O PRIMERA CORRIDA
068300        PERFORM SEMBRAR-INVENTARIO
068400     END-IF.
068500 CARGAR-INVENTARIO-E.  EXIT.
068600
068700* CARGA UN RENGLON DEL MAESTRO A LA TABLA EN MEMORIA, EN EL
068800* SUBINDICE SIGUIENTE. SI EL AT END DISPARA, EL SUBINDICE SE
068900* REGRESA PORQUE NO HUBO RENGLON NUEVO QUE CONTAR.
069000 LEER-UN-PRODUCTO.
069100     ADD 1 TO WKS-NUM-PRODUCTOS
069200     READ INVENTARIO INTO WKS-PRD-DETALLE(WKS-NUM-PRODUCTOS)
069300          AT END
069400             SUBTRACT 1 FROM WKS-NUM-PRODUCTOS
069500             MOVE "10" TO FS-INVENTARIO
069600     END-READ.
069700
069800******************************************************************
069900*      I N V E N T A R I O   B A S E                        *
070000******************************************************************
070100* CUATRO PRODUCTOS DE EJEMPLO PARA LA PRIMERA CORRIDA: COKE,
070200* CHIPS, WATER Y CANDY, CADA UNO CON SU EXISTENCIA, PRECIO DE
070300* COSTO Y PRECIO DE VENTA INICIALES. EL NEGOCIO PUEDE AMPLIAR
070400* ESTA LISTA EDITANDO EL ARCHIVO INVENTARIO ENTRE CORRIDAS.
070500 SEMBRAR-INVENTARIO SECTION.
070600*    -->  LOS CUATRO PRECIOS DE COSTO Y DE VENTA SE CAPTURARON
070700*         DE LA LISTA DE PRECIOS VIGENTE AL MOMENTO DE ESCRIBIR
070800*         ESTE PARRAFO; SON SOLO SEMILLA DE ARRANQUE, EL
070900*         NEGOCIO LOS AJUSTA EDITANDO INVENTARIO ENTRE CORRIDAS
071000     MOVE 4 TO WKS-NUM-PRODUCTOS
071100*    -->  PRODUCTO 1: GASEOSA
071200     MOVE "COKE"       TO WKS-PRD-NOMBRE-ITEM(1)
071300     MOVE +20          TO WKS-PRD-EXISTENCIA(1)
071400     MOVE 0.5000       TO WKS-PRD-PRECIO-COSTO(1)
071500     MOVE 1.2500       TO WKS-PRD-PRECIO-VENTA(1)
071600*    -->  PRODUCTO 2: BOTANA SALADA
071700     MOVE "CHIPS"      TO WKS-PRD-NOMBRE-ITEM(2)
071800     MOVE +15          TO WKS-PRD-EXISTENCIA(2)
071900     MOVE 0.3000       TO WKS-PRD-PRECIO-COSTO(2)
072000     MOVE 1.0000       TO WKS-PRD-PRECIO-VENTA(2)
072100*    -->  PRODUCTO 3: AGUA EMBOTELLADA
072200     MOVE "WATER"      TO WKS-PRD-NOMBRE-ITEM(3)
072300     MOVE +25          TO WKS-PRD-EXISTENCIA(3)
072400     MOVE 0.2000       TO WKS-PRD-PRECIO-COSTO(3)
072500     MOVE 1.0000       TO WKS-PRD-PRECIO-VENTA(3)
072600*    -->  PRODUCTO 4: DULCE
072700     MOVE "CANDY"      TO WKS-PRD-NOMBRE-ITEM(4)
072800     MOVE +18          TO WKS-PRD-EXISTENCIA(4)
072900     MOVE 0.1500       TO WKS-PRD-PRECIO-COSTO(4)
073000     MOVE 0.8500       TO WKS-PRD-PRECIO-VENTA(4)
073100*    -->  NINGUN PRODUCTO SEMILLA ARRANCA CON PEDIDO PENDIENTE
073200     PERFORM LIMPIAR-PEDIDO-SEMILLA
073300             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 4.
073400 SEMBRAR-INVENTARIO-E.  EXIT.
073500
073600* DEJA EN CERO/BLANCOS LOS CAMPOS DE REABASTO DE UN PRODUCTO
073700* SEMILLA; SE REUTILIZA LA MISMA RUTINA QUE LIMPIA UN REABASTO
073800* YA APLICADO (VER REVISAR-REABASTO-PRODUCTO MAS ADELANTE).
073900 LIMPIAR-PEDIDO-SEMILLA.
074000     MOVE ZEROS          TO WKS-PRD-PEDIDO-PENDIENTE(WKS-I)
074100     MOVE SPACES         TO WKS-PRD-FECHA-ENTREGA(WKS-I)
074200     MOVE "N"            TO WKS-PRD-IND-PEDIDO-VIGENTE(WKS-I).
074300
074400******************************************************************
074500*     C A R G A   D E   C I E R R E S   F I N A N C I E R O S    *
074600******************************************************************
074700* LEE LOS CIERRES FINANCIEROS PREVIOS A MEMORIA PARA CONSERVARLOS
074800* AL REESCRIBIR EL ARCHIVO COMPLETO AL FINAL DE LA CORRIDA.
074900* A DIFERENCIA DE CONFIG E INVENTARIO, ESTE ARCHIVO NO TIENE
075000* SEMILLA POR DEFECTO; SI NO HAY REGISTROS SIMPLEMENTE SE
075100* ARRANCA CON LA TABLA VACIA Y SE VA LLENANDO DIA POR DIA.
075200 CARGAR-FINANCIEROS SECTION.
075300*    -->  LA TABLA WKS-FDA-FECHA-GRUPO ARRANCA VACIA; SI EL
075400*         ARCHIVO TIENE RENGLONES DE CORRIDAS ANTERIORES SE
075500*         VAN APILANDO AQUI ANTES DE POSTEAR EL DIA DE HOY
075600     MOVE ZEROS TO WKS-NUM-FINANCIEROS
075700     OPEN INPUT FINANCIEROS
075800*    -->  IGUAL QUE CONFIG E INVENTARIO: FS="35" SIGNIFICA
075900*         ARCHIVO INEXISTENTE (PRIMERA CORRIDA), CUALQUIER
076000*         OTRO FS DISTINTO DE "00" ES FALLA REAL DE DD/JCL
076100     IF FS-FINANCIEROS NOT = "00" AND FS-FINANCIEROS NOT = "35"
076200        DISPLAY "*** ERROR AL ABRIR FINANCIEROS. FS="
076300                 FS-FINANCIEROS
076400        MOVE 91 TO RETURN-CODE
076500        STOP RUN
076600     END-IF
076700     IF FS-FINANCIEROS = "00"
076800*       -->  SE LEE RENGLON POR RENGLON HASTA AT END
076900        PERFORM LEER-UN-FINANCIERO UNTIL FS-FINANCIEROS NOT = "00"
077000     END-IF
077100*    -->  SE CIERRA DE INMEDIATO; NO SE VUELVE A ABRIR EN
077200*         MODO INPUT DURANTE EL RESTO DE LA CORRIDA
077300     CLOSE FINANCIEROS.
077400 CARGAR-FINANCIEROS-E.  EXIT.
077500
077600* CARGA UN RENGLON DEL HISTORICO FINANCIERO A LA TABLA EN
077700* MEMORIA, MISMO PATRON QUE LEER-UN-PRODUCTO.
077800 LEER-UN-FINANCIERO.
077900     ADD 1 TO WKS-NUM-FINANCIEROS
078000     READ FINANCIEROS
078100          INTO WKS-FDA-FECHA-GRUPO(WKS-NUM-FINANCIEROS)
078200          AT END
078300             SUBTRACT 1 FROM WKS-NUM-FINANCIEROS
078400             MOVE "10" TO FS-FINANCIEROS
078500     END-READ.
078600
078700******************************************************************
078800*        S I M U L A C I O N   D E   U N   D I A   D E           *
078900*        O P E R A C I O N   D E   L A   M A Q U I N A           *
079000******************************************************************
079100 SIMULAR-UN-DIA SECTION.
079200*    -->  LA FECHA QUE SE SIMULA HOY ES LA FECHA ACTUAL GUARDADA
079300*         EN CONFIG (AVANZA AL FINAL, VER AVANZAR-FECHA)
079400     ADD 1 TO WKS-DIA-ACTUAL
079500     MOVE WKS-CFG-FECHA-ACTUAL TO WKS-FECHA-SIMULADA
079600     PERFORM CALCULAR-DIA-SEMANA
079700     MOVE ZEROS TO WKS-NUM-REABASTOS-DIA
079800*    -->  PRIMERO LLEGAN LOS REABASTOS, ANTES DE VENDER NADA
079900     PERFORM APLICAR-REABASTOS
080000*    -->  SE DECIDE CUANTAS UNIDADES SE INTENTARAN VENDER HOY
080100     PERFORM CALCULAR-VOLUMEN-VENTAS
080200*    -->  UNA ITERACION POR UNIDAD A VENDER; VENDER-UNIDADES
080300*         PUEDE CORTAR EL LAZO ANTES CON GO TO SI SE AGOTA EL
080400*         PRODUCTO DISPONIBLE Y ACCESIBLE (VER MAS ABAJO)
080500     PERFORM VENDER-UNIDADES
080600             WKS-VOLUMEN-DIA TIMES
080700*    -->  CIERRE FINANCIERO DEL DIA Y RESUMEN IMPRESO
080800     PERFORM POSTEAR-FINANCIEROS
080900     PERFORM IMPRIMIR-RESUMEN-DIA
081000*    -->  SE AVANZA EL PUNTERO DE FECHA PARA LA SIGUIENTE VUELTA;
081100*         LA SIGUIENTE ITERACION DEL PERFORM ... TIMES EN
081200*         000-MAIN YA VE LA FECHA AVANZADA
081300     PERFORM AVANZAR-FECHA.
081400 SIMULAR-UN-DIA-E.  EXIT.
081500
081600******************************************************************
081700*     C A L C U L O   D E L   D I A   D E   L A   S E M A N A    *
081800******************************************************************
081900* CALCULA EL DIA DE LA SEMANA DE WKS-FECHA-SIMULADA POR MEDIO DE
082000* LA CONGRUENCIA CIVIL (SIN USAR FUNCIONES INTRINSECAS DE FECHA,
082100* QUE ESTAN PROHIBIDAS EN ESTE DEPARTAMENTO). RESULTADO EN
082200* WKS-DIA-SEMANA: 0=LUNES ... 6=DOMINGO. EL ALGORITMO DESPLAZA
082300* EL ANIO PARA QUE MARZO SEA EL PRIMER MES (ASI FEBRERO, QUE
082400* PUEDE SER BISIESTO, QUEDA AL FINAL DEL ANIO DESPLAZADO) Y
082500* CUENTA LOS DIAS TRANSCURRIDOS DESDE UNA EPOCA FIJA. EL
082600* REPASO DEL CAMBIO DE SIGLO (TICKET 199801, DICIEMBRE DE 1998,
082700* Y CONFIRMADO CON EL TICKET 200005 AL CORRER EL PRIMER DIA DE
082800* ENERO DE 2000) NO ENCONTRO NADA QUE CORREGIR AQUI PORQUE
082900* WKS-FSM-ANIO SIEMPRE TRABAJO CON CUATRO POSICIONES; EL RIESGO
083000* DEL ANIO 2000 ESTABA EN OTROS PROGRAMAS DE LA APLICACION QUE
083100* TODAVIA GUARDABAN EL ANIO EN DOS POSICIONES.
083200 CALCULAR-DIA-SEMANA SECTION.
083300*    -->  DESPLAZA EL ANIO PARA QUE MARZO SEA EL MES 1
083400     IF WKS-FSM-MES <= 2
083500        COMPUTE WKS-CS-Y = WKS-FSM-ANIO - 1
083600        COMPUTE WKS-CS-M = WKS-FSM-MES + 9
083700     ELSE
083800        COMPUTE WKS-CS-Y = WKS-FSM-ANIO
083900        COMPUTE WKS-CS-M = WKS-FSM-MES - 3
084000     END-IF
084100*    -->  ERA DE 400 ANIOS Y POSICION DENTRO DE LA ERA
084200     COMPUTE WKS-CS-ERA = WKS-CS-Y / 400
084300     COMPUTE WKS-CS-YOE = WKS-CS-Y - (WKS-CS-ERA * 400)
084400*    -->  DIA DENTRO DEL ANIO DESPLAZADO
084500     COMPUTE WKS-CS-DOY = ((153 * WKS-CS-M) + 2) / 5
084600                           + WKS-FSM-DIA - 1
084700*    -->  DIA DENTRO DE LA ERA, CONTANDO BISIESTOS POR REGLA
084800*         GREGORIANA (CADA 4, MENOS CADA 100, MAS CADA 400)
084900     COMPUTE WKS-CS-DOE = (WKS-CS-YOE * 365)
085000                           + (WKS-CS-YOE / 4)
085100                           - (WKS-CS-YOE / 100)
085200                           + WKS-CS-DOY
085300*    -->  DIAS TRANSCURRIDOS DESDE 0001-03-01, REFERIDOS A LA
085400*         EPOCA 1970-01-01 (CONSTANTE 719468)
085500     COMPUTE WKS-CS-Z = (WKS-CS-ERA * 146097) + WKS-CS-DOE
085600                         - 719468
085700*    -->  1970-01-01 FUE JUEVES; EL +3 CORRE EL MODULO 7 PARA
085800*         QUE EL RESIDUO 0 CORRESPONDA A LUNES
085900     DIVIDE WKS-CS-Z + 3 BY 7
086000            GIVING WKS-CS-COCIENTE REMAINDER WKS-DIA-SEMANA.
086100 CALCULAR-DIA-SEMANA-E.  EXIT.
086200
086300******************************************************************
086400*     A P L I C A C I O N   D E   R E A B A S T O S   D E L      *
086500*     D I A                                                      *
086600******************************************************************
086700* REVISA CADA PRODUCTO; SI TIENE PEDIDO PENDIENTE Y LA FECHA DE
086800* ENTREGA YA LLEGO (COMPARACION DE CADENAS AAAA-MM-DD), ABONA LA
086900* EXISTENCIA Y LIMPIA EL PEDIDO PENDIENTE. LA COMPARACION DE
087000* CADENAS FUNCIONA PORQUE LA FECHA SE GUARDA SIEMPRE CON CEROS
087100* A LA IZQUIERDA Y EN ORDEN ANIO-MES-DIA (VER TICKET 301233).
087200 APLICAR-REABASTOS SECTION.
087300     PERFORM REVISAR-REABASTO-PRODUCTO
087400             VARYING IX-PRD FROM 1 BY 1
087500             UNTIL IX-PRD > WKS-NUM-PRODUCTOS.
087600 APLICAR-REABASTOS-E.  EXIT.
087700
087800* UN PRODUCTO SOLO TIENE UN PEDIDO VIGENTE A LA VEZ; SI LA
087900* FECHA DE ENTREGA ESTA EN BLANCOS NO HAY NADA QUE REVISAR
088000* (EVITA COMPARAR CONTRA BLANCOS, CORRECCION DEL TICKET 301233,
088100* QUE REVALIDA EN EL 2024 LA MISMA GUARDA QUE EL TICKET 190207
088200* YA HABIA AGREGADO EN 1991 DESPUES DE UN ABEND POR COMPARAR
088300* UNA FECHA DE ENTREGA EN BLANCOS CONTRA LA FECHA SIMULADA).
088400 REVISAR-REABASTO-PRODUCTO.
088500     IF WKS-PRD-PEDIDO-PENDIENTE(IX-PRD) > ZEROS
088600        AND WKS-PRD-FECHA-ENTREGA(IX-PRD) NOT = SPACES
088700        AND WKS-PRD-FECHA-ENTREGA(IX-PRD) <= WKS-FECHA-SIMULADA
088800*       -->  EL REABASTO YA LLEGO, SE DEJA CONSTANCIA PARA EL
088900*            RESUMEN IMPRESO DEL DIA
089000        ADD 1 TO WKS-NUM-REABASTOS-DIA
089100        MOVE WKS-PRD-NOMBRE-ITEM(IX-PRD)
089200             TO WKS-REAB-NOMBRE(WKS-NUM-REABASTOS-DIA)
089300        MOVE WKS-PRD-PEDIDO-PENDIENTE(IX-PRD)
089400             TO WKS-REAB-CANTIDAD(WKS-NUM-REABASTOS-DIA)
089500*       -->  SE ABONA LA EXISTENCIA Y SE LIMPIA EL PEDIDO
089600        ADD WKS-PRD-PEDIDO-PENDIENTE(IX-PRD)
089700             TO WKS-PRD-EXISTENCIA(IX-PRD)
089800        MOVE ZEROS  TO WKS-PRD-PEDIDO-PENDIENTE(IX-PRD)
089900        MOVE SPACES TO WKS-PRD-FECHA-ENTREGA(IX-PRD)
090000        MOVE "N"    TO WKS-PRD-IND-PEDIDO-VIGENTE(IX-PRD)
090100     END-IF.
090200
090300******************************************************************
090400*     C A L C U L O   D E L   V O L U M E N   D E   V E N T A S  *
090500******************************************************************
090600* VOLUMEN BASE ALEATORIO ENTRE EL MINIMO Y EL MAXIMO CONFIGURADO,
090700* AJUSTADO POR EL FACTOR DEL DIA DE LA SEMANA Y REDONDEADO
090800* COMERCIALMENTE (MITAD SE REDONDEA LEJOS DE CERO, CORRECCION
090900* DEL TICKET 301301 QUE MANDA EL REDONDEO DIRECTO AL ACUMULADOR
091000* ENTERO EN LUGAR DE TRUNCAR).
091100 CALCULAR-VOLUMEN-VENTAS SECTION.
091200*    -->  EL RANGO ES INCLUSIVO, POR ESO EL +1
091300     COMPUTE WKS-RANGO-ALEA =
091400             WKS-CFG-VTA-MAX-DIA - WKS-CFG-VTA-MIN-DIA + 1
091500     PERFORM OBTENER-ALEATORIO
091600*    -->  EL RESIDUO DE LA DIVISION CAE DENTRO DEL RANGO
091700     DIVIDE WKS-RESULTADO-ALEA BY WKS-RANGO-ALEA
091800            GIVING WKS-COCIENTE-ALEA
091900            REMAINDER WKS-VOLUMEN-BASE
092000     ADD WKS-CFG-VTA-MIN-DIA TO WKS-VOLUMEN-BASE
092100*    -->  SE APLICA EL FACTOR DEL DIA DE LA SEMANA (LUNES=1)
092200     COMPUTE WKS-VOLUMEN-DIA ROUNDED =
092300             WKS-VOLUMEN-BASE *
092400             WKS-CFG-MULT-FACTOR(WKS-DIA-SEMANA + 1)
092500     IF WKS-VOLUMEN-DIA < ZEROS
092600*       -->  NUNCA DEBERIA SER NEGATIVO, PERO SE BLINDA POR SI
092700*            UN FACTOR MAL CARGADO LO VOLVIERA NEGATIVO
092800        MOVE ZEROS TO WKS-VOLUMEN-DIA
092900     END-IF
093000*    -->  EL CONTADOR DE UNIDADES REALMENTE VENDIDAS SE
093100*         REINICIA AQUI, ANTES DE EMPEZAR EL LAZO DE
093200*         VENDER-UNIDADES, NO AL ENTRAR A SIMULAR-UN-DIA
093300     MOVE ZEROS TO WKS-UNIDADES-VENDIDAS-DIA.
093400 CALCULAR-VOLUMEN-VENTAS-E.  EXIT.
093500
093600******************************************************************
093700*     V E N T A   U N I D A D   P O R   U N I D A D              *
093800******************************************************************
093900* VENDE UNA UNIDAD POR ITERACION. SI NO HAY CANDIDATOS (EN
094000* EXISTENCIA Y DENTRO DEL PRECIO MAXIMO ACCESIBLE), EL DIA
094100* TERMINA SU VENTA DE INMEDIATO Y EL RESTO SE PIERDE (SALIDA
094200* TEMPRANA, CORREGIDA CON EL TICKET 301276 PORQUE ANTES SE
094300* SEGUIA ITERANDO SOBRE UNA LISTA DE CANDIDATOS VACIA). LA
094400* MISMA FALLA YA SE HABIA CORREGIDO UNA VEZ CON EL TICKET
094500* 190289 EN 1995; AL PORTAR EL PROGRAMA EN 2024 SE VOLVIO A
094600* INTRODUCIR POR DESCUIDO Y HUBO QUE VOLVER A CORREGIRLA.
094700 VENDER-UNIDADES SECTION.
094800     PERFORM ARMAR-CANDIDATOS
094900     IF WKS-NUM-CANDIDATOS = ZEROS
095000*       -->  NO HAY NADA QUE VENDER, SE CORTA EL RESTO DE LAS
095100*            ITERACIONES PEDIDAS DESDE SIMULAR-UN-DIA
095200        GO TO VENDER-UNIDADES-E
095300     END-IF
095400*    -->  SE ELIGE UN CANDIDATO AL AZAR, CON IGUAL PROBABILIDAD
095500     PERFORM OBTENER-ALEATORIO
095600     DIVIDE WKS-RESULTADO-ALEA BY WKS-NUM-CANDIDATOS
095700            GIVING WKS-COCIENTE-ALEA
095800            REMAINDER WKS-CANDIDATO-ELEGIDO
095900     ADD 1 TO WKS-CANDIDATO-ELEGIDO
096000     MOVE WKS-INDICE-CANDIDATO(WKS-CANDIDATO-ELEGIDO) TO IX-PRD
096100*    -->  SE DESCUENTA LA EXISTENCIA Y SE CUENTA LA UNIDAD
096200     SUBTRACT 1 FROM WKS-PRD-EXISTENCIA(IX-PRD)
096300     ADD 1 TO WKS-UNIDADES-VENDIDAS-DIA
096400*    -->  SE ARMA EL RENGLON DE VENTA CON PRECIO Y COSTO DEL
096500*         PRODUCTO AL MOMENTO DE LA VENTA; SI EL PRECIO CAMBIA
096600*         DESPUES, LAS VENTAS YA GRABADAS NO SE TOCAN
096700     MOVE WKS-FECHA-SIMULADA       TO VTA-FECHA
096800     MOVE WKS-PRD-NOMBRE-ITEM(IX-PRD) TO VTA-NOMBRE-ITEM
096900     MOVE 1                        TO VTA-CANTIDAD
097000     MOVE WKS-PRD-PRECIO-VENTA(IX-PRD) TO VTA-INGRESO
097100*    -->  VTA-CANTIDAD SIEMPRE ES 1: EL SIMULADOR VENDE UNIDAD
097200*         POR UNIDAD, NUNCA EN LOTE, PARA PODER ELEGIR UN
097300*         PRODUCTO DISTINTO EN CADA ITERACION DEL LAZO
097400     MOVE WKS-PRD-PRECIO-COSTO(IX-PRD) TO VTA-COSTO-VENTA
097500*    -->  SE ABRE EN EXTEND, SE AGREGA UN RENGLON Y SE CIERRA;
097600*         LA BITACORA DE VENTAS NUNCA SE ABRE POR LARGO RATO
097700     OPEN EXTEND VENTAS
097800     WRITE REG-VENTA
097900     CLOSE VENTAS.
098000 VENDER-UNIDADES-E.  EXIT.
098100
098200******************************************************************
098300*     A R M A D O   D E   L A   L I S T A   D E                 *
098400*     C A N D I D A T O S   D E   V E N T A                     *
098500******************************************************************
098600* RECORRE TODA LA TABLA DE INVENTARIO Y CONSTRUYE, EN
098700* WKS-INDICE-CANDIDATO, LA LISTA DE POSICIONES DE LA TABLA QUE
098800* PUEDEN VENDERSE EN ESTA ITERACION. SE RECALCULA EN CADA PASADA
098900* DE VENDER-UNIDADES PORQUE LA EXISTENCIA CAMBIA UNIDAD POR
099000* UNIDAD Y UN PRODUCTO QUE ERA CANDIDATO PUEDE DEJAR DE SERLO.
099100 ARMAR-CANDIDATOS SECTION.
099200*    -->  SE REINICIA EL CONTADOR ANTES DE CADA BARRIDO; LA
099300*         TABLA WKS-INDICE-CANDIDATO SOLO SE CONSIDERA VALIDA
099400*         HASTA LA POSICION WKS-NUM-CANDIDATOS
099500     MOVE ZEROS TO WKS-NUM-CANDIDATOS
099600     PERFORM EVALUAR-CANDIDATO-PRODUCTO
099700             VARYING IX-PRD FROM 1 BY 1
099800             UNTIL IX-PRD > WKS-NUM-PRODUCTOS.
099900 ARMAR-CANDIDATOS-E.  EXIT.
100000
100100* UN PRODUCTO ES CANDIDATO SI TIENE EXISTENCIA POSITIVA Y SU
100200* PRECIO DE VENTA NO SUPERA EL PRECIO MAXIMO ACCESIBLE
100300* CONFIGURADO PARA EL CLIENTE SIMULADO.
100400 EVALUAR-CANDIDATO-PRODUCTO.
100500     IF WKS-PRD-EXISTENCIA(IX-PRD) > ZEROS
100600        AND WKS-PRD-PRECIO-VENTA(IX-PRD)
100700            <= WKS-CFG-PRECIO-MAX-ACCESIBLE
100800        ADD 1 TO WKS-NUM-CANDIDATOS
100900        MOVE IX-PRD TO WKS-INDICE-CANDIDATO(WKS-NUM-CANDIDATOS)
101000     END-IF.
101100
101200******************************************************************
101300*     P O S T E O   D E L   C I E R R E   F I N A N C I E R O    *
101400*     D E L   D I A                                              *
101500******************************************************************
101600* SUMA INGRESO Y COSTO DE VENTA DEL DIA, SUMA LOS GASTOS FIJOS
101700* CONFIGURADOS, CALCULA LA UTILIDAD Y REEMPLAZA (O AGREGA) EL
101800* REGISTRO FINANCIERO DE LA FECHA SIMULADA. EL POSTEO ES
101900* IDEMPOTENTE: SI SE VUELVE A CORRER EL MISMO DIA, EL REGISTRO
102000* SE REEMPLAZA EN LUGAR DE DUPLICARSE (VER TICKET 301198).
102100 POSTEAR-FINANCIEROS SECTION.
102200     MOVE ZEROS TO WKS-TOTAL-INGRESO WKS-TOTAL-COSTO-VENTA
102300*    LOS TOTALES DEL DIA SE RELEEN DE LA BITACORA DE VENTAS,
102400*    NO SE ACUMULAN EN MEMORIA DURANTE VENDER-UNIDADES, PORQUE
102500*    LA BITACORA ES LA FUENTE DE VERDAD DE LO REALMENTE VENDIDO
102600     PERFORM SUMAR-VENTAS-DEL-DIA
102700     MOVE ZEROS TO WKS-TOTAL-GASTOS
102800*    -->  SE SUMAN TODOS LOS GASTOS FIJOS CONFIGURADOS (VER
102900*         WKS-CFG-NUM-GASTOS EN VDCFG01)
103000     PERFORM SUMAR-UN-GASTO-FIJO
103100             VARYING WKS-I FROM 1 BY 1
103200             UNTIL WKS-I > WKS-CFG-NUM-GASTOS
103300*    -->  UTILIDAD = INGRESO MENOS (COSTO DE VENTA MAS GASTOS),
103400*         REDONDEADA COMERCIALMENTE (TICKET 301198)
103500     COMPUTE WKS-TOTAL-UTILIDAD ROUNDED =
103600             WKS-TOTAL-INGRESO
103700             - (WKS-TOTAL-COSTO-VENTA + WKS-TOTAL-GASTOS)
103800     PERFORM BUSCAR-FINANCIERO-DEL-DIA.
103900 POSTEAR-FINANCIEROS-E.  EXIT.
104000
104100* ACUMULA UN GASTO FIJO CONFIGURADO AL TOTAL DE GASTOS DEL DIA.
104200* LOS GASTOS FIJOS SON LOS MISMOS TODOS LOS DIAS SIMULADOS; NO
104300* HAY GASTOS VARIABLES NI ESTACIONALES EN ESTE PROGRAMA.
104400 SUMAR-UN-GASTO-FIJO.
104500     ADD WKS-CFG-GASTO-MONTO(WKS-I) TO WKS-TOTAL-GASTOS.
104600
104700******************************************************************
104800*     R E L E C T U R A   D E   L A   B I T A C O R A   D E      *
104900*     V E N T A S   D E L   D I A                                *
105000******************************************************************
105100* RELEE EL ARCHIVO DE VENTAS DESDE EL INICIO Y ACUMULA LAS LINEAS
105200* QUE CORRESPONDEN A LA FECHA SIMULADA DE HOY. SE INCLUYE LA
105300* GUARDA FS="35" (MISMO PATRON QUE CARGAR-CONFIGURACION,
105400* CARGAR-INVENTARIO Y CARGAR-FINANCIEROS) PORQUE CON UN
105500* VOLUMEN DE VENTAS CONFIGURADO EN CERO PARA EL PRIMER DIA,
105600* VENDER-UNIDADES NUNCA LLEGA A ABRIR VENTAS EN EXTEND Y EL
105700* ARCHIVO TODAVIA NO EXISTE EN DISCO CUANDO SE LLEGA AQUI.
105800 SUMAR-VENTAS-DEL-DIA SECTION.
105900     OPEN INPUT VENTAS
106000     IF FS-VENTAS NOT = "00" AND FS-VENTAS NOT = "35"
106100*       -->  CUALQUIER OTRO FILE STATUS ES PROBLEMA DE DD/JCL
106200        DISPLAY "*** ERROR AL ABRIR VENTAS. FS=" FS-VENTAS
106300        MOVE 91 TO RETURN-CODE
106400        STOP RUN
106500     END-IF
106600     IF FS-VENTAS = "00"
106700*       -->  EL ARCHIVO EXISTE, SE RELEE COMPLETO DESDE EL
106800*            PRINCIPIO PARA ENCONTRAR LAS VENTAS DE HOY
106900        PERFORM LEER-Y-ACUMULAR-VENTA UNTIL FS-VENTAS NOT = "00"
107000     END-IF
107100*    -->  CLOSE ES INCONDICIONAL, IGUAL QUE EN LOS DEMAS
107200*         PARRAFOS CARGAR-; UN CLOSE SOBRE UN ARCHIVO QUE NUNCA
107300*         SE ABRIO (FS=35) NO ES ERROR EN ESTE COMPILADOR
107400     CLOSE VENTAS
107500*    -->  SE REGRESA FS-VENTAS A "00" PARA QUE LA PROXIMA VUELTA
107600*         DEL DIA NO ARRASTRE EL "10" DE FIN DE ARCHIVO DE HOY
107700     MOVE "00" TO FS-VENTAS.
107800 SUMAR-VENTAS-DEL-DIA-E.  EXIT.
107900
108000* LEE UN RENGLON DE LA BITACORA Y, SI LA FECHA DE LA VENTA
108100* COINCIDE CON LA FECHA SIMULADA DE HOY, ACUMULA INGRESO Y
108200* COSTO DE VENTA A LOS TOTALES DEL DIA.
108300 LEER-Y-ACUMULAR-VENTA.
108400     READ VENTAS
108500          AT END MOVE "10" TO FS-VENTAS
108600     END-READ
108700*    -->  SE COMPARA CONTRA LA FECHA SIMULADA, NO CONTRA LA
108800*         FECHA REAL DEL RELOJ: LA BITACORA PUEDE TENER VENTAS
108900*         DE CORRIDAS ANTERIORES CON FECHAS SIMULADAS DISTINTAS
109000     IF FS-VENTAS = "00" AND VTA-FECHA = WKS-FECHA-SIMULADA
109100        ADD VTA-INGRESO     TO WKS-TOTAL-INGRESO
109200        ADD VTA-COSTO-VENTA TO WKS-TOTAL-COSTO-VENTA
109300     END-IF.
109400
109500******************************************************************
109600*     B U S Q U E D A   O   A L T A   D E L   R E G I S T R O    *
109700*     F I N A N C I E R O   D E L   D I A                        *
109800******************************************************************
109900* BUSCA SI YA EXISTE UN REGISTRO FINANCIERO PARA LA FECHA
110000* SIMULADA; SI EXISTE LO REEMPLAZA (REPOSTEO IDEMPOTENTE), SI NO
110100* EXISTE SE AGREGA UNO NUEVO AL FINAL DE LA TABLA.
110200 BUSCAR-FINANCIERO-DEL-DIA SECTION.
110300*    -->  BUSQUEDA SECUENCIAL, NO BINARIA; LA TABLA TOPA EN 500
110400*         RENGLONES (UN POCO MAS DE UN ANIO DE CORRIDAS DIARIAS)
110500*         Y NO JUSTIFICA UNA BUSQUEDA MAS ELABORADA
110600     MOVE ZEROS TO WKS-J
110700*    -->  WKS-J QUEDA EN CERO SI NO SE ENCONTRO LA FECHA
110800     PERFORM COMPARAR-FECHA-FINANCIERO
110900             VARYING IX-FIN FROM 1 BY 1
111000             UNTIL IX-FIN > WKS-NUM-FINANCIEROS
111100     IF WKS-J = ZEROS
111200*       -->  NO EXISTIA, SE AGREGA UN RENGLON NUEVO AL FINAL
111300        ADD 1 TO WKS-NUM-FINANCIEROS
111400        MOVE WKS-NUM-FINANCIEROS TO WKS-J
111500     END-IF
111600*    -->  SE GRABA (O REEMPLAZA) EL RENGLON EN LA POSICION WKS-J
111700     MOVE WKS-FECHA-SIMULADA    TO WKS-FDA-FECHA(WKS-J)
111800     MOVE WKS-TOTAL-INGRESO     TO WKS-FDA-INGRESO(WKS-J)
111900     MOVE WKS-TOTAL-COSTO-VENTA TO WKS-FDA-COSTO-VENTA(WKS-J)
112000     MOVE WKS-TOTAL-GASTOS      TO WKS-FDA-GASTOS(WKS-J)
112100     MOVE WKS-TOTAL-UTILIDAD    TO WKS-FDA-UTILIDAD(WKS-J).
112200 BUSCAR-FINANCIERO-DEL-DIA-E.  EXIT.
112300
112400* COMPARA LA FECHA DE UN RENGLON DE LA TABLA DE FINANCIEROS
112500* CONTRA LA FECHA SIMULADA; SI COINCIDE, DEJA EL SUBINDICE
112600* EN WKS-J PARA QUE BUSCAR-FINANCIERO-DEL-DIA LO REEMPLACE.
112700 COMPARAR-FECHA-FINANCIERO.
112800     IF WKS-FDA-FECHA(IX-FIN) = WKS-FECHA-SIMULADA
112900        MOVE IX-FIN TO WKS-J
113000     END-IF.
113100
113200******************************************************************
113300*     I M P R E S I O N   D E L   R E S U M E N   D E L   D I A *
113400******************************************************************
113500* IMPRIME EL RESUMEN DEL DIA: FECHA, UNIDADES, INGRESO, COSTO,
113600* GASTOS, UTILIDAD Y UNA LINEA POR CADA REABASTO APLICADO
113700* (CORRECCION DEL TICKET 301276, QUE AGREGO EL DETALLE DE
113800* REABASTOS AL RESUMEN; ANTES SOLO SE VEIAN LOS CINCO TOTALES).
113900* EL RESUMEN DIARIO EN SI EXISTE DESDE EL TICKET 190255 DE 1994,
114000* CUANDO SE PIDIO POR PRIMERA VEZ UN CORTE IMPRESO AL FINAL DE
114100* CADA JORNADA SIMULADA EN LUGAR DE SOLO DEJAR LOS TOTALES EN
114200* EL ARCHIVO DE VENTAS PARA QUE OTRO PROGRAMA LOS LEYERA.
114300 IMPRIMIR-RESUMEN-DIA SECTION.
114400*    -->  CADA RENGLON SE ARMA POR SEPARADO CON SU PROPIO
114500*         MOVE SPACES Y SU PROPIO WRITE; NO SE USA UN SOLO
114600*         RENGLON LARGO CON VARIAS LINEAS PORQUE RESDIA ES
114700*         LINE SEQUENTIAL DE UNA SOLA LINEA POR REGISTRO
114800*    -->  ENCABEZADO DEL RESUMEN: RENGLON "DIA AAAA-MM-DD"
114900     MOVE SPACES TO LIN-RESUMEN-DIA
115000     STRING "DIA " WKS-FECHA-SIMULADA
115100            DELIMITED BY SIZE INTO LIN-RESUMEN-DIA
115200     WRITE LIN-RESUMEN-DIA
115300*    -->  UNIDADES REALMENTE VENDIDAS EN EL DIA
115400     MOVE WKS-UNIDADES-VENDIDAS-DIA TO WKS-MASK-CORTA
115500     MOVE SPACES TO LIN-RESUMEN-DIA
115600     STRING "  UNIDADES VENDIDAS......: " WKS-MASK-CORTA
115700            DELIMITED BY SIZE INTO LIN-RESUMEN-DIA
115800     WRITE LIN-RESUMEN-DIA
115900*    -->  INGRESO BRUTO DEL DIA
116000     MOVE WKS-TOTAL-INGRESO TO WKS-MASK
116100     MOVE SPACES TO LIN-RESUMEN-DIA
116200     STRING "  INGRESO................: " WKS-MASK
116300            DELIMITED BY SIZE INTO LIN-RESUMEN-DIA
116400     WRITE LIN-RESUMEN-DIA
116500*    -->  COSTO DE LO VENDIDO (A PRECIO DE COSTO DEL PRODUCTO)
116600     MOVE WKS-TOTAL-COSTO-VENTA TO WKS-MASK
116700     MOVE SPACES TO LIN-RESUMEN-DIA
116800     STRING "  COSTO DE VENTA.........: " WKS-MASK
116900            DELIMITED BY SIZE INTO LIN-RESUMEN-DIA
117000     WRITE LIN-RESUMEN-DIA
117100*    -->  GASTOS FIJOS CONFIGURADOS PARA EL DIA
117200     MOVE WKS-TOTAL-GASTOS TO WKS-MASK
117300     MOVE SPACES TO LIN-RESUMEN-DIA
117400     STRING "  GASTOS FIJOS...........: " WKS-MASK
117500            DELIMITED BY SIZE INTO LIN-RESUMEN-DIA
117600     WRITE LIN-RESUMEN-DIA
117700*    -->  UTILIDAD NETA DEL DIA, YA POSTEADA A FINANCIEROS
117800     MOVE WKS-TOTAL-UTILIDAD TO WKS-MASK
117900     MOVE SPACES TO LIN-RESUMEN-DIA
118000     STRING "  UTILIDAD...............: " WKS-MASK
118100            DELIMITED BY SIZE INTO LIN-RESUMEN-DIA
118200     WRITE LIN-RESUMEN-DIA
118300*    -->  UNA LINEA ADICIONAL POR CADA REABASTO APLICADO HOY
118400     PERFORM IMPRIMIR-UN-REABASTO
118500             VARYING WKS-I FROM 1 BY 1
118600             UNTIL WKS-I > WKS-NUM-REABASTOS-DIA.
118700 IMPRIMIR-RESUMEN-DIA-E.  EXIT.
118800
118900* IMPRIME UNA LINEA DE DETALLE POR CADA REABASTO QUE LLEGO HOY,
119000* CON EL NOMBRE DEL PRODUCTO Y LA CANTIDAD RECIBIDA.
119100 IMPRIMIR-UN-REABASTO.
119200     MOVE WKS-REAB-CANTIDAD(WKS-I) TO WKS-MASK-CORTA
119300     MOVE SPACES TO LIN-RESUMEN-DIA
119400     STRING "  REABASTO APLICADO.....: "
119500            WKS-REAB-NOMBRE(WKS-I) " QTY=" WKS-MASK-CORTA
119600            DELIMITED BY SIZE INTO LIN-RESUMEN-DIA
119700     WRITE LIN-RESUMEN-DIA.
119800
119900******************************************************************
120000*     A V A N C E   D E L   P U N T E R O   D E   F E C H A      *
120100******************************************************************
120200* ACTUALIZA LOS PUNTEROS DE FECHA Y AVANZA LA FECHA ACTUAL UN
120300* DIA CALENDARIO, RESPETANDO FIN DE MES, FIN DE ANIO Y BISIESTOS.
120400* LA FECHA DE HOY QUEDA GRABADA COMO ULTIMA FECHA SIMULADA ANTES
120500* DE AVANZAR, PARA QUE GRABAR-CONFIGURACION DEJE CONSTANCIA DE
120600* HASTA DONDE LLEGO LA CORRIDA SI SE CONSULTA ENTRE CORRIDAS.
120700 AVANZAR-FECHA SECTION.
120800*    -->  LA FECHA DE HOY QUEDA COMO ULTIMA FECHA SIMULADA
120900*         ANTES DE CALCULAR LA FECHA DE MANANA
121000     MOVE WKS-FECHA-SIMULADA TO WKS-CFG-FECHA-ULTIMA-SIM
121100     PERFORM SUMAR-UN-DIA
121200     MOVE WKS-FECHA-SIMULADA TO WKS-CFG-FECHA-ACTUAL.
121300 AVANZAR-FECHA-E.  EXIT.
121400
121500* DETERMINA SI EL ANIO DE WKS-FSM-ANIO ES BISIESTO Y AJUSTA LA
121600* TABLA DE DIAS POR MES PARA FEBRERO; LUEGO SUMA UN DIA. LA
121700* FECHA SIMULADA SE MANTIENE EN TRES CAMPOS NUMERICOS SEPARADOS
121800* (WKS-FSM-ANIO, WKS-FSM-MES, WKS-FSM-DIA, REDEFINIDOS SOBRE
121900* WKS-FECHA-SIMULADA) PARA PODER SUMAR EL DIA SIN ARITMETICA DE
122000* FECHAS EMPACADAS.
122100 SUMAR-UN-DIA SECTION.
122200*    -->  VALIDAR-BISIESTO SE CORRE ANTES DE SUMAR EL DIA, NO
122300*         DESPUES, PORQUE SI HOY ES 28 DE FEBRERO LA TABLA DE
122400*         DIAS POR MES TIENE QUE SABER SI FEBRERO TIENE 28 O
122500*         29 DIAS ANTES DE DECIDIR SI SE PASA A MARZO
122600     PERFORM VALIDAR-BISIESTO
122700     ADD 1 TO WKS-FSM-DIA
122800     IF WKS-FSM-DIA > WKS-DIAS-EN-MES(WKS-FSM-MES)
122900*       -->  SE PASO DE MES, REGRESA AL DIA 1
123000        MOVE 1 TO WKS-FSM-DIA
123100        ADD 1 TO WKS-FSM-MES
123200        IF WKS-FSM-MES > 12
123300*          -->  SE PASO DE ANIO, REGRESA A ENERO
123400           MOVE 1 TO WKS-FSM-MES
123500           ADD 1 TO WKS-FSM-ANIO
123600        END-IF
123700     END-IF.
123800 SUMAR-UN-DIA-E.  EXIT.
123900
124000* REGLA GREGORIANA DE ANIO BISIESTO: DIVISIBLE ENTRE 4, EXCEPTO
124100* LOS DIVISIBLES ENTRE 100 QUE NO LO SEAN TAMBIEN ENTRE 400.
124200* SE DEJA FEBRERO EN 28 POR DEFECTO Y SOLO SE SUBE A 29 CUANDO
124300* CORRESPONDE; LA TABLA WKS-DIAS-EN-MES SE REUTILIZA EN CADA
124400* LLAMADA, POR ESO SE REINICIALIZA FEBRERO AL ENTRAR AQUI.
124500 VALIDAR-BISIESTO SECTION.
124600     MOVE 28 TO WKS-DIAS-EN-MES(2)
124700     DIVIDE WKS-FSM-ANIO BY 400
124800            GIVING WKS-COCIENTE-BISIESTO
124900            REMAINDER WKS-RESIDUO-BISIESTO
125000     IF WKS-RESIDUO-BISIESTO = ZEROS
125100*       -->  DIVISIBLE ENTRE 400, SIEMPRE BISIESTO
125200        MOVE 29 TO WKS-DIAS-EN-MES(2)
125300     ELSE
125400        DIVIDE WKS-FSM-ANIO BY 100
125500               GIVING WKS-COCIENTE-BISIESTO
125600               REMAINDER WKS-RESIDUO-BISIESTO
125700        IF WKS-RESIDUO-BISIESTO NOT = ZEROS
125800*          -->  NO ES DIVISIBLE ENTRE 100, SE REVISA ENTRE 4
125900           DIVIDE WKS-FSM-ANIO BY 4
126000                  GIVING WKS-COCIENTE-BISIESTO
126100                  REMAINDER WKS-RESIDUO-BISIESTO
126200           IF WKS-RESIDUO-BISIESTO = ZEROS
126300              MOVE 29 TO WKS-DIAS-EN-MES(2)
126400           END-IF
126500        END-IF
126600*       -->  SI ES DIVISIBLE ENTRE 100 Y NO ENTRE 400, FEBRERO
126700*            SE QUEDA EN 28 (ANIOS COMO 1900, 2100, ETC.)
126800     END-IF.
126900 VALIDAR-BISIESTO-E.  EXIT.
127000
127100******************************************************************
127200*      N U M E R O S   A L E A T O R I O S                   *
127300******************************************************************
127400* GENERADOR CONGRUENCIAL LINEAL DE PARK-MILLER. NO USA FUNCTION
127500* RANDOM (PROHIBIDA, VER ENCABEZADO); TODO SE HACE CON
127600* ARITMETICA ENTERA COMP. LA SEMILLA SE MANTIENE EN
127700* WORKING-STORAGE Y SE VA ACTUALIZANDO SOLA CADA LLAMADA, ASI
127800* QUE LA SECUENCIA ES REPRODUCIBLE SI SE FIJA LA SEMILLA
127900* INICIAL (VER WKS-SEMILLA).
128000 OBTENER-ALEATORIO SECTION.
128100*    -->  MULTIPLICADOR 16807, MODULO 2147483647 (2**31-1),
128200*         LOS PARAMETROS CLASICOS DEL GENERADOR DE PARK-MILLER
128300     COMPUTE WKS-PRODUCTO-ALEA = WKS-SEMILLA * 16807
128400     DIVIDE WKS-PRODUCTO-ALEA BY 2147483647
128500            GIVING WKS-COCIENTE-ALEA REMAINDER WKS-SEMILLA
128600     IF WKS-SEMILLA <= 0
128700*       -->  LA ARITMETICA COMP PUEDE DEJAR EL RESIDUO EN CERO
128800*            O NEGATIVO; SE CORRIGE PARA SEGUIR EN EL RANGO
128900        ADD 2147483647 TO WKS-SEMILLA
129000     END-IF
129100     MOVE WKS-SEMILLA TO WKS-RESULTADO-ALEA
129200     IF WKS-RESULTADO-ALEA < ZEROS
129300        MOVE ZEROS TO WKS-RESULTADO-ALEA
129400     END-IF.
129500 OBTENER-ALEATORIO-E.  EXIT.
129600
129700******************************************************************
129800*      R E E S C R I T U R A   D E   M A E S T R O S          *
129900******************************************************************
130000* LOS TRES PARRAFOS REESCRIBIR- Y GRABAR-CONFIGURACION GRABAN
130100* LOS MAESTROS COMPLETOS DESDE LA TABLA EN MEMORIA, EN MODO
130200* OUTPUT; NO SE HACE REWRITE RENGLON POR RENGLON PORQUE LOS
130300* ARCHIVOS SON LINE SEQUENTIAL Y NO SOPORTAN ACCESO DIRECTO.
130400 REESCRIBIR-INVENTARIO SECTION.
130500*    -->  SE ABRE EN OUTPUT, NO EXTEND: EL ARCHIVO COMPLETO SE
130600*         SUSTITUYE POR LA TABLA EN MEMORIA, YA ACTUALIZADA
130700*         CON LAS VENTAS Y LOS REABASTOS DE TODA LA CORRIDA
130800     OPEN OUTPUT INVENTARIO
130900     PERFORM GRABAR-UN-PRODUCTO
131000             VARYING IX-PRD FROM 1 BY 1
131100             UNTIL IX-PRD > WKS-NUM-PRODUCTOS
131200     CLOSE INVENTARIO.
131300 REESCRIBIR-INVENTARIO-E.  EXIT.
131400
131500* GRABA UN RENGLON DEL MAESTRO DE INVENTARIO DESDE LA TABLA EN
131600* MEMORIA. EL ORDEN DE SALIDA ES EL MISMO ORDEN DE LA TABLA, QUE
131700* A SU VEZ ES EL ORDEN EN QUE SE LEYO EL ARCHIVO ORIGINAL.
131800 GRABAR-UN-PRODUCTO.
131900*    -->  WRITE FROM MUEVE EL RENGLON DE LA TABLA AL FD ANTES DE
132000*         ESCRIBIRLO; NO HACE FALTA UN MOVE EXPLICITO PREVIO
132100     WRITE REG-INVENTARIO FROM WKS-PRD-DETALLE(IX-PRD).
132200
132300* REESCRIBE EL HISTORICO FINANCIERO COMPLETO, INCLUYENDO LOS
132400* RENGLONES QUE YA VENIAN DE CORRIDAS ANTERIORES Y LOS QUE SE
132500* POSTEARON EN ESTA CORRIDA.
132600 REESCRIBIR-FINANCIEROS SECTION.
132700*    -->  MISMO PATRON QUE REESCRIBIR-INVENTARIO: SALIDA
132800*         COMPLETA DESDE LA TABLA, SIN REWRITE RENGLON POR
132900*         RENGLON
133000     OPEN OUTPUT FINANCIEROS
133100     PERFORM GRABAR-UN-FINANCIERO
133200             VARYING IX-FIN FROM 1 BY 1
133300             UNTIL IX-FIN > WKS-NUM-FINANCIEROS
133400     CLOSE FINANCIEROS.
133500 REESCRIBIR-FINANCIEROS-E.  EXIT.
133600
133700* GRABA UN RENGLON DEL HISTORICO FINANCIERO DESDE LA TABLA EN
133800* MEMORIA.
133900 GRABAR-UN-FINANCIERO.
134000*    -->  MISMO PATRON DE WRITE FROM QUE GRABAR-UN-PRODUCTO
134100     WRITE REG-FINANCIERO FROM WKS-FDA-FECHA-GRUPO(IX-FIN).
134200
134300* GRABA EL UNICO REGISTRO DE CONFIGURACION, YA ACTUALIZADO CON
134400* LA FECHA ACTUAL Y LA ULTIMA FECHA SIMULADA, PARA QUE LA
134500* SIGUIENTE CORRIDA CONTINUE DESDE DONDE QUEDO ESTA.
134600 GRABAR-CONFIGURACION SECTION.
134700*    -->  UN SOLO WRITE; EL ARCHIVO CONFIG NUNCA TIENE MAS DE
134800*         UN REGISTRO EN DISCO
134900     OPEN OUTPUT CONFIG
135000*    -->  WKS-REG-CONFIG YA TRAE LA FECHA ACTUAL Y LA ULTIMA
135100*         FECHA SIMULADA ACTUALIZADAS POR AVANZAR-FECHA
135200     WRITE REG-CONFIGURACION FROM WKS-REG-CONFIG
135300     CLOSE CONFIG.
135400 GRABAR-CONFIGURACION-E.  EXIT.
135500
135600* CIERRA EL RESUMEN IMPRESO DEL DIA, UNICO ARCHIVO QUE QUEDA
135700* ABIERTO DESDE ABRIR-ARCHIVOS HASTA EL FINAL DE LA CORRIDA. LOS
135800* OTROS CUATRO ARCHIVOS YA QUEDARON CERRADOS POR SUS PROPIOS
135900* PARRAFOS (REESCRIBIR-INVENTARIO, REESCRIBIR-FINANCIEROS Y
136000* GRABAR-CONFIGURACION), POR LO QUE AQUI SOLO QUEDA RESDIA.
136100 CERRAR-ARCHIVOS SECTION.
136200     CLOSE RESDIA.
136300 CERRAR-ARCHIVOS-E.  EXIT.
136400
136500******************************************************************
136600*     N O T A   F I N A L   D E L   M A N T E N I M I E N T O    *
136700******************************************************************
136800* ESTE PROGRAMA SE REVISA CADA VEZ QUE CAMBIA UNA REGLA DE
136900* SIMULACION (VOLUMEN, REABASTO, CORTE DE UTILIDAD) O CADA VEZ
137000* QUE EL MAESTRO DE INVENTARIO O EL DE FINANCIEROS GANA UN
137100* CAMPO NUEVO EN SU COPYBOOK. CUALQUIER CAMBIO DE LAYOUT EN
137200* VDCFG01, VDINV01 O VDFIN01 OBLIGA A REVISAR TAMBIEN VDM1MNT Y
137300* VDM1RPT, QUE LEEN LOS MISMOS TRES MAESTROS. NO SE RECOMIENDA
137400* TOCAR LA SEMILLA DEL GENERADOR ALEATORIO NI SUS CONSTANTES
137500* SIN AVISAR A CONTROL DE CALIDAD, PORQUE LAS PRUEBAS DE
137600* REGRESION DEPENDEN DE QUE LA SECUENCIA SEA SIEMPRE LA MISMA.
137700* LAS TRES PAREJAS VDM1SIM/VDM1MNT/VDM1RPT COMPARTEN LOS MISMOS
137800* CINCO ARCHIVOS LINE SEQUENTIAL; VDM1MNT LOS MANTIENE ENTRE
137900* CORRIDAS DEL SIMULADOR Y VDM1RPT SOLO LOS LEE PARA REPORTAR.
