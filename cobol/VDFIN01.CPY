000100******************************************************************
000200*        COPY VDFIN01 - LAYOUT REGISTRO FINANCIERO DIARIO        *
000300*        SISTEMA       : SIMULADOR MAQUINA VENDEDORA (VDM)       *
000400*        ARCHIVO       : FINANCIEROS (UN REGISTRO POR FECHA)     *
000500*        LLAVE LOGICA  : FIN-FECHA                               *
000600*        DESCRIPCION   : TOTALES DE INGRESO, COSTO DE VENTA,     *
000700*                      : GASTOS FIJOS Y UTILIDAD DEL DIA         *
000800******************************************************************
000900 01  REG-FINANCIERO.
001000     02  FIN-FECHA                 PIC X(10)      VALUE SPACES.
001100*        -->   VISTA NUMERICA DE LA FECHA, USADA POR EL REPORTE
001200*        -->   DE RENTABILIDAD PARA VERIFICAR EL ORDEN DEL SORT
001300     02  FIN-FECHA-R REDEFINES FIN-FECHA.
001400         03  FIN-FEC-ANIO          PIC 9(04).
001500         03  FILLER                PIC X(01).
001600         03  FIN-FEC-MES           PIC 9(02).
001700         03  FILLER                PIC X(01).
001800         03  FIN-FEC-DIA           PIC 9(02).
001900     02  FIN-INGRESO               PIC S9(07)V9(4)
002000                                    COMP-3        VALUE ZEROS.
002100     02  FIN-COSTO-VENTA           PIC S9(07)V9(4)
002200                                    COMP-3        VALUE ZEROS.
002300     02  FIN-GASTOS                PIC S9(07)V9(4)
002400                                    COMP-3        VALUE ZEROS.
002500     02  FIN-UTILIDAD              PIC S9(07)V9(4)
002600                                    COMP-3        VALUE ZEROS.
002700     02  FILLER                    PIC X(08)      VALUE SPACES.
