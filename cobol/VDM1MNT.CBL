000100******************************************************************
000200* FECHA       : 21/08/1988                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000400* APLICACION  : MAQUINA VENDEDORA (VDM)                          *
000500* PROGRAMA    : VDM1MNT                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : PROCESA LAS TARJETAS DE MANTENIMIENTO DE         *
000800*             : INVENTARIO (PEDIDO A PROVEEDOR, DESCUENTO Y      *
000900*             : ABONO DE EXISTENCIA, FIJACION Y AJUSTE MASIVO DE *
001000*             : PRECIO DE VENTA, CONSULTA DE PRECIO DE COSTO) Y  *
001100*             : DEJA UN REGISTRO DE TRANSACCIONES CON EL         *
001200*             : RESULTADO DE CADA UNA.                          *
001300* ARCHIVOS    : CONFIG=AI, INVENTARIO=AI, TRANSAC=A, REGISTRO=S  *
001400* ACCION (ES) : P=PEDIDO, D=DESCUENTO, A=ABONO, F=FIJAR PRECIO,  *
001500*             : B=AJUSTE MASIVO, C=CONSULTA DE COSTO,           *
001600*             : R=APLICAR REABASTOS VENCIDOS                    *
001700* PROGRAMA(S) : NO APLICA                                       *
001800* CANAL       : BATCH NOCTURNO                                   *
001900* INSTALADO   : 21/08/1988                                       *
002000* BPM/RATIONAL: 301145                                           *
002100* NOMBRE      : MANTENIMIENTO DE INVENTARIO MAQUINA VENDEDORA    *
002200* DESCRIPCION : PROYECTO VDM                                     *
002300******************************************************************
002400*                  B I T A C O R A   D E   C A M B I O S         *
002500******************************************************************
002600* 21/08/1988 OCHA 190141 VERSION INICIAL DEL MANTENIMIENTO.      *190141  
002700* 04/02/1989 OCHA 190152 SE AGREGA REGLA DE ACUMULACION DE ETA.  *190152  
002800* 17/10/1990 RVHM 190198 SE AGREGA ACCION DE AJUSTE MASIVO (B).  *190198  
002900* 22/03/1993 RVHM 190244 VALIDA CANTIDAD MINIMA DE PEDIDO.       *190244  
003000* 30/09/1995 OCHA 190281 CORRIGE CALCULO DE FECHA DE ENTREGA.    *190281  
003100* 11/12/1998 JORM 199802 AJUSTE DE FECHAS PARA EL CAMBIO DE SIGLO*199802  
003200*                       (PROBLEMA DEL ANIO 2000 EN FECHA-ENTREGA)*
003300* 18/02/2000 JORM 200006 VALIDA ENTREGAS CON FECHA DEL ANIO 2000.*200006  
003400* 09/07/2002 CARR 201187 ESTANDARIZA VALIDACION DE MONTOS.       *201187  
003500* 03/06/2024 PEDR 301145 REVISION GENERAL, SIN CAMBIO DE LOGICA. *301145  
003600* 11/06/2024 JORM 301198 SE AGREGA REGLA DE ACUMULACION DE ETA.  *301198  
003700* 20/06/2024 CARR 301276 SE AGREGA ACCION DE AJUSTE MASIVO (B).  *301276  
003800* 02/07/2024 PEDR 301301 VALIDA CANTIDAD MINIMA DE PEDIDO.       *301301  
003900* 15/07/2024 JORM 301198 CORRIGE CALCULO DE FECHA DE ENTREGA.    *301198  
004000* 09/08/2024 PEDR 301521 SE AGREGA LA ACCION R, QUE APLICA LOS   *301521  
004100*                       REABASTOS VENCIDOS SIN TENER QUE CORRER  *
004200*                       TODO UN DIA DE VDM1SIM PARA LOGRARLO.    *
004300******************************************************************
004400 IDENTIFICATION DIVISION.
004500 PROGRAM-ID.                     VDM1MNT.
004600 AUTHOR.                         ERICK DANIEL RAMIREZ DIVAS.
004700 INSTALLATION.                   DEPARTAMENTO DE SISTEMAS VDM.
004800 DATE-WRITTEN.                   21/08/1988.
004900 DATE-COMPILED.
005000 SECURITY.                       USO INTERNO UNICAMENTE.
005100
005200* C01 QUEDA RESERVADO PARA EL SALTO DE FORMULARIO DE LOS
005300* REPORTES DEL DEPARTAMENTO; ESTE PROGRAMA NO IMPRIME ENCABEZADO
005400* CON SALTO DE PAGINA, IGUAL QUE VDM1SIM Y VDM1RPT, PERO SE DEJA
005500* LA CLAUSULA POR CONSISTENCIA CON EL RESTO DE LA APLICACION VDM.
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000
006100* LOS CUATRO ARCHIVOS DE ESTE PROGRAMA SON LINE SEQUENTIAL, IGUAL
006200* QUE EN EL RESTO DE LA APLICACION VDM; NO HAY ACCESO DIRECTO NI
006300* ARCHIVOS INDEXADOS. CADA SELECT TIENE SU PROPIO CAMPO DE FILE
006400* STATUS PARA QUE LOS PARRAFOS CARGAR- PUEDAN DISTINGUIR UNA
006500* FALLA REAL DE ASIGNACION DE DD/JCL DE UN ARCHIVO QUE
006600* SIMPLEMENTE NO TIENE MAS RENGLONES QUE LEER.
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900*    -->  CONFIGURACION DE LA SIMULACION, YA SEMBRADA POR UNA
007000*         CORRIDA PREVIA DE VDM1SIM; EL MANTENIMIENTO SOLO LA
007100*         LEE, NUNCA LA MODIFICA NI LA REESCRIBE
007200     SELECT CONFIG    ASSIGN   TO CONFIG
007300            ORGANIZATION        IS LINE SEQUENTIAL
007400            FILE STATUS         IS FS-CONFIG.
007500
007600*    -->  MAESTRO DE INVENTARIO, UN REGISTRO POR PRODUCTO. SE
007700*         LEE COMPLETO A LA TABLA EN MEMORIA, SE ACTUALIZA CON
007800*         CADA TRANSACCION Y SE REESCRIBE COMPLETO AL FINAL
007900     SELECT INVENTARIO ASSIGN  TO INVENTARIO
008000            ORGANIZATION        IS LINE SEQUENTIAL
008100            FILE STATUS         IS FS-INVENTARIO.
008200
008300*    -->  TARJETAS DE TRANSACCION DE MANTENIMIENTO, UNA POR
008400*         ACCION PEDIDA; SE PROCESAN EN EL ORDEN EN QUE LLEGAN
008500     SELECT TRANSAC   ASSIGN   TO TRANSAC
008600            ORGANIZATION        IS LINE SEQUENTIAL
008700            FILE STATUS         IS FS-TRANSAC.
008800
008900*    -->  REGISTRO IMPRESO DE TRANSACCIONES, UNA LINEA POR
009000*         TARJETA PROCESADA (O RECHAZADA), PARA QUE OPERACIONES
009100*         PUEDA AUDITAR QUE PASO CON CADA TARJETA DE LA CORRIDA
009200     SELECT REGISTRO  ASSIGN   TO REGISTRO
009300            ORGANIZATION        IS LINE SEQUENTIAL
009400            FILE STATUS         IS FS-REGISTRO.
009500
009600 DATA DIVISION.
009700 FILE SECTION.
009800*1 -->  CONFIGURACION DE LA SIMULACION
009900*       UN SOLO REGISTRO; EL MANTENIMIENTO LO ABRE, LO LEE Y LO
010000*       CIERRA DE INMEDIATO, SOLO PARA CONOCER LA FECHA ACTUAL
010100*       DE LA SIMULACION Y LOS DIAS DE ENTREGA CONFIGURADOS
010200 FD  CONFIG.
010300     COPY VDCFG01.
010400*2 -->  MAESTRO DE INVENTARIO, UN REGISTRO POR PRODUCTO
010500*       SE LEE COMPLETO A MEMORIA AL INICIO Y SE REESCRIBE
010600*       COMPLETO AL FINAL, IGUAL QUE EN VDM1SIM
010700 FD  INVENTARIO.
010800     COPY VDINV01.
010900*3 -->  TARJETAS DE TRANSACCION DE MANTENIMIENTO
011000*       UNA TARJETA POR ACCION; EL LAYOUT SE COMPARTE CON
011100*       CUALQUIER OTRO PROGRAMA QUE ALGUN DIA GENERE TARJETAS
011200*       DE MANTENIMIENTO DESDE OTRO CANAL (VER VDTRN01)
011300 FD  TRANSAC.
011400     COPY VDTRN01.
011500*4 -->  REGISTRO IMPRESO DE TRANSACCIONES PROCESADAS
011600*       UNA LINEA POR TARJETA, CON EL RESULTADO (OK O ERROR);
011700*       ES UN LISTADO DE CONSULTA, NO UN REPORTE FORMAL
011800 FD  REGISTRO.
011900 01  LIN-REGISTRO                 PIC X(80).
012000
012100 WORKING-STORAGE SECTION.
012200******************************************************************
012300*               C A M P O S    D E    T R A B A J O              *
012400******************************************************************
012500 01  WKS-CAMPOS-DE-TRABAJO.
012600*        -->   NOMBRE DEL PROGRAMA, SE USA SOLO EN DISPLAY DE
012700*               DIAGNOSTICO; NO VIAJA A NINGUN ARCHIVO DE SALIDA
012800     02  WKS-PROGRAMA              PIC X(08)  VALUE "VDM1MNT".
012900*        -->   MASCARA DE IMPRESION PARA MONTOS EN DOLARES, DOS
013000*               DECIMALES, MISMA MASCARA QUE EN VDM1SIM (201102)
013100     02  WKS-MASK                  PIC Z,ZZZ,ZZ9.99.
013200*        -->   MASCARA DE IMPRESION PARA CANTIDADES ENTERAS
013300*               CORTAS (EXISTENCIA, PEDIDOS PENDIENTES)
013400     02  WKS-MASK-CORTA            PIC ZZ9.
013500     02  FILLER                    PIC X(10)  VALUE SPACES.
013600
013700******************************************************************
013800*    VARIABLES PARA EVALUAR INTEGRIDAD DE ARCHIVOS (FILE STATUS) *
013900******************************************************************
014000* UN CAMPO DE FILE STATUS POR ARCHIVO, EN EL ORDEN EN QUE
014100* APARECEN LAS SELECT EN EL FILE-CONTROL. A DIFERENCIA DE
014200* VDM1SIM, AQUI NINGUN ARCHIVO ACEPTA FS="35" COMO NORMAL: EL
014300* MANTENIMIENTO SOLO CORRE DESPUES DE QUE VDM1SIM YA SEMBRO
014400* CONFIG E INVENTARIO, ASI QUE SU AUSENCIA ES SIEMPRE UN ERROR.
014500 01  FS-CONFIG                     PIC X(02)  VALUE "00".
014600 01  FS-INVENTARIO                 PIC X(02)  VALUE "00".
014700 01  FS-TRANSAC                    PIC X(02)  VALUE "00".
014800 01  FS-REGISTRO                   PIC X(02)  VALUE "00".
014900
015000******************************************************************
015100*        CONFIGURACION EN MEMORIA, MOVIDA DESDE EL ARCHIVO       *
015200*        MISMO LAYOUT QUE VDCFG01, CON PREFIJO WKS- PARA NO      *
015300*        CHOCAR CON LOS NOMBRES DEL FD CONFIG                   *
015400******************************************************************
015500 01  WKS-REG-CONFIG.
015600*        -->   HASTA 10 GASTOS FIJOS DIARIOS; EL MANTENIMIENTO
015700*               NO LOS USA PERO LOS CARGA PORQUE VIENEN EN EL
015800*               MISMO REGISTRO QUE LA FECHA Y LOS DIAS DE ENTREGA
015900     02  WKS-CFG-GASTOS-FIJOS.
016000         03  WKS-CFG-NUM-GASTOS    PIC 9(02)      VALUE ZEROS.
016100         03  WKS-CFG-GASTO-TABLA OCCURS 10 TIMES.
016200             04  WKS-CFG-GASTO-NOMBRE
016300                                   PIC X(20)      VALUE SPACES.
016400             04  WKS-CFG-GASTO-MONTO
016500                                   PIC S9(05)V9(4)
016600                                   COMP-3         VALUE ZEROS.
016700             04  FILLER            PIC X(01)      VALUE SPACES.
016800         03  FILLER                PIC X(04)      VALUE SPACES.
016900*        -->   RANGO DE VOLUMEN DE VENTA; TAMPOCO SE USA AQUI,
017000*               SE CARGA PORQUE VIENE EN EL MISMO REGISTRO
017100     02  WKS-CFG-RANGO-VENTA-DIA.
017200         03  WKS-CFG-VTA-MIN-DIA   PIC S9(03)     VALUE +5.
017300         03  WKS-CFG-VTA-MAX-DIA   PIC S9(03)     VALUE +20.
017400         03  FILLER                PIC X(02)      VALUE SPACES.
017500*        -->   FACTOR DE DEMANDA POR DIA DE SEMANA; TAMPOCO SE
017600*               USA EN ESTE PROGRAMA
017700     02  WKS-CFG-FACTORES-DIA-SEMANA.
017800         03  WKS-CFG-MULT-DIA OCCURS 7 TIMES
017900                              INDEXED BY IX-MULT-DIA.
018000             04  WKS-CFG-MULT-FACTOR
018100                                   PIC S9(01)V9(4) VALUE +1.0000.
018200         03  FILLER                PIC X(03)      VALUE SPACES.
018300     02  WKS-CFG-PRECIO-MAX-ACCESIBLE
018400                                   PIC S9(03)V9(4)
018500                                   COMP-3         VALUE +2.0000.
018600*        -->   DIAS DE ENTREGA Y CANTIDAD MINIMA DE PEDIDO; ESTOS
018700*               DOS SI SE USAN, EN COLOCAR-PEDIDO
018800     02  WKS-CFG-PARAMETROS-REABASTO.
018900         03  WKS-CFG-DIAS-ENTREGA  PIC S9(03)     VALUE +2.
019000         03  WKS-CFG-CANT-MINIMA-PEDIDO
019100                                   PIC S9(05)     VALUE +10.
019200         03  FILLER                PIC X(03)      VALUE SPACES.
019300*        -->   FECHA ACTUAL DE LA SIMULACION, PUNTO DE PARTIDA
019400*               PARA CALCULAR LA FECHA DE ENTREGA DE UN PEDIDO
019500     02  WKS-CFG-PUNTEROS-FECHA.
019600         03  WKS-CFG-FECHA-ACTUAL  PIC X(10)      VALUE SPACES.
019700         03  WKS-CFG-FECHA-ULTIMA-SIM
019800                                   PIC X(10)      VALUE SPACES.
019900*        -->   VISTA NUMERICA DE LA FECHA ACTUAL; NO SE USA EN
020000*               ESTE PROGRAMA, QUEDA DISPONIBLE POR CONSISTENCIA
020100*               DE LAYOUT CON WKS-REG-CONFIG DE VDM1SIM
020200     02  WKS-CFG-FECHA-ACTUAL-R REDEFINES
020300                                WKS-CFG-FECHA-ACTUAL.
020400         03  WKS-CFG-FAC-ANIO      PIC 9(04).
020500         03  FILLER                PIC X(01).
020600         03  WKS-CFG-FAC-MES       PIC 9(02).
020700         03  FILLER                PIC X(01).
020800         03  WKS-CFG-FAC-DIA       PIC 9(02).
020900     02  FILLER                    PIC X(20)      VALUE SPACES.
021000
021100******************************************************************
021200*       TABLA DE INVENTARIO EN MEMORIA (MAESTRO PEQUENIO,        *
021300*       SE LEE COMPLETO, SE ACTUALIZA Y SE REESCRIBE COMPLETO)   *
021400******************************************************************
021500 01  WKS-TABLA-INVENTARIO.
021600     02  WKS-NUM-PRODUCTOS         PIC 9(03)  COMP VALUE ZEROS.
021700     02  WKS-PRODUCTO OCCURS 1 TO 50 TIMES
021800                      DEPENDING ON WKS-NUM-PRODUCTOS
021900                      INDEXED BY IX-PRD.
022000*        -->   RENGLON DE LA TABLA, MISMO LAYOUT QUE VDINV01
022100         03  WKS-PRD-DETALLE.
022200             04  WKS-PRD-NOMBRE-ITEM  PIC X(20)    VALUE SPACES.
022300             04  WKS-PRD-EXISTENCIA   PIC S9(05)   VALUE ZEROS.
022400*            -->   CANTIDAD PENDIENTE DE ENTREGA DE UN PEDIDO
022500*                  VIGENTE; VARIAS TARJETAS "P" DEL MISMO ITEM
022600*                  SE ACUMULAN AQUI SI YA HAY UN PEDIDO ABIERTO
022700             04  WKS-PRD-PEDIDO-PENDIENTE
022800                                      PIC S9(05)   VALUE ZEROS.
022900             04  WKS-PRD-FECHA-ENTREGA
023000                                      PIC X(10)    VALUE SPACES.
023100*            -->   VISTA NUMERICA DE LA FECHA DE ENTREGA, NO SE
023200*                  USA EN ESTE PROGRAMA PERO SE MANTIENE PARA
023300*                  QUE EL LAYOUT COINCIDA CON VDM1SIM
023400             04  WKS-PRD-FECHA-ENTREGA-R REDEFINES
023500                                      WKS-PRD-FECHA-ENTREGA.
023600                 05  WKS-PRD-FEN-ANIO  PIC 9(04).
023700                 05  FILLER            PIC X(01).
023800                 05  WKS-PRD-FEN-MES   PIC 9(02).
023900                 05  FILLER            PIC X(01).
024000                 05  WKS-PRD-FEN-DIA   PIC 9(02).
024100             04  WKS-PRD-PRECIO-COSTO PIC S9(03)V9(4)
024200                                       COMP-3       VALUE ZEROS.
024300             04  WKS-PRD-PRECIO-VENTA PIC S9(03)V9(4)
024400                                       COMP-3       VALUE ZEROS.
024500*            -->   INDICADOR DE PEDIDO VIGENTE; SI ESTA EN "S"
024600*                  LA SIGUIENTE TARJETA "P" DE ESTE ITEM SOLO
024700*                  ACUMULA CANTIDAD, NO MUEVE LA FECHA DE ETA
024800             04  WKS-PRD-IND-PEDIDO-VIGENTE
024900                                      PIC X(01)    VALUE "N".
025000                 88  WKS-PRD-HAY-PEDIDO-VIGENTE    VALUE "S".
025100                 88  WKS-PRD-SIN-PEDIDO-VIGENTE    VALUE "N".
025200             04  FILLER               PIC X(09)    VALUE SPACES.
025300
025400******************************************************************
025500*          VARIABLES DE FECHA PARA EL CALCULO DE LA ETA          *
025600******************************************************************
025700* LA FECHA ESTIMADA DE ENTREGA (ETA) DE UN PEDIDO NUEVO SE
025800* CALCULA SUMANDO WKS-CFG-DIAS-ENTREGA A LA FECHA ACTUAL DE LA
025900* SIMULACION, DIA POR DIA, RESPETANDO FIN DE MES Y BISIESTOS
026000* (VER CALCULAR-FECHA-ENTREGA MAS ADELANTE).
026100 01  WKS-FECHA-CALCULADA          PIC X(10)  VALUE SPACES.
026200 01  WKS-FECHA-CALCULADA-R REDEFINES WKS-FECHA-CALCULADA.
026300     02  WKS-FCA-ANIO              PIC 9(04).
026400     02  FILLER                    PIC X(01).
026500     02  WKS-FCA-MES               PIC 9(02).
026600     02  FILLER                    PIC X(01).
026700     02  WKS-FCA-DIA               PIC 9(02).
026800
026900*   TABLA DE DIAS POR MES (SE AJUSTA FEBRERO SEGUN BISIESTO).
027000*   DECLARADA COMO GRUPO DE FILLER CON VALUE Y REDEFINIDA COMO
027100*   TABLA OCCURS, IGUAL QUE EN VDM1SIM, PARA PODER INICIALIZAR
027200*   LOS DOCE VALORES DE UNA SOLA VEZ.
027300 01  WKS-TABLA-MESES-V.
027400     02  FILLER                    PIC 9(02)  VALUE 31.
027500     02  FILLER                    PIC 9(02)  VALUE 28.
027600     02  FILLER                    PIC 9(02)  VALUE 31.
027700     02  FILLER                    PIC 9(02)  VALUE 30.
027800     02  FILLER                    PIC 9(02)  VALUE 31.
027900     02  FILLER                    PIC 9(02)  VALUE 30.
028000     02  FILLER                    PIC 9(02)  VALUE 31.
028100     02  FILLER                    PIC 9(02)  VALUE 31.
028200     02  FILLER                    PIC 9(02)  VALUE 30.
028300     02  FILLER                    PIC 9(02)  VALUE 31.
028400     02  FILLER                    PIC 9(02)  VALUE 30.
028500     02  FILLER                    PIC 9(02)  VALUE 31.
028600 01  WKS-TABLA-MESES REDEFINES WKS-TABLA-MESES-V.
028700     02  WKS-DIAS-EN-MES OCCURS 12 TIMES  PIC 9(02).
028800*   INDICADOR DE BISIESTO HEREDADO DE VERSIONES ANTERIORES DEL
028900*   PROGRAMA; VALIDAR-BISIESTO-ETA AJUSTA DIRECTO A
029000*   WKS-DIAS-EN-MES(2) Y NO LLENA ESTE CAMPO, IGUAL QUE EN
029100*   VDM1SIM (VER WKS-IND-BISIESTO DE ESE PROGRAMA).
029200 01  WKS-IND-BISIESTO              PIC 9(01)  COMP VALUE ZEROS.
029300*   RESIDUO Y COCIENTE SON CAMPOS DE TRABAJO COMPARTIDOS POR LAS
029400*   TRES DIVIDE DE VALIDAR-BISIESTO-ETA (ENTRE 400, 100 Y 4)
029500 01  WKS-RESIDUO-BISIESTO          PIC 9(03)  COMP VALUE ZEROS.
029600 01  WKS-COCIENTE-BISIESTO         PIC 9(07)  COMP VALUE ZEROS.
029700*   CONTADOR DE DIAS A SUMAR PARA LLEGAR A LA ETA; CALCULADO EN
029800*   COLOCAR-PEDIDO A PARTIR DE WKS-CFG-DIAS-ENTREGA, SIEMPRE
029900*   IGUAL A ESA CONSTANTE (NO HAY ETA DIFERENCIADA POR PRODUCTO)
030000 01  WKS-DIAS-POR-SUMAR            PIC 9(03)  COMP VALUE ZEROS.
030100
030200******************************************************************
030300*            AUXILIARES DE BUSQUEDA Y CONTROL DE ITEM            *
030400******************************************************************
030500* WKS-IX-ITEM QUEDA EN CERO SI UBICAR-ITEM NO ENCONTRO EL
030600* NOMBRE DE ITEM DE LA TARJETA EN LA TABLA DE INVENTARIO; TODOS
030700* LOS PARRAFOS DE ACCION REVISAN ESTE CAMPO ANTES DE TOCAR LA
030800* TABLA, PARA NO INDEXAR CON UN SUBINDICE EN CERO.
030900 01  WKS-IX-ITEM                   PIC 9(03)  COMP VALUE ZEROS.
031000
031100******************************************************************
031200*                  AUXILIARES GENERALES DE INDICE                *
031300******************************************************************
031400* WKS-I ES INDICE DE PROPOSITO GENERAL, REUTILIZADO EN
031500* CALCULAR-FECHA-ENTREGA PARA CONTAR LOS DIAS QUE SE VAN SUMANDO.
031600 01  WKS-I                          PIC 9(03) COMP VALUE ZEROS.
031700*   CUENTA CUANTOS REABASTOS SE APLICARON EN UNA SOLA TARJETA
031800*   "R"; SE REINICIA AL ENTRAR A APLICAR-REABASTOS-PENDIENTES
031900*   Y SE USA DESPUES PARA DECIDIR SI SE DEJA CONSTANCIA DE QUE
032000*   NO HABIA NADA VENCIDO (301521).
032100 01  WKS-NUM-REABASTOS-APLICADOS   PIC 9(03) COMP VALUE ZEROS.
032200
032300 PROCEDURE DIVISION.
032400******************************************************************
032500*       P R O C E D U R E   D I V I S I O N   -   V D M 1 M N T *
032600*       MANTENIMIENTO DE INVENTARIO, ORDEN DE LOS PARRAFOS      *
032700*       SEGUN EL ORDEN NATURAL DE LA CORRIDA.                   *
032800******************************************************************
032900* EL PROGRAMA SE DIVIDE EN TRES MOMENTOS: (1) ARRANQUE, DONDE SE
033000* LEEN CONFIGURACION E INVENTARIO A MEMORIA; (2) EL LAZO DE
033100* TRANSACCIONES, UNA TARJETA A LA VEZ, HASTA FIN DE TRANSAC;
033200* (3) CIERRE, DONDE SE REESCRIBE EL MAESTRO DE INVENTARIO CON EL
033300* ESTADO FINAL DE LA CORRIDA. NO HAY REINICIO INTERMEDIO; SI LA
033400* CORRIDA SE CAE A MEDIO CAMINO, EL INVENTARIO QUEDA EXACTAMENTE
033500* COMO ESTABA ANTES DE ARRANCAR Y LA CORRIDA SE PUEDE REPETIR.
033600*
033700* RESUMEN DE REGLAS DE NEGOCIO VIGENTES (PARA EL PROGRAMADOR QUE
033800* MANTENGA ESTO DESPUES DE NOSOTROS, CON EL TICKET QUE LAS
033900* ORIGINO):
034000*   1. CONFIGURACION E INVENTARIO DEBEN EXISTIR DE UNA CORRIDA
034100*      PREVIA DE VDM1SIM; A DIFERENCIA DEL SIMULADOR, ESTE
034200*      PROGRAMA NO SIEMBRA SEMILLA SI FALTAN (190141).
034300*   2. UNA TARJETA "P" (PEDIDO) VALIDA LA CANTIDAD MINIMA DE
034400*      PEDIDO CONFIGURADA; POR DEBAJO DE ESE MINIMO SE RECHAZA
034500*      LA TARJETA COMPLETA (190244, REVALIDADO EN 301301).
034600*   3. SI YA HAY UN PEDIDO VIGENTE PARA EL ITEM, UNA NUEVA
034700*      TARJETA "P" SOLO ACUMULA CANTIDAD SOBRE EL PEDIDO
034800*      PENDIENTE, SIN MOVER LA FECHA DE ENTREGA YA CALCULADA
034900*      (190152, REVALIDADO EN 301198).
035000*   4. LA FECHA DE ENTREGA SE CALCULA SUMANDO LOS DIAS DE
035100*      ENTREGA CONFIGURADOS A LA FECHA ACTUAL DE LA SIMULACION,
035200*      DIA POR DIA, CON LA MISMA RUTINA DE BISIESTOS QUE
035300*      VDM1SIM (190281, CORREGIDO OTRA VEZ EN 301198 EN 2024
035400*      PORQUE AL PORTAR EL PROGRAMA SE VOLVIO A COLAR LA MISMA
035500*      FALLA DE CALCULO).
035600*   5. UNA TARJETA "D" (DESCUENTO) NUNCA DEJA LA EXISTENCIA EN
035700*      NEGATIVO; SI LA CANTIDAD A DESCONTAR SUPERA LA EXISTENCIA
035800*      DISPONIBLE, LA TARJETA SE RECHAZA POR COMPLETO.
035900*   6. UNA TARJETA "A" (ABONO) SIEMPRE SE ACEPTA SI EL ITEM
036000*      EXISTE; NO HAY TOPE SUPERIOR DE EXISTENCIA EN ESTE
036100*      PROGRAMA.
036200*   7. UNA TARJETA "F" (FIJAR PRECIO) CAMBIA EL PRECIO DE VENTA
036300*      DE UN SOLO ITEM; UNA TARJETA "B" (AJUSTE MASIVO) HACE LO
036400*      MISMO PERO SE OMITE SIN ERROR SI EL ITEM NO EXISTE, EN
036500*      LUGAR DE RECHAZAR TODA LA CORRIDA DE AJUSTES (190198,
036600*      REVALIDADO EN 301276).
036700*   8. UNA TARJETA "C" (CONSULTA DE COSTO) NO MODIFICA NADA; SOLO
036800*      DEJA CONSTANCIA DEL PRECIO DE COSTO VIGENTE EN EL
036900*      REGISTRO IMPRESO.
037000*   9. CUALQUIER TARJETA CON UN CODIGO DE ACCION DISTINTO DE
037100*      P/D/A/F/B/C/R SE RECHAZA COMO ACCION INVALIDA, SIN
037200*      DETENER LA CORRIDA.
037300*  10. EL MAESTRO DE INVENTARIO SOLO SE REESCRIBE AL FINAL DE LA
037400*      CORRIDA COMPLETA, NO TARJETA POR TARJETA, PORQUE ES UN
037500*      ARCHIVO LINE SEQUENTIAL SIN ACCESO DIRECTO.
037600*  11. UNA TARJETA "R" (REABASTO) RECORRE TODO EL INVENTARIO Y
037700*      APLICA CUALQUIER PEDIDO PENDIENTE CUYA ETA YA LLEGO,
037800*      EXACTAMENTE CON LA MISMA REGLA QUE USA VDM1SIM AL CERRAR
037900*      CADA DIA; SE AGREGA PARA QUE OPERACIONES PUEDA ABONAR
038000*      REABASTOS VENCIDOS SIN TENER QUE ESPERAR A QUE CORRA UN
038100*      DIA COMPLETO DE LA SIMULACION (301521). LA TARJETA "R"
038200*      NO LLEVA NOMBRE DE ITEM; APLICA A TODO EL INVENTARIO DE
038300*      UNA SOLA VEZ.
038400 000-MAIN SECTION.
038500*    -->  DEJA LISTOS TRANSAC (ENTRADA) Y REGISTRO (SALIDA)
038600     PERFORM ABRIR-ARCHIVOS
038700*    -->  CARGA CONFIG E INVENTARIO COMPLETOS A MEMORIA; AMBOS
038800*         DEBEN EXISTIR, NO HAY SIEMBRA DE SEMILLA AQUI
038900     PERFORM CARGAR-CONFIGURACION
039000     PERFORM CARGAR-INVENTARIO
039100*    -->  NUCLEO DEL MANTENIMIENTO: UNA TARJETA A LA VEZ HASTA
039200*         FIN DE TRANSAC
039300     PERFORM PROCESAR-TRANSACCIONES
039400*    -->  AL TERMINAR SE REESCRIBE EL INVENTARIO CON EL ESTADO
039500*         ACTUALIZADO POR TODAS LAS TRANSACCIONES DE LA CORRIDA
039600     PERFORM REESCRIBIR-INVENTARIO
039700     PERFORM CERRAR-ARCHIVOS
039800     STOP RUN.
039900 000-MAIN-E.  EXIT.
040000
040100******************************************************************
040200*     A P E R T U R A   D E   A R C H I V O S   D E             *
040300*     E N T R A D A   Y   S A L I D A                           *
040400******************************************************************
040500* ABRE TRANSAC (ENTRADA) Y REGISTRO (SALIDA). A DIFERENCIA DE
040600* CONFIG E INVENTARIO, ESTOS DOS SE ABREN UNA SOLA VEZ AL INICIO
040700* Y PERMANECEN ABIERTOS DURANTE TODO EL LAZO DE TRANSACCIONES;
040800* NO SE CIERRAN NI SE REABREN TARJETA POR TARJETA.
040900 ABRIR-ARCHIVOS SECTION.
041000     OPEN INPUT  TRANSAC
041100     OPEN OUTPUT REGISTRO
041200*    -->  SIN TRANSAC NO HAY TARJETAS QUE PROCESAR; SE CORTA EL
041300*         JOB, NO TIENE SENTIDO CONTINUAR SIN ENTRADA
041400     IF FS-TRANSAC NOT = "00"
041500        DISPLAY "*** ERROR AL ABRIR TRANSAC. FS=" FS-TRANSAC
041600        MOVE 91 TO RETURN-CODE
041700        STOP RUN
041800     END-IF
041900*    -->  SIN REGISTRO NO HAY DONDE DEJAR EVIDENCIA DE LA
042000*         CORRIDA; TAMBIEN SE CORTA EL JOB
042100     IF FS-REGISTRO NOT = "00"
042200        DISPLAY "*** ERROR AL ABRIR REGISTRO. FS=" FS-REGISTRO
042300        MOVE 91 TO RETURN-CODE
042400        STOP RUN
042500     END-IF.
042600 ABRIR-ARCHIVOS-E.  EXIT.
042700
042800******************************************************************
042900*     C A R G A   D E   C O N F I G U R A C I O N               *
043000******************************************************************
043100* LA CONFIGURACION Y EL INVENTARIO DEBEN EXISTIR DE UNA CORRIDA
043200* PREVIA DEL SIMULADOR; EL MANTENIMIENTO NO SIEMBRA SEMILLA, A
043300* DIFERENCIA DE VDM1SIM. SI CONFIG NO EXISTE (FS="35") ES UN
043400* ERROR DE OPERACION, NO EL CASO NORMAL DE PRIMERA CORRIDA.
043500 CARGAR-CONFIGURACION SECTION.
043600     OPEN INPUT CONFIG
043700     IF FS-CONFIG NOT = "00"
043800*       -->  AQUI FS="35" NO SE TOLERA: SIN CONFIG, NO HAY
043900*            FECHA ACTUAL DE LA SIMULACION NI PARAMETROS DE
044000*            REABASTO PARA CALCULAR LA ETA DE UN PEDIDO NUEVO
044100        DISPLAY "*** ERROR, NO EXISTE CONFIG. FS=" FS-CONFIG
044200        MOVE 91 TO RETURN-CODE
044300        STOP RUN
044400     END-IF
044500*    -->  EL ARCHIVO CONFIG TIENE UN SOLO REGISTRO; SI EXISTE
044600*         PERO ESTA VACIO TAMBIEN ES ERROR, NO SE SIEMBRA NADA
044700     READ CONFIG INTO WKS-REG-CONFIG
044800          AT END
044900             DISPLAY "*** ERROR, CONFIG SIN REGISTRO."
045000             MOVE 91 TO RETURN-CODE
045100             STOP RUN
045200     END-READ
045300     CLOSE CONFIG.
045400 CARGAR-CONFIGURACION-E.  EXIT.
045500
045600******************************************************************
045700*     C A R G A   D E L   M A E S T R O   D E                   *
045800*     I N V E N T A R I O                                        *
045900******************************************************************
046000* LEE EL MAESTRO DE INVENTARIO COMPLETO A MEMORIA. IGUAL QUE
046100* CONFIG, EL INVENTARIO DEBE EXISTIR; SI NO EXISTE ES ERROR DE
046200* OPERACION (SE CORRIO EL MANTENIMIENTO ANTES DEL PRIMER DIA
046300* DE SIMULACION), NO SE SIEMBRA NADA DESDE AQUI.
046400 CARGAR-INVENTARIO SECTION.
046500     MOVE ZEROS TO WKS-NUM-PRODUCTOS
046600     OPEN INPUT INVENTARIO
046700     IF FS-INVENTARIO NOT = "00"
046800        DISPLAY "*** ERROR, NO EXISTE INVENTARIO. FS="
046900                 FS-INVENTARIO
047000        MOVE 91 TO RETURN-CODE
047100        STOP RUN
047200     END-IF
047300*    -->  SE LEE PRODUCTO POR PRODUCTO HASTA AT END
047400     PERFORM LEER-UN-PRODUCTO UNTIL FS-INVENTARIO NOT = "00"
047500     CLOSE INVENTARIO.
047600 CARGAR-INVENTARIO-E.  EXIT.
047700
047800* CARGA UN RENGLON DEL MAESTRO A LA TABLA EN MEMORIA, EN EL
047900* SUBINDICE SIGUIENTE. SI EL AT END DISPARA, EL SUBINDICE SE
048000* REGRESA PORQUE NO HUBO RENGLON NUEVO QUE CONTAR.
048100 LEER-UN-PRODUCTO.
048200     ADD 1 TO WKS-NUM-PRODUCTOS
048300     READ INVENTARIO INTO WKS-PRD-DETALLE(WKS-NUM-PRODUCTOS)
048400          AT END
048500             SUBTRACT 1 FROM WKS-NUM-PRODUCTOS
048600             MOVE "10" TO FS-INVENTARIO
048700     END-READ.
048800
048900******************************************************************
049000*     L A Z O   P R I N C I P A L   D E                         *
049100*     T R A N S A C C I O N E S                                 *
049200******************************************************************
049300* LEE CADA TARJETA DE TRANSAC HASTA FIN DE ARCHIVO Y DESPACHA LA
049400* ACCION QUE LE CORRESPONDE SEGUN TRN-ACCION. CADA TARJETA SE
049500* PROCESA DE FORMA INDEPENDIENTE; UNA TARJETA RECHAZADA NO
049600* DETIENE LA LECTURA DE LAS SIGUIENTES.
049700 PROCESAR-TRANSACCIONES SECTION.
049800     PERFORM LEER-Y-PROCESAR-TRANSACCION
049900             UNTIL FS-TRANSAC NOT = "00".
050000 PROCESAR-TRANSACCIONES-E.  EXIT.
050100
050200* LEE UNA TARJETA; SI NO ES FIN DE ARCHIVO, UBICA EL ITEM EN LA
050300* TABLA DE INVENTARIO Y DESPACHA LA ACCION POR EVALUATE.
050400 LEER-Y-PROCESAR-TRANSACCION.
050500     READ TRANSAC
050600          AT END MOVE "10" TO FS-TRANSAC
050700     END-READ
050800     IF FS-TRANSAC = "00"
050900*       -->  SE UBICA EL ITEM ANTES DE EVALUAR LA ACCION, PARA
051000*            QUE TODOS LOS PARRAFOS DE ACCION COMPARTAN EL
051100*            MISMO WKS-IX-ITEM SIN VOLVER A BUSCAR
051200        PERFORM UBICAR-ITEM
051300        EVALUATE TRN-ACCION
051400            WHEN "P" PERFORM COLOCAR-PEDIDO
051500            WHEN "D" PERFORM DESCONTAR-STOCK
051600            WHEN "A" PERFORM AGREGAR-STOCK
051700            WHEN "F" PERFORM FIJAR-PRECIO
051800            WHEN "B" PERFORM AJUSTE-MASIVO-PRECIO
051900            WHEN "C" PERFORM CONSULTAR-COSTO
052000*           -->  LA "R" NO USA WKS-IX-ITEM (YA UBICADO ARRIBA
052100*                CON UN NOMBRE DE ITEM EN BLANCOS, SIN EFECTO);
052200*                RECORRE TODA LA TABLA POR SU CUENTA (301521)
052300            WHEN "R" PERFORM APLICAR-REABASTOS-PENDIENTES
052400*           -->  CUALQUIER CODIGO FUERA DE P/D/A/F/B/C/R SE
052500*                RECHAZA SIN DETENER LA CORRIDA
052600            WHEN OTHER PERFORM REGISTRAR-ACCION-INVALIDA
052700        END-EVALUATE
052800     END-IF.
052900
053000******************************************************************
053100*     U B I C A C I O N   D E L   I T E M   D E   L A           *
053200*     T A R J E T A   E N   E L   I N V E N T A R I O           *
053300******************************************************************
053400* BUSCA EL ITEM DE LA TARJETA EN LA TABLA DE INVENTARIO. DEJA EL
053500* SUBINDICE EN WKS-IX-ITEM, O ZEROS SI NO SE ENCONTRO. BUSQUEDA
053600* SECUENCIAL, NO BINARIA; LA TABLA TOPA EN 50 PRODUCTOS Y NO
053700* JUSTIFICA UNA BUSQUEDA MAS ELABORADA.
053800 UBICAR-ITEM SECTION.
053900*    -->  WKS-IX-ITEM QUEDA EN CERO SI NO SE ENCUENTRA, ANTES
054000*         DE EMPEZAR EL BARRIDO
054100     MOVE ZEROS TO WKS-IX-ITEM
054200     PERFORM BUSCAR-UN-ITEM
054300             VARYING IX-PRD FROM 1 BY 1
054400             UNTIL IX-PRD > WKS-NUM-PRODUCTOS.
054500 UBICAR-ITEM-E.  EXIT.
054600
054700* COMPARA EL NOMBRE DE ITEM DE UN RENGLON DE LA TABLA CONTRA EL
054800* NOMBRE DE LA TARJETA; SOLO SE QUEDA CON EL PRIMER MATCH (LA
054900* GUARDA WKS-IX-ITEM = ZEROS EVITA QUE UN SEGUNDO MATCH, SI
055000* HUBIERA UN NOMBRE DUPLICADO, PISE EL PRIMERO ENCONTRADO).
055100 BUSCAR-UN-ITEM.
055200     IF WKS-PRD-NOMBRE-ITEM(IX-PRD) = TRN-NOMBRE-ITEM
055300        AND WKS-IX-ITEM = ZEROS
055400        MOVE IX-PRD TO WKS-IX-ITEM
055500     END-IF.
055600
055700******************************************************************
055800*     A C C I O N   " P "   -   C O L O C A C I O N   D E       *
055900*     P E D I D O   A L   P R O V E E D O R                     *
056000******************************************************************
056100* COLOCA UN PEDIDO AL PROVEEDOR. LA CANTIDAD MINIMA SE VALIDA POR
056200* PEDIDO; SI YA HAY UN PEDIDO VIGENTE SE ACUMULA LA CANTIDAD SIN
056300* MOVER LA FECHA DE ENTREGA (SE CONSERVA LA ETA MAS TEMPRANA).
056400* LA CANTIDAD MINIMA DE PEDIDO SE VALIDA DESDE EL TICKET 190244
056500* (1993) Y SE REVALIDO SIN CAMBIO DE REGLA CON EL TICKET 301301
056600* AL PORTAR EL PROGRAMA EN 2024.
056700 COLOCAR-PEDIDO SECTION.
056800     IF WKS-IX-ITEM = ZEROS
056900*       -->  ITEM QUE NO EXISTE EN EL INVENTARIO, SE RECHAZA
057000        PERFORM REGISTRAR-ITEM-DESCONOCIDO
057100     ELSE
057200        IF TRN-CANTIDAD < WKS-CFG-CANT-MINIMA-PEDIDO
057300*          -->  CANTIDAD POR DEBAJO DEL MINIMO CONFIGURADO,
057400*               TARJETA COMPLETA RECHAZADA (190244/301301)
057500           PERFORM REGISTRAR-CANTIDAD-MINIMA
057600        ELSE
057700           IF WKS-PRD-HAY-PEDIDO-VIGENTE(WKS-IX-ITEM)
057800*             -->  YA HAY PEDIDO VIGENTE: SOLO SE ACUMULA
057900*                  CANTIDAD, LA ETA YA CALCULADA NO SE TOCA
058000              ADD TRN-CANTIDAD
058100                  TO WKS-PRD-PEDIDO-PENDIENTE(WKS-IX-ITEM)
058200           ELSE
058300*             -->  NO HABIA PEDIDO VIGENTE: SE ABRE UNO NUEVO Y
058400*                  SE CALCULA SU FECHA DE ENTREGA DESDE CERO
058500              MOVE TRN-CANTIDAD
058600                   TO WKS-PRD-PEDIDO-PENDIENTE(WKS-IX-ITEM)
058700              MOVE WKS-CFG-DIAS-ENTREGA TO WKS-DIAS-POR-SUMAR
058800              PERFORM CALCULAR-FECHA-ENTREGA
058900              MOVE WKS-FECHA-CALCULADA
059000                   TO WKS-PRD-FECHA-ENTREGA(WKS-IX-ITEM)
059100              MOVE "S"
059200                   TO WKS-PRD-IND-PEDIDO-VIGENTE(WKS-IX-ITEM)
059300           END-IF
059400           PERFORM REGISTRAR-PEDIDO-OK
059500        END-IF
059600     END-IF.
059700 COLOCAR-PEDIDO-E.  EXIT.
059800
059900******************************************************************
060000*     C A L C U L O   D E   L A   F E C H A   D E               *
060100*     E N T R E G A   ( E T A )                                 *
060200******************************************************************
060300* SUMA WKS-DIAS-POR-SUMAR DIAS CALENDARIO A LA FECHA ACTUAL DE LA
060400* SIMULACION, RESPETANDO FIN DE MES, FIN DE ANIO Y BISIESTOS.
060500* MISMO ALGORITMO QUE SUMAR-UN-DIA EN VDM1SIM, PERO SUMANDO
060600* VARIOS DIAS DE UNO EN UNO EN LUGAR DE UN SOLO DIA POR LLAMADA
060700* (CORREGIDO EN 190281 Y OTRA VEZ EN 301198 DESPUES DE PORTAR).
060800 CALCULAR-FECHA-ENTREGA SECTION.
060900*    -->  SE ARRANCA DESDE LA FECHA ACTUAL DE LA SIMULACION, NO
061000*         DESDE LA FECHA REAL DEL RELOJ DEL SISTEMA
061100     MOVE WKS-CFG-FECHA-ACTUAL TO WKS-FECHA-CALCULADA
061200     PERFORM SUMAR-UN-DIA-ETA
061300             VARYING WKS-I FROM 1 BY 1
061400             UNTIL WKS-I > WKS-DIAS-POR-SUMAR.
061500 CALCULAR-FECHA-ENTREGA-E.  EXIT.
061600
061700* SUMA UN DIA CALENDARIO A WKS-FECHA-CALCULADA, AJUSTANDO MES Y
061800* ANIO SI SE PASA DE FIN DE MES O DE FIN DE ANIO. SE LLAMA UNA
061900* VEZ POR CADA DIA DE ENTREGA CONFIGURADO (NORMALMENTE 2, VER
062000* WKS-CFG-DIAS-ENTREGA).
062100 SUMAR-UN-DIA-ETA.
062200*    -->  VALIDAR-BISIESTO-ETA SE CORRE ANTES DE SUMAR EL DIA,
062300*         IGUAL QUE EN VDM1SIM, PARA QUE LA TABLA DE DIAS POR
062400*         MES YA SEPA SI FEBRERO TIENE 28 O 29 DIAS
062500     PERFORM VALIDAR-BISIESTO-ETA
062600     ADD 1 TO WKS-FCA-DIA
062700     IF WKS-FCA-DIA > WKS-DIAS-EN-MES(WKS-FCA-MES)
062800*       -->  SE PASO DE MES, REGRESA AL DIA 1
062900        MOVE 1 TO WKS-FCA-DIA
063000        ADD 1 TO WKS-FCA-MES
063100        IF WKS-FCA-MES > 12
063200*          -->  SE PASO DE ANIO, REGRESA A ENERO
063300           MOVE 1 TO WKS-FCA-MES
063400           ADD 1 TO WKS-FCA-ANIO
063500        END-IF
063600     END-IF.
063700
063800******************************************************************
063900*     V A L I D A C I O N   D E   A N I O   B I S I E S T O     *
064000*     P A R A   L A   E T A                                     *
064100******************************************************************
064200* REGLA GREGORIANA DE ANIO BISIESTO: DIVISIBLE ENTRE 4, EXCEPTO
064300* LOS DIVISIBLES ENTRE 100 QUE NO LO SEAN TAMBIEN ENTRE 400.
064400* MISMA REGLA QUE VALIDAR-BISIESTO DE VDM1SIM, DUPLICADA AQUI
064500* PORQUE CADA PROGRAMA DE LA APLICACION VDM MANTIENE SU PROPIA
064600* COPIA DE LA RUTINA DE FECHAS EN WORKING-STORAGE (NO HAY
064700* SUBPROGRAMA COMPARTIDO DE FECHAS EN ESTA APLICACION). EL
064800* REPASO DEL CAMBIO DE SIGLO (TICKET 199802, DICIEMBRE DE 1998,
064900* CONFIRMADO CON EL TICKET 200006 AL CORRER LA PRIMERA ETA DEL
065000* ANIO 2000) NO ENCONTRO NADA QUE CORREGIR AQUI, IGUAL QUE EN
065100* VDM1SIM.
065200 VALIDAR-BISIESTO-ETA SECTION.
065300     MOVE 28 TO WKS-DIAS-EN-MES(2)
065400     DIVIDE WKS-FCA-ANIO BY 400
065500            GIVING WKS-COCIENTE-BISIESTO
065600            REMAINDER WKS-RESIDUO-BISIESTO
065700     IF WKS-RESIDUO-BISIESTO = ZEROS
065800*       -->  DIVISIBLE ENTRE 400, SIEMPRE BISIESTO
065900        MOVE 29 TO WKS-DIAS-EN-MES(2)
066000     ELSE
066100        DIVIDE WKS-FCA-ANIO BY 100
066200               GIVING WKS-COCIENTE-BISIESTO
066300               REMAINDER WKS-RESIDUO-BISIESTO
066400        IF WKS-RESIDUO-BISIESTO NOT = ZEROS
066500*          -->  NO ES DIVISIBLE ENTRE 100, SE REVISA ENTRE 4
066600           DIVIDE WKS-FCA-ANIO BY 4
066700                  GIVING WKS-COCIENTE-BISIESTO
066800                  REMAINDER WKS-RESIDUO-BISIESTO
066900           IF WKS-RESIDUO-BISIESTO = ZEROS
067000              MOVE 29 TO WKS-DIAS-EN-MES(2)
067100           END-IF
067200        END-IF
067300*       -->  SI ES DIVISIBLE ENTRE 100 Y NO ENTRE 400, FEBRERO
067400*            SE QUEDA EN 28 (ANIOS COMO 1900, 2100, ETC.)
067500     END-IF.
067600 VALIDAR-BISIESTO-ETA-E.  EXIT.
067700
067800******************************************************************
067900*     A C C I O N   " D "   -   D E S C U E N T O   D E         *
068000*     E X I S T E N C I A                                        *
068100******************************************************************
068200* LA EXISTENCIA NUNCA QUEDA NEGATIVA: UN DESCUENTO MAYOR A LA
068300* EXISTENCIA DISPONIBLE SE RECHAZA POR COMPLETO, SIN CAMBIO. NO
068400* HAY DESCUENTO PARCIAL; LA TARJETA SE ACEPTA ENTERA O SE
068500* RECHAZA ENTERA.
068600 DESCONTAR-STOCK SECTION.
068700     IF WKS-IX-ITEM = ZEROS
068800        PERFORM REGISTRAR-ITEM-DESCONOCIDO
068900     ELSE
069000        IF TRN-CANTIDAD > WKS-PRD-EXISTENCIA(WKS-IX-ITEM)
069100*          -->  NO HAY SUFICIENTE EXISTENCIA, SE RECHAZA
069200           PERFORM REGISTRAR-STOCK-INSUFICIENTE
069300        ELSE
069400           SUBTRACT TRN-CANTIDAD
069500                    FROM WKS-PRD-EXISTENCIA(WKS-IX-ITEM)
069600           PERFORM REGISTRAR-DESCUENTO-OK
069700        END-IF
069800     END-IF.
069900 DESCONTAR-STOCK-E.  EXIT.
070000
070100******************************************************************
070200*     A C C I O N   " A "   -   A B O N O   D E                 *
070300*     E X I S T E N C I A                                        *
070400******************************************************************
070500* ABONA LA CANTIDAD DE LA TARJETA A LA EXISTENCIA DEL ITEM. NO
070600* HAY TOPE SUPERIOR EN ESTE PROGRAMA; SI OPERACIONES RECIBE MAS
070700* MERCANCIA DE LA ESPERADA, EL ABONO SE APLICA COMPLETO.
070800 AGREGAR-STOCK SECTION.
070900     IF WKS-IX-ITEM = ZEROS
071000        PERFORM REGISTRAR-ITEM-DESCONOCIDO
071100     ELSE
071200        ADD TRN-CANTIDAD TO WKS-PRD-EXISTENCIA(WKS-IX-ITEM)
071300        PERFORM REGISTRAR-ABONO-OK
071400     END-IF.
071500 AGREGAR-STOCK-E.  EXIT.
071600
071700******************************************************************
071800*     A C C I O N   " F "   -   F I J A C I O N   D E           *
071900*     P R E C I O   D E   V E N T A                             *
072000******************************************************************
072100* FIJA EL PRECIO DE VENTA DE UN SOLO ITEM; ES ERROR SI EL ITEM NO
072200* EXISTE. NO VALIDA QUE EL PRECIO NUEVO SEA MAYOR O MENOR AL
072300* ANTERIOR; LA FIJACION DE PRECIO SE CONFIA AL OPERADOR.
072400 FIJAR-PRECIO SECTION.
072500     IF WKS-IX-ITEM = ZEROS
072600        PERFORM REGISTRAR-ITEM-DESCONOCIDO
072700     ELSE
072800        MOVE TRN-PRECIO TO WKS-PRD-PRECIO-VENTA(WKS-IX-ITEM)
072900        PERFORM REGISTRAR-PRECIO-OK
073000     END-IF.
073100 FIJAR-PRECIO-E.  EXIT.
073200
073300******************************************************************
073400*     A C C I O N   " B "   -   A J U S T E   M A S I V O       *
073500*     D E   P R E C I O                                         *
073600******************************************************************
073700* AJUSTE MASIVO: CADA TARJETA "B" ES UNA ENTRADA DEL MAPA DE
073800* PRECIOS NUEVOS; LOS ITEMS DESCONOCIDOS SE OMITEN SIN ERROR, A
073900* DIFERENCIA DE LA ACCION "F" QUE SI MARCA ERROR. LA DIFERENCIA
074000* ES DELIBERADA (190198): UN AJUSTE MASIVO SUELE TRAER TARJETAS
074100* PARA TODA LA LISTA DE PRECIOS DEL PROVEEDOR, INCLUYENDO
074200* ITEMS QUE ESTA MAQUINA EN PARTICULAR NO VENDE; MARCAR ERROR
074300* POR CADA UNO SERIA RUIDO EN EL REGISTRO, NO UNA FALLA REAL.
074400 AJUSTE-MASIVO-PRECIO SECTION.
074500     IF WKS-IX-ITEM = ZEROS
074600*       -->  SE OMITE SIN ERROR, NO SE CUENTA COMO RECHAZO
074700        PERFORM REGISTRAR-AJUSTE-OMITIDO
074800     ELSE
074900        MOVE TRN-PRECIO TO WKS-PRD-PRECIO-VENTA(WKS-IX-ITEM)
075000        PERFORM REGISTRAR-AJUSTE-OK
075100     END-IF.
075200 AJUSTE-MASIVO-PRECIO-E.  EXIT.
075300
075400******************************************************************
075500*     A C C I O N   " C "   -   C O N S U L T A   D E           *
075600*     P R E C I O   D E   C O S T O                             *
075700******************************************************************
075800* CONSULTA DE SOLO LECTURA: NO MODIFICA NADA EN LA TABLA DE
075900* INVENTARIO, SOLO DEJA CONSTANCIA DEL PRECIO DE COSTO VIGENTE
076000* EN EL REGISTRO IMPRESO PARA QUE OPERACIONES LO CONSULTE SIN
076100* TENER QUE ABRIR EL ARCHIVO DE INVENTARIO A MANO.
076200 CONSULTAR-COSTO SECTION.
076300     IF WKS-IX-ITEM = ZEROS
076400        PERFORM REGISTRAR-ITEM-DESCONOCIDO
076500     ELSE
076600        PERFORM REGISTRAR-COSTO
076700     END-IF.
076800 CONSULTAR-COSTO-E.  EXIT.
076900
077000******************************************************************
077100*     A C C I O N   " R "   -   A P L I C A C I O N              *
077200*     D E   R E A B A S T O S   V E N C I D O S                  *
077300******************************************************************
077400* MISMA REGLA QUE APLICAR-REABASTOS DE VDM1SIM (VER ESE PROGRAMA):
077500* SI UN ITEM TIENE PEDIDO PENDIENTE Y SU FECHA DE ENTREGA YA
077600* LLEGO, SE ABONA LA EXISTENCIA Y SE LIMPIA EL PEDIDO. LA TARJETA
077700* "R" RECORRE TODOS LOS PRODUCTOS DE UNA SOLA VEZ, SIN NECESIDAD
077800* DE NOMBRE DE ITEM EN LA TARJETA; SE PUEDE MANDAR CUANTAS VECES
077900* SE QUIERA EN UNA MISMA CORRIDA (301521).
078000 APLICAR-REABASTOS-PENDIENTES SECTION.
078100     MOVE ZEROS TO WKS-NUM-REABASTOS-APLICADOS
078200     PERFORM REVISAR-REABASTO-ITEM
078300             VARYING IX-PRD FROM 1 BY 1
078400             UNTIL IX-PRD > WKS-NUM-PRODUCTOS
078500     IF WKS-NUM-REABASTOS-APLICADOS = ZEROS
078600*       -->  NO HABIA NINGUN PEDIDO VENCIDO; SE DEJA CONSTANCIA
078700*            PARA QUE OPERACIONES NO PIENSE QUE LA TARJETA SE
078800*            PERDIO
078900        PERFORM REGISTRAR-SIN-REABASTOS-VENCIDOS
079000     END-IF.
079100 APLICAR-REABASTOS-PENDIENTES-E.  EXIT.
079200
079300* IGUAL QUE REVISAR-REABASTO-PRODUCTO DE VDM1SIM: UN ITEM SOLO
079400* TIENE UN PEDIDO VIGENTE A LA VEZ, Y LA FECHA DE ENTREGA EN
079500* BLANCOS SE DESCARTA ANTES DE COMPARAR (MISMA GUARDA DEL
079600* TICKET 301233 DE VDM1SIM, PORTADA AQUI PARA LA TARJETA "R").
079700 REVISAR-REABASTO-ITEM.
079800     IF WKS-PRD-PEDIDO-PENDIENTE(IX-PRD) > ZEROS
079900        AND WKS-PRD-FECHA-ENTREGA(IX-PRD) NOT = SPACES
080000        AND WKS-PRD-FECHA-ENTREGA(IX-PRD) <= WKS-CFG-FECHA-ACTUAL
080100        ADD 1 TO WKS-NUM-REABASTOS-APLICADOS
080200*       -->  SE ABONA LA EXISTENCIA Y SE LIMPIA EL PEDIDO, IGUAL
080300*            QUE EN VDM1SIM, ANTES DE DEJAR CONSTANCIA
080400        ADD WKS-PRD-PEDIDO-PENDIENTE(IX-PRD)
080500             TO WKS-PRD-EXISTENCIA(IX-PRD)
080600        MOVE ZEROS  TO WKS-PRD-PEDIDO-PENDIENTE(IX-PRD)
080700        MOVE SPACES TO WKS-PRD-FECHA-ENTREGA(IX-PRD)
080800        MOVE "N"    TO WKS-PRD-IND-PEDIDO-VIGENTE(IX-PRD)
080900        PERFORM REGISTRAR-REABASTO-OK
081000     END-IF.
081100
081200******************************************************************
081300*      P A R R A F O S   D E   I M P R E S I O N   D E L         *
081400*      R E G I S T R O   D E   T R A N S A C C I O N E S        *
081500******************************************************************
081600* CADA PARRAFO REGISTRAR- ARMA UN RENGLON DEL REGISTRO IMPRESO
081700* Y LO ESCRIBE DE INMEDIATO; NINGUNO REGRESA NADA AL PARRAFO QUE
081800* LO LLAMO, SON PURAMENTE DE SALIDA. SE VALIDARON LOS FORMATOS
081900* DE MONTO CON EL TICKET 201187 EN 2002.
082000 REGISTRAR-ITEM-DESCONOCIDO.
082100*    -->  SE USA EN CASI TODOS LOS PARRAFOS DE ACCION CUANDO
082200*         WKS-IX-ITEM QUEDO EN CERO (ITEM NO ENCONTRADO)
082300     MOVE SPACES TO LIN-REGISTRO
082400     STRING "ERROR ITEM DESCONOCIDO......: " TRN-NOMBRE-ITEM
082500            DELIMITED BY SIZE INTO LIN-REGISTRO
082600     WRITE LIN-REGISTRO.
082700
082800* SE USA SOLO DESDE COLOCAR-PEDIDO, CUANDO LA CANTIDAD DE LA
082900* TARJETA "P" NO ALCANZA LA CANTIDAD MINIMA CONFIGURADA.
083000 REGISTRAR-CANTIDAD-MINIMA.
083100     MOVE TRN-CANTIDAD TO WKS-MASK-CORTA
083200     MOVE SPACES TO LIN-REGISTRO
083300     STRING "ERROR CANTIDAD MENOR AL MINIMO: " TRN-NOMBRE-ITEM
083400            " QTY=" WKS-MASK-CORTA
083500            DELIMITED BY SIZE INTO LIN-REGISTRO
083600     WRITE LIN-REGISTRO.
083700
083800* DEJA CONSTANCIA DEL PEDIDO PENDIENTE ACTUALIZADO Y DE LA ETA
083900* VIGENTE PARA EL ITEM, YA SEA QUE EL PEDIDO SEA NUEVO O SE
084000* HAYA ACUMULADO SOBRE UNO EXISTENTE.
084100 REGISTRAR-PEDIDO-OK.
084200     MOVE WKS-PRD-PEDIDO-PENDIENTE(WKS-IX-ITEM) TO WKS-MASK-CORTA
084300     MOVE SPACES TO LIN-REGISTRO
084400     STRING "PEDIDO COLOCADO..............: " TRN-NOMBRE-ITEM
084500            " PENDIENTE=" WKS-MASK-CORTA
084600            " ETA=" WKS-PRD-FECHA-ENTREGA(WKS-IX-ITEM)
084700            DELIMITED BY SIZE INTO LIN-REGISTRO
084800     WRITE LIN-REGISTRO.
084900
085000* SE USA SOLO DESDE DESCONTAR-STOCK, CUANDO LA CANTIDAD A
085100* DESCONTAR SUPERA LA EXISTENCIA DISPONIBLE DEL ITEM.
085200 REGISTRAR-STOCK-INSUFICIENTE.
085300     MOVE SPACES TO LIN-REGISTRO
085400     STRING "ERROR EXISTENCIA INSUFICIENTE: " TRN-NOMBRE-ITEM
085500            DELIMITED BY SIZE INTO LIN-REGISTRO
085600     WRITE LIN-REGISTRO.
085700
085800* DEJA CONSTANCIA DE LA EXISTENCIA RESULTANTE DESPUES DEL
085900* DESCUENTO, NO DE LA CANTIDAD DESCONTADA.
086000 REGISTRAR-DESCUENTO-OK.
086100     MOVE WKS-PRD-EXISTENCIA(WKS-IX-ITEM) TO WKS-MASK-CORTA
086200     MOVE SPACES TO LIN-REGISTRO
086300     STRING "DESCUENTO APLICADO...........: " TRN-NOMBRE-ITEM
086400            " EXISTENCIA=" WKS-MASK-CORTA
086500            DELIMITED BY SIZE INTO LIN-REGISTRO
086600     WRITE LIN-REGISTRO.
086700
086800* DEJA CONSTANCIA DE LA EXISTENCIA RESULTANTE DESPUES DEL
086900* ABONO, MISMO PATRON QUE REGISTRAR-DESCUENTO-OK.
087000 REGISTRAR-ABONO-OK.
087100     MOVE WKS-PRD-EXISTENCIA(WKS-IX-ITEM) TO WKS-MASK-CORTA
087200     MOVE SPACES TO LIN-REGISTRO
087300     STRING "ABONO APLICADO...............: " TRN-NOMBRE-ITEM
087400            " EXISTENCIA=" WKS-MASK-CORTA
087500            DELIMITED BY SIZE INTO LIN-REGISTRO
087600     WRITE LIN-REGISTRO.
087700
087800* DEJA CONSTANCIA DEL NUEVO PRECIO DE VENTA FIJADO POR LA
087900* TARJETA "F".
088000 REGISTRAR-PRECIO-OK.
088100     MOVE WKS-PRD-PRECIO-VENTA(WKS-IX-ITEM) TO WKS-MASK
088200     MOVE SPACES TO LIN-REGISTRO
088300     STRING "PRECIO FIJADO.................: " TRN-NOMBRE-ITEM
088400            " PRECIO=" WKS-MASK
088500            DELIMITED BY SIZE INTO LIN-REGISTRO
088600     WRITE LIN-REGISTRO.
088700
088800* DEJA CONSTANCIA DEL NUEVO PRECIO DE VENTA APLICADO POR UNA
088900* TARJETA "B" CUYO ITEM SI EXISTE EN EL INVENTARIO.
089000 REGISTRAR-AJUSTE-OK.
089100     MOVE WKS-PRD-PRECIO-VENTA(WKS-IX-ITEM) TO WKS-MASK
089200     MOVE SPACES TO LIN-REGISTRO
089300     STRING "AJUSTE MASIVO APLICADO........: " TRN-NOMBRE-ITEM
089400            " PRECIO=" WKS-MASK
089500            DELIMITED BY SIZE INTO LIN-REGISTRO
089600     WRITE LIN-REGISTRO.
089700
089800* SE USA SOLO DESDE AJUSTE-MASIVO-PRECIO CUANDO EL ITEM DE LA
089900* TARJETA "B" NO EXISTE EN ESTA MAQUINA; NO ES ERROR, SOLO
090000* CONSTANCIA DE QUE SE OMITIO (VER TICKET 190198).
090100 REGISTRAR-AJUSTE-OMITIDO.
090200     MOVE SPACES TO LIN-REGISTRO
090300     STRING "AJUSTE MASIVO OMITIDO.........: " TRN-NOMBRE-ITEM
090400            " (ITEM DESCONOCIDO)"
090500            DELIMITED BY SIZE INTO LIN-REGISTRO
090600     WRITE LIN-REGISTRO.
090700
090800* DEJA CONSTANCIA DEL PRECIO DE COSTO CONSULTADO POR UNA
090900* TARJETA "C"; NO HAY CAMBIO ASOCIADO EN LA TABLA.
091000 REGISTRAR-COSTO.
091100     MOVE WKS-PRD-PRECIO-COSTO(WKS-IX-ITEM) TO WKS-MASK
091200     MOVE SPACES TO LIN-REGISTRO
091300     STRING "CONSULTA DE COSTO.............: " TRN-NOMBRE-ITEM
091400            " COSTO=" WKS-MASK
091500            DELIMITED BY SIZE INTO LIN-REGISTRO
091600     WRITE LIN-REGISTRO.
091700
091800* DEJA CONSTANCIA DE UN REABASTO APLICADO POR LA TARJETA "R"; SE
091900* LLAMA UNA VEZ POR ITEM CON PEDIDO VENCIDO, DESDE DENTRO DEL
092000* BARRIDO DE REVISAR-REABASTO-ITEM (POR ESO USA IX-PRD Y NO
092100* WKS-IX-ITEM, QUE AQUI SE QUEDA EN CERO).
092200 REGISTRAR-REABASTO-OK.
092300     MOVE WKS-PRD-EXISTENCIA(IX-PRD) TO WKS-MASK-CORTA
092400     MOVE SPACES TO LIN-REGISTRO
092500     STRING "REABASTO APLICADO............: "
092600            WKS-PRD-NOMBRE-ITEM(IX-PRD)
092700            " EXISTENCIA=" WKS-MASK-CORTA
092800            DELIMITED BY SIZE INTO LIN-REGISTRO
092900     WRITE LIN-REGISTRO.
093000
093100* SE USA SOLO DESDE APLICAR-REABASTOS-PENDIENTES, CUANDO LA
093200* TARJETA "R" RECORRIO TODO EL INVENTARIO Y NO ENCONTRO NINGUN
093300* PEDIDO CON ETA VENCIDA (301521).
093400 REGISTRAR-SIN-REABASTOS-VENCIDOS.
093500     MOVE SPACES TO LIN-REGISTRO
093600     STRING "REABASTOS: NINGUN PEDIDO VENCIDO HOY"
093700            DELIMITED BY SIZE INTO LIN-REGISTRO
093800     WRITE LIN-REGISTRO.
093900
094000* SE USA DESDE EL WHEN OTHER DEL EVALUATE DE TRN-ACCION, PARA
094100* CUALQUIER CODIGO DE ACCION QUE NO SEA P/D/A/F/B/C/R.
094200 REGISTRAR-ACCION-INVALIDA.
094300     MOVE SPACES TO LIN-REGISTRO
094400     STRING "ERROR ACCION INVALIDA.........: " TRN-ACCION
094500            " ITEM=" TRN-NOMBRE-ITEM
094600            DELIMITED BY SIZE INTO LIN-REGISTRO
094700     WRITE LIN-REGISTRO.
094800
094900******************************************************************
095000*     R E E S C R I T U R A   D E L   M A E S T R O   D E       *
095100*     I N V E N T A R I O                                        *
095200******************************************************************
095300* REESCRIBE EL MAESTRO DE INVENTARIO COMPLETO DESDE LA TABLA EN
095400* MEMORIA, YA ACTUALIZADA CON TODAS LAS TRANSACCIONES DE LA
095500* CORRIDA. SE ABRE EN OUTPUT, NO REWRITE, PORQUE EL ARCHIVO ES
095600* LINE SEQUENTIAL Y NO SOPORTA ACCESO DIRECTO (MISMO PATRON QUE
095700* REESCRIBIR-INVENTARIO DE VDM1SIM).
095800 REESCRIBIR-INVENTARIO SECTION.
095900     OPEN OUTPUT INVENTARIO
096000     PERFORM GRABAR-UN-PRODUCTO
096100             VARYING IX-PRD FROM 1 BY 1
096200             UNTIL IX-PRD > WKS-NUM-PRODUCTOS
096300     CLOSE INVENTARIO.
096400 REESCRIBIR-INVENTARIO-E.  EXIT.
096500
096600* GRABA UN RENGLON DEL MAESTRO DE INVENTARIO DESDE LA TABLA EN
096700* MEMORIA. WRITE FROM MUEVE EL RENGLON AL FD ANTES DE ESCRIBIR;
096800* NO HACE FALTA UN MOVE EXPLICITO PREVIO.
096900 GRABAR-UN-PRODUCTO.
097000     WRITE REG-INVENTARIO FROM WKS-PRD-DETALLE(IX-PRD).
097100
097200* CIERRA TRANSAC Y REGISTRO, LOS DOS ARCHIVOS QUE PERMANECIERON
097300* ABIERTOS DESDE ABRIR-ARCHIVOS HASTA EL FINAL DE LA CORRIDA.
097400 CERRAR-ARCHIVOS SECTION.
097500     CLOSE TRANSAC REGISTRO.
097600 CERRAR-ARCHIVOS-E.  EXIT.
097700
097800******************************************************************
097900*     N O T A   F I N A L   D E L   M A N T E N I M I E N T O    *
098000******************************************************************
098100* ESTE PROGRAMA SE REVISA CADA VEZ QUE CAMBIA UNA REGLA DE
098200* MANTENIMIENTO DE INVENTARIO (PEDIDOS, DESCUENTOS, AJUSTES DE
098300* PRECIO) O CADA VEZ QUE EL MAESTRO DE INVENTARIO GANA UN CAMPO
098400* NUEVO EN SU COPYBOOK (VDINV01). CUALQUIER CAMBIO DE LAYOUT EN
098500* VDCFG01, VDINV01 O VDTRN01 OBLIGA A REVISAR TAMBIEN VDM1SIM Y
098600* VDM1RPT, QUE COMPARTEN LOS MISMOS MAESTROS. LAS TRES TARJETAS
098700* DE ACCION QUE SI MODIFICAN EL INVENTARIO (P, D, A, F, B) SOLO
098800* SURTEN EFECTO EN MEMORIA HASTA QUE REESCRIBIR-INVENTARIO
098900* CORRE AL FINAL DE LA CORRIDA; UN ABEND A MITAD DE CAMINO NO
099000* DEJA EL MAESTRO A MEDIAS.
