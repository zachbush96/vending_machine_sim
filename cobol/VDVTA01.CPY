000100******************************************************************
000200*        COPY VDVTA01 - LAYOUT REGISTRO DE VENTA                 *
000300*        SISTEMA       : SIMULADOR MAQUINA VENDEDORA (VDM)       *
000400*        ARCHIVO       : VENTAS (BITACORA, SOLO AGREGAR)         *
000500*        DESCRIPCION   : UNA LINEA POR UNIDAD VENDIDA, CON EL    *
000600*                      : PRECIO DE VENTA Y EL COSTO VIGENTES AL  *
000700*                      : MOMENTO EXACTO DE LA VENTA              *
000800******************************************************************
000900 01  REG-VENTA.
001000     02  VTA-FECHA                 PIC X(10)      VALUE SPACES.
001100     02  VTA-NOMBRE-ITEM           PIC X(20)      VALUE SPACES.
001200     02  VTA-CANTIDAD              PIC S9(05)     VALUE ZEROS.
001300     02  VTA-INGRESO               PIC S9(05)V9(4)
001400                                    COMP-3        VALUE ZEROS.
001500     02  VTA-COSTO-VENTA           PIC S9(05)V9(4)
001600                                    COMP-3        VALUE ZEROS.
001700     02  FILLER                    PIC X(06)      VALUE SPACES.
