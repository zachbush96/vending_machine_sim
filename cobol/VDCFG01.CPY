000100******************************************************************
000200*        COPY VDCFG01 - LAYOUT REGISTRO DE CONFIGURACION         *
000300*        SISTEMA       : SIMULADOR MAQUINA VENDEDORA (VDM)       *
000400*        ARCHIVO       : CONFIG (UN SOLO REGISTRO LOGICO)        *
000500*        DESCRIPCION   : GASTOS FIJOS, RANGOS DE VENTA, FACTORES *
000600*                      : DE DEMANDA POR DIA, PRECIO MAXIMO       *
000700*                      : ACCESIBLE, PARAMETROS DE REABASTO Y     *
000800*                      : PUNTEROS DE FECHA DE LA SIMULACION      *
000900******************************************************************
001000 01  REG-CONFIGURACION.
001100*        -->   GASTOS FIJOS DIARIOS DEL NEGOCIO
001200     02  CFG-GASTOS-FIJOS.
001300         03  CFG-NUM-GASTOS        PIC 9(02)      VALUE ZEROS.
001400         03  CFG-GASTO-TABLA OCCURS 10 TIMES.
001500             04  CFG-GASTO-NOMBRE  PIC X(20)      VALUE SPACES.
001600             04  CFG-GASTO-MONTO   PIC S9(05)V9(4)
001700                                    COMP-3        VALUE ZEROS.
001800             04  FILLER            PIC X(01)      VALUE SPACES.
001900         03  FILLER                PIC X(04)      VALUE SPACES.
002000*        -->   RANGO DE VOLUMEN DE VENTA DIARIO
002100     02  CFG-RANGO-VENTA-DIA.
002200         03  CFG-VTA-MIN-DIA       PIC S9(03)     VALUE +5.
002300         03  CFG-VTA-MAX-DIA       PIC S9(03)     VALUE +20.
002400         03  FILLER                PIC X(02)      VALUE SPACES.
002500*        -->   FACTOR DE DEMANDA POR DIA DE LA SEMANA
002600*        -->   SUBINDICE 1=LUNES ... 7=DOMINGO (0..6 DEL SPEC)
002700     02  CFG-FACTORES-DIA-SEMANA.
002800         03  CFG-MULT-DIA OCCURS 7 TIMES
002900                          INDEXED BY IX-MULT-DIA.
003000             04  CFG-MULT-FACTOR   PIC S9(01)V9(4)
003100                                                   VALUE +1.0000.
003200         03  FILLER                PIC X(03)      VALUE SPACES.
003300*        -->   PRECIO MAXIMO QUE EL CLIENTE ESTA DISPUESTO A PAGAR
003400     02  CFG-PRECIO-MAX-ACCESIBLE  PIC S9(03)V9(4)
003500                                    COMP-3        VALUE +2.0000.
003600*        -->   PARAMETROS DE REABASTECIMIENTO DEL PROVEEDOR
003700     02  CFG-PARAMETROS-REABASTO.
003800         03  CFG-DIAS-ENTREGA      PIC S9(03)     VALUE +2.
003900         03  CFG-CANT-MINIMA-PEDIDO
004000                                   PIC S9(05)     VALUE +10.
004100         03  FILLER                PIC X(03)      VALUE SPACES.
004200*        -->   PUNTEROS DE FECHA DE LA SIMULACION  AAAA-MM-DD
004300     02  CFG-PUNTEROS-FECHA.
004400         03  CFG-FECHA-ACTUAL      PIC X(10)      VALUE SPACES.
004500         03  CFG-FECHA-ULTIMA-SIM  PIC X(10)      VALUE SPACES.
004600*        -->   VISTA NUMERICA DE LA FECHA ACTUAL PARA COMPARAR
004700*        -->   CONTRA LA FECHA DE ENTREGA DE LOS PEDIDOS
004800     02  CFG-FECHA-ACTUAL-R REDEFINES CFG-FECHA-ACTUAL.
004900         03  CFG-FAC-ANIO          PIC 9(04).
005000         03  FILLER                PIC X(01).
005100         03  CFG-FAC-MES           PIC 9(02).
005200         03  FILLER                PIC X(01).
005300         03  CFG-FAC-DIA           PIC 9(02).
005400     02  FILLER                    PIC X(20)      VALUE SPACES.
