000100******************************************************************
000200* FECHA       : 12/05/1991                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000400* APLICACION  : MAQUINA VENDEDORA (VDM)                          *
000500* PROGRAMA    : VDM1RPT                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : GENERA EL REPORTE DE COSTO DE VENTA (COGS) POR   *
000800*             : PRODUCTO, A PARTIR DE LA BITACORA DE VENTAS, Y   *
000900*             : EL REPORTE DE RENTABILIDAD DEL NEGOCIO, A PARTIR *
001000*             : DEL HISTORICO DE FINANCIEROS DIARIOS ORDENADO    *
001100*             : POR FECHA (DETALLE POR DIA MAS GRAN TOTAL).      *
001200* ARCHIVOS    : VENTAS=I, FINANCIEROS=I, RPTCOS=S, RPTREN=S      *
001300* ACCION (ES) : R=REPORTE                                        *
001400* PROGRAMA(S) : NO APLICA                                       *
001500* CANAL       : BATCH NOCTURNO                                   *
001600* INSTALADO   : 12/05/1991                                       *
001700* BPM/RATIONAL: 301420                                           *
001800* NOMBRE      : REPORTES DE CIERRE MAQUINA VENDEDORA             *
001900* DESCRIPCION : PROYECTO VDM                                     *
002000******************************************************************
002100*                  B I T A C O R A   D E   C A M B I O S         *
002200******************************************************************
002300* 12/05/1991 RVHM 190211 VERSION INICIAL DE LOS REPORTES.        *190211  
002400* 03/02/1993 OCHA 190240 AGREGA FECHA DE ULTIMA VENTA AL COGS.   *190240  
002500* 14/06/1996 RVHM 190296 ORDENA FINANCIEROS POR FECHA CON SORT.  *190296  
002600* 10/12/1998 JORM 199803 AJUSTE DE FECHAS PARA EL CAMBIO DE SIGLO*199803  
002700*                       (PROBLEMA DEL ANIO 2000 EN REPORTES).    *
002800* 04/04/2000 JORM 200007 VALIDA GRAN TOTAL CON FECHAS DEL 2000.  *200007  
002900* 19/09/2003 CARR 201344 ESTANDARIZA ENCABEZADOS DE REPORTE.     *201344  
003000* 29/07/2024 PEDR 301420 REVISION GENERAL, SIN CAMBIO DE LOGICA. *301420  
003100* 05/08/2024 CARR 301455 AGREGA FECHA DE ULTIMA VENTA AL COGS.   *301455  
003200* 09/08/2024 JORM 301198 ORDENA FINANCIEROS POR FECHA CON SORT.  *301198  
003300* 09/08/2024 JORM 301198 AGREGA TIEMPO DE PROCESO Y PERFORM THRU *301198  
003400*                       EN LA RUTINA PRINCIPAL.                 *
003500* 09/08/2024 PEDR 301520 EL RENGLON DE DETALLE DE RENTABILIDAD  * 301520  
003600*                       SOLO TRAIA LA UTILIDAD; CONTABILIDAD    *
003700*                       PIDIO VER TAMBIEN INGRESO, COSTO DE     *
003800*                       VENTA Y GASTOS POR CADA DIA.            *
003900******************************************************************
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID.                     VDM1RPT.
004200 AUTHOR.                         ERICK DANIEL RAMIREZ DIVAS.
004300 INSTALLATION.                   DEPARTAMENTO DE SISTEMAS VDM.
004400 DATE-WRITTEN.                   12/05/1991.
004500 DATE-COMPILED.
004600 SECURITY.                       USO INTERNO UNICAMENTE.
004700
004800* ESTE PROGRAMA SOLO LEE, NUNCA ESCRIBE LOS MAESTROS DE LA
004900* APLICACION VDM; SUS DOS ENTRADAS (VENTAS Y FINANCIEROS) SON
005000* BITACORAS QUE VDM1SIM VA ACUMULANDO DIA POR DIA, Y SUS DOS
005100* SALIDAS (RPTCOS Y RPTREN) SON REPORTES DE CONSULTA, NO
005200* ARCHIVOS QUE ALGUN OTRO PROGRAMA DE LA APLICACION VUELVA A
005300* LEER. C01 SE DEJA RESERVADO PARA EL SALTO DE FORMULARIO POR
005400* CONSISTENCIA CON EL RESTO DE LA APLICACION, AUNQUE NINGUNO DE
005500* LOS DOS REPORTES USA ENCABEZADO CON SALTO DE PAGINA.
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000
006100* CUATRO SELECT DE ARCHIVO LINE SEQUENTIAL MAS UN QUINTO, SD,
006200* PARA EL ARCHIVO DE TRABAJO DEL VERBO SORT (VER GENERAR-
006300* RENTABILIDAD). NINGUN ARCHIVO DE ESTE PROGRAMA ES INDEXADO;
006400* EL UNICO ORDENAMIENTO QUE NECESITA LA APLICACION VDM SE
006500* RESUELVE CON SORT, NO CON ACCESO DIRECTO.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800*    -->  BITACORA DE VENTAS, UNA LINEA POR UNIDAD VENDIDA EN
006900*         TODA LA CORRIDA DE LA SIMULACION; SOLO SE LEE
007000     SELECT VENTAS     ASSIGN    TO VENTAS
007100            ORGANIZATION         IS LINE SEQUENTIAL
007200            FILE STATUS          IS FS-VENTAS.
007300
007400*    -->  HISTORICO DE FINANCIEROS DIARIOS, UNA LINEA POR DIA
007500*         SIMULADO, SIN ORDEN GARANTIZADO (VDM1SIM LO VA
007600*         AGREGANDO AL FINAL DE CADA DIA, NO POR FECHA)
007700     SELECT FINANCIEROS ASSIGN   TO FINANCIEROS
007800            ORGANIZATION         IS LINE SEQUENTIAL
007900            FILE STATUS          IS FS-FINANCIEROS.
008000
008100*    -->  ARCHIVO DE TRABAJO DEL SORT; NO LLEVA FILE STATUS
008200*         PORQUE EL VERBO SORT MANEJA SU PROPIA APERTURA Y
008300*         CIERRE, EL PROGRAMA NUNCA LO ABRE NI LO CIERRA A MANO
008400     SELECT WORKFIN    ASSIGN    TO SORTWK1.
008500
008600*    -->  REPORTE DE COSTO DE VENTA POR PRODUCTO, UN RENGLON
008700*         POR ITEM DE LA TABLA WKS-TABLA-COGS
008800     SELECT RPTCOS     ASSIGN    TO RPTCOS
008900            ORGANIZATION         IS LINE SEQUENTIAL
009000            FILE STATUS          IS FS-RPTCOS.
009100
009200*    -->  REPORTE DE RENTABILIDAD, UN RENGLON POR DIA MAS UN
009300*         BLOQUE DE GRAN TOTAL AL FINAL
009400     SELECT RPTREN     ASSIGN    TO RPTREN
009500            ORGANIZATION         IS LINE SEQUENTIAL
009600            FILE STATUS          IS FS-RPTREN.
009700
009800 DATA DIVISION.
009900 FILE SECTION.
010000*1 -->  BITACORA DE VENTAS, UNA LINEA POR UNIDAD VENDIDA
010100*       MISMO LAYOUT QUE USA VDM1SIM PARA GRABARLA (VDVTA01);
010200*       AQUI SOLO SE LEE, NUNCA SE REESCRIBE
010300 FD  VENTAS.
010400     COPY VDVTA01.
010500*2 -->  HISTORICO DE FINANCIEROS DIARIOS, SIN ORDEN GARANTIZADO
010600*       MISMO LAYOUT QUE USA VDM1SIM PARA GRABARLO (VDFIN01)
010700 FD  FINANCIEROS.
010800     COPY VDFIN01.
010900*3 -->  ARCHIVO DE TRABAJO DEL SORT, FINANCIEROS POR FECHA
011000*       REPLACING FIN POR WRK PARA QUE LOS NOMBRES DE CAMPO NO
011100*       CHOQUEN CON LOS DEL FD FINANCIEROS (AMBOS COMPARTEN
011200*       VDFIN01, SOLO CAMBIA EL PREFIJO DE CADA CAMPO)
011300 SD  WORKFIN.
011400     COPY VDFIN01 REPLACING FIN BY WRK.
011500*4 -->  REPORTE DE COSTO DE VENTA (COGS) POR PRODUCTO
011600*       RENGLON LIBRE, NO TIENE COPYBOOK PROPIO PORQUE SU
011700*       FORMATO ES SOLO DE CONSULTA, NO SE VUELVE A LEER
011800 FD  RPTCOS.
011900 01  LIN-COSTO                    PIC X(80).
012000*5 -->  REPORTE DE RENTABILIDAD DEL NEGOCIO
012100*       MISMO CRITERIO QUE RPTCOS, RENGLON LIBRE DE CONSULTA
012200 FD  RPTREN.
012300 01  LIN-RENTA                    PIC X(80).
012400
012500 WORKING-STORAGE SECTION.
012600******************************************************************
012700*       CAMPOS SUELTOS DE FECHA Y TIEMPO DE PROCESO, SEGUN       *
012800*       LA COSTUMBRE DEL DEPARTAMENTO DE LLEVARLOS AL NIVEL 77   *
012900******************************************************************
013000* ESTOS TRES CAMPOS SE AGREGARON CON EL TICKET 301198 (2024)
013100* PARA QUE EL DISPLAY DE FIN DE CORRIDA DEJE CONSTANCIA DE
013200* CUANDO SE GENERARON LOS REPORTES, PRACTICA QUE YA EXISTIA EN
013300* OTROS PROGRAMAS BATCH DEL DEPARTAMENTO PERO QUE NUNCA SE
013400* HABIA AGREGADO A ESTE.
013500*    -->   FECHA DEL SISTEMA EN QUE CORRIO EL REPORTE, NO LA
013600*          FECHA SIMULADA DE LA MAQUINA VENDEDORA
013700 77  WKS-FECHA-PROCESO             PIC X(10)      VALUE SPACES.
013800*    -->   HORA DEL SISTEMA EN FORMATO HHMMSSCC, SOLO PARA
013900*          DISPLAY, NO PARTICIPA EN NINGUN CALCULO DE NEGOCIO
014000 77  WKS-HORA-PROCESO              PIC 9(08)      VALUE ZEROS.
014100*    -->   MISMA HORA EN UN CAMPO COMP-3, SOLO PARA QUE EL
014200*          DISPLAY DE FIN DE CORRIDA TENGA UN CAMPO NUMERICO
014300*          EMPACADO QUE MOSTRAR (COSTUMBRE DEL DEPARTAMENTO,
014400*          NO TIENE OTRO USO EN ESTE PROGRAMA)
014500 77  WKS-TIEMPO-PROCESO            COMP-3 PIC S9(15) VALUE ZEROS.
014600******************************************************************
014700*               C A M P O S    D E    T R A B A J O              *
014800******************************************************************
014900 01  WKS-CAMPOS-DE-TRABAJO.
015000*        -->   NOMBRE DEL PROGRAMA, SOLO PARA EL DISPLAY FINAL
015100     02  WKS-PROGRAMA              PIC X(08)  VALUE "VDM1RPT".
015200*        -->   MASCARA DE IMPRESION PARA MONTOS GRANDES (GRAN
015300*               TOTAL DE RENTABILIDAD PUEDE SUPERAR LOS MONTOS
015400*               DIARIOS QUE USAN VDM1SIM Y VDM1MNT, POR ESO
015500*               ESTA MASCARA TIENE UN GRUPO DE MILLARES MAS)
015600     02  WKS-MASK                  PIC Z,ZZZ,ZZZ,ZZ9.99.
015700*        -->   MASCARA DE IMPRESION PARA CANTIDADES CORTAS;
015800*               QUEDA DECLARADA POR CONSISTENCIA CON LOS OTROS
015900*               DOS PROGRAMAS DE LA APLICACION, AUNQUE ESTE
016000*               REPORTE NO LA USA DIRECTAMENTE
016100     02  WKS-MASK-CORTA            PIC ZZ9.
016200     02  FILLER                    PIC X(10)  VALUE SPACES.
016300
016400******************************************************************
016500*    VARIABLES PARA EVALUAR INTEGRIDAD DE ARCHIVOS (FILE STATUS) *
016600******************************************************************
016700* CUATRO CAMPOS DE FILE STATUS, UNO POR CADA SELECT QUE LO
016800* DECLARA (WORKFIN NO TIENE PORQUE EL VERBO SORT NO LO
016900* NECESITA). NINGUNO DE LOS CUATRO ARCHIVOS ACEPTA FS="35" COMO
017000* CASO NORMAL: VENTAS Y FINANCIEROS DEBEN EXISTIR DE UNA CORRIDA
017100* PREVIA DEL SIMULADOR, Y RPTCOS/RPTREN SE ABREN EN OUTPUT.
017200 01  FS-VENTAS                     PIC X(02)  VALUE "00".
017300 01  FS-FINANCIEROS                PIC X(02)  VALUE "00".
017400 01  FS-RPTCOS                     PIC X(02)  VALUE "00".
017500 01  FS-RPTREN                     PIC X(02)  VALUE "00".
017600
017700******************************************************************
017800*       TABLA DE ACUMULADO DE COSTO DE VENTA POR PRODUCTO,       *
017900*       CONSTRUIDA LEYENDO TODA LA BITACORA DE VENTAS            *
018000******************************************************************
018100* LA TABLA CRECE DINAMICAMENTE SEGUN LOS ITEMS QUE APARECEN EN
018200* LA BITACORA DE VENTAS; NO SE LEE PRIMERO EL INVENTARIO PARA
018300* SABER CUANTOS PRODUCTOS HAY, PORQUE ESTE REPORTE NI SIQUIERA
018400* ABRE EL ARCHIVO DE INVENTARIO (NO LO NECESITA).
018500 01  WKS-TABLA-COGS.
018600     02  WKS-NUM-ITEMS-COGS        PIC 9(03)  COMP VALUE ZEROS.
018700     02  WKS-ITEM-COGS OCCURS 1 TO 50 TIMES
018800                       DEPENDING ON WKS-NUM-ITEMS-COGS
018900                       INDEXED BY IX-COGS.
019000*            -->   NOMBRE DEL ITEM, LLAVE DE BUSQUEDA DE ESTA
019100*                  TABLA (MISMO CRITERIO QUE LA TABLA DE
019200*                  INVENTARIO EN VDM1SIM Y VDM1MNT)
019300         03  WKS-COGS-NOMBRE-ITEM  PIC X(20)      VALUE SPACES.
019400*            -->   COSTO DE VENTA ACUMULADO DE TODAS LAS
019500*                  UNIDADES VENDIDAS DE ESTE ITEM EN TODA LA
019600*                  CORRIDA (ACUMULADO DE VTA-COSTO-VENTA)
019700         03  WKS-COGS-TOTAL        PIC S9(07)V9(4) VALUE ZEROS.
019800*            -->   UNIDADES VENDIDAS ACUMULADAS DE ESTE ITEM,
019900*                  AGREGADO CON EL TICKET 190240 PARA QUE EL
020000*                  COGS PUDIERA DIVIDIRSE ENTRE UNIDADES EN
020100*                  REPORTES DE GERENCIA HECHOS A MANO DESPUES
020200         03  WKS-COGS-UNIDADES     PIC S9(05)     VALUE ZEROS.
020300*            -->   FECHA DE LA ULTIMA VENTA VISTA DE ESTE ITEM,
020400*                  AGREGADA TAMBIEN CON EL TICKET 190240
020500         03  WKS-COGS-FECHA-ULTIMA PIC X(10)      VALUE SPACES.
020600*            -->   VISTA DESGLOSADA DE LA ULTIMA FECHA DE VENTA,
020700*            -->   SE LLEVA POR EL HABITO DEL SISTEMA DE SIEMPRE
020800*            -->   DESGLOSAR LAS FECHAS, AUNQUE LA COMPARACION
020900*            -->   SE HACE DIRECTO SOBRE EL TEXTO AAAA-MM-DD
021000         03  WKS-COGS-FECHA-ULTIMA-R REDEFINES
021100                                   WKS-COGS-FECHA-ULTIMA.
021200             04  WKS-COGS-FUL-ANIO PIC 9(04).
021300             04  FILLER            PIC X(01).
021400             04  WKS-COGS-FUL-MES  PIC 9(02).
021500             04  FILLER            PIC X(01).
021600             04  WKS-COGS-FUL-DIA  PIC 9(02).
021700         03  FILLER                PIC X(04)      VALUE SPACES.
021800
021900* SUBINDICE AUXILIAR DE BUSQUEDA, MISMO PATRON QUE WKS-IX-ITEM
022000* EN VDM1MNT: QUEDA EN CERO SI EL ITEM TODAVIA NO ESTA EN LA
022100* TABLA DE COGS Y SE USA PARA DECIDIR SI HAY QUE AGREGAR UN
022200* RENGLON NUEVO O ACUMULAR SOBRE UNO EXISTENTE.
022300 01  WKS-IX-ITEM-COGS              PIC 9(03)  COMP VALUE ZEROS.
022400
022500******************************************************************
022600*           ACUMULADORES DEL REPORTE DE RENTABILIDAD             *
022700******************************************************************
022800* ESTOS CUATRO ACUMULADORES SE VAN SUMANDO DIA POR DIA MIENTRAS
022900* SE RECORRE EL HISTORICO DE FINANCIEROS YA ORDENADO POR FECHA
023000* (VER GENERAR-RENTABILIDAD); AL FINAL SE IMPRIMEN COMO GRAN
023100* TOTAL DE TODA LA CORRIDA DE LA SIMULACION.
023200 01  WKS-TOTALES-RENTABILIDAD.
023300     02  WKS-TOT-INGRESO           PIC S9(09)V9(4) VALUE ZEROS.
023400     02  WKS-TOT-COSTO-VENTA       PIC S9(09)V9(4) VALUE ZEROS.
023500     02  WKS-TOT-GASTOS            PIC S9(09)V9(4) VALUE ZEROS.
023600     02  WKS-TOT-UTILIDAD          PIC S9(09)V9(4) VALUE ZEROS.
023700*        -->   VISTA SEPARADA DE ENTERO Y DECIMAL DE LA UTILIDAD,
023800*        -->   USADA PARA REVISAR EL SIGNO SIN TOCAR LA MASCARA
023900     02  WKS-TOT-UTILIDAD-R REDEFINES WKS-TOT-UTILIDAD.
024000         03  WKS-TUT-ENTERO         PIC S9(09).
024100         03  WKS-TUT-DECIMAL        PIC 9(04).
024200*        -->   NUMERO DE DIAS SIMULADOS QUE SI APORTARON UN
024300*               RENGLON AL REPORTE; EN CERO SIGNIFICA QUE
024400*               FINANCIEROS ESTABA VACIO (SIMULACION NUNCA
024500*               CORRIO NI UN DIA COMPLETO)
024600     02  WKS-TOT-NUM-DIAS          PIC 9(05)  COMP VALUE ZEROS.
024700     02  FILLER                    PIC X(06)      VALUE SPACES.
024800
024900* ULTIMO DIA VISTO EN EL RECORRIDO ORDENADO DE FINANCIEROS; COMO
025000* EL SORT ENTREGA LOS RENGLONES EN ORDEN ASCENDENTE DE FECHA, EL
025100* ULTIMO RENGLON LEIDO SIEMPRE QUEDA AQUI AL TERMINAR EL LAZO
025200* (VER DETERMINAR-ULTIMO-DIA MAS ADELANTE).
025300 01  WKS-ULTIMO-DIA                PIC X(10)  VALUE SPACES.
025400*        -->   VISTA NUMERICA DEL ULTIMO DIA ENCONTRADO EN EL
025500*        -->   RECORRIDO ORDENADO DE FINANCIEROS (EL MAS ALTO)
025600 01  WKS-ULTIMO-DIA-R REDEFINES WKS-ULTIMO-DIA.
025700     02  WKS-UDI-ANIO              PIC 9(04).
025800     02  FILLER                    PIC X(01).
025900     02  WKS-UDI-MES               PIC 9(02).
026000     02  FILLER                    PIC X(01).
026100     02  WKS-UDI-DIA               PIC 9(02).
026200
026300* INTERRUPTOR DE FIN DE ARCHIVO PARA LA SALIDA DEL SORT. SE
026400* NECESITA PORQUE RETURN, A DIFERENCIA DE READ SOBRE UN ARCHIVO
026500* LINE SEQUENTIAL NORMAL, SE USA DENTRO DE LA OUTPUT PROCEDURE
026600* DEL SORT Y SU AT END SE EVALUA IGUAL QUE CUALQUIER OTRO.
026700 01  WKS-SW-FIN-SORT                PIC X(01)  VALUE "N".
026800     88  WKS-FIN-SORT-EOF                      VALUE "S".
026900     88  WKS-FIN-SORT-SIGUE                    VALUE "N".
027000
027100 PROCEDURE DIVISION.
027200******************************************************************
027300*       P R O C E D U R E   D I V I S I O N   -   V D M 1 R P T *
027400*       REPORTES DE CIERRE, ORDEN DE LOS PARRAFOS SEGUN EL      *
027500*       ORDEN NATURAL DE LA CORRIDA.                           *
027600******************************************************************
027700* EL PROGRAMA GENERA DOS REPORTES INDEPENDIENTES EN UNA SOLA
027800* CORRIDA: PRIMERO EL COSTO DE VENTA POR PRODUCTO (RECORRIENDO
027900* TODA LA BITACORA DE VENTAS), DESPUES LA RENTABILIDAD DEL
028000* NEGOCIO (RECORRIENDO EL HISTORICO DE FINANCIEROS, ORDENADO
028100* POR FECHA CON SORT PORQUE VDM1SIM LO VA AGREGANDO SIN ORDEN
028200* GARANTIZADO). NINGUNO DE LOS DOS REPORTES MODIFICA LOS
028300* ARCHIVOS DE ENTRADA; ESTE PROGRAMA ES DE SOLO LECTURA SOBRE
028400* LOS MAESTROS Y BITACORAS DE LA APLICACION VDM.
028500*
028600* RESUMEN DE REGLAS DE NEGOCIO VIGENTES (CON EL TICKET QUE LAS
028700* ORIGINO, PARA EL PROGRAMADOR QUE MANTENGA ESTO DESPUES DE
028800* NOSOTROS):
028900*   1. EL REPORTE DE COSTO DE VENTA AGRUPA POR NOMBRE DE ITEM,
029000*      NO POR RENGLON DE VENTA; CADA UNIDAD VENDIDA DE UN MISMO
029100*      PRODUCTO SE ACUMULA SOBRE EL MISMO RENGLON DEL REPORTE
029200*      (190211, VERSION INICIAL).
029300*   2. EL COSTO DE VENTA POR PRODUCTO INCLUYE LA FECHA DE LA
029400*      ULTIMA VENTA VISTA DE ESE ITEM EN TODA LA BITACORA
029500*      (190240, REVALIDADO SIN CAMBIO DE REGLA EN 301455).
029600*   3. EL HISTORICO DE FINANCIEROS NO LLEGA ORDENADO POR FECHA;
029700*      SE ORDENA CON SORT ANTES DE ACUMULAR EL GRAN TOTAL DE
029800*      RENTABILIDAD (190296, REVALIDADO EN 301198 AL PORTAR EL
029900*      PROGRAMA EN 2024).
030000*   4. EL REPORTE DE RENTABILIDAD DETALLA UN RENGLON POR DIA Y
030100*      TERMINA CON UN BLOQUE DE GRAN TOTAL DE TODA LA CORRIDA
030200*      (INGRESO, COSTO DE VENTA, GASTOS Y UTILIDAD).
030300*   5. SI EL HISTORICO DE FINANCIEROS ESTA VACIO (SIMULACION
030400*      NUNCA CORRIO NI UN DIA COMPLETO), EL REPORTE DE
030500*      RENTABILIDAD LO INFORMA COMO "NINGUNO" EN LUGAR DE
030600*      IMPRIMIR UNA FECHA Y OMITE EL BLOQUE DE GRAN TOTAL.
030700*   6. ESTE PROGRAMA NUNCA REESCRIBE VENTAS NI FINANCIEROS; SUS
030800*      DOS SALIDAS SON REPORTES NUEVOS, NO ACTUALIZACIONES DE
030900*      UN ARCHIVO EXISTENTE.
031000 000-MAIN SECTION.
031100*    -->  SE DEJA CONSTANCIA DE CUANDO CORRIO EL REPORTE, NO DE
031200*         LA FECHA SIMULADA DE LA MAQUINA VENDEDORA (AGREGADO
031300*         CON EL TICKET 301198 EN 2024)
031400     ACCEPT WKS-FECHA-PROCESO FROM DATE
031500     ACCEPT WKS-HORA-PROCESO  FROM TIME
031600*    -->  DEJA ABIERTOS VENTAS, RPTCOS Y RPTREN; FINANCIEROS SE
031700*         ABRE MAS ADELANTE, DENTRO DEL PROPIO VERBO SORT
031800     PERFORM ABRIR-ARCHIVOS THRU ABRIR-ARCHIVOS-E
031900*    -->  PRIMER REPORTE: RECORRE TODA LA BITACORA DE VENTAS Y
032000*         ARMA LA TABLA DE COSTO DE VENTA POR PRODUCTO
032100     PERFORM ACUMULAR-COSTOS-PRODUCTO
032200             THRU ACUMULAR-COSTOS-PRODUCTO-E
032300*    -->  IMPRIME LA TABLA YA ARMADA, UN RENGLON POR ITEM
032400     PERFORM IMPRIMIR-COSTOS-PRODUCTO
032500             THRU IMPRIMIR-COSTOS-PRODUCTO-E
032600*    -->  SEGUNDO REPORTE: ORDENA FINANCIEROS Y ACUMULA/IMPRIME
032700*         LA RENTABILIDAD DIA POR DIA MAS EL GRAN TOTAL
032800     PERFORM GENERAR-RENTABILIDAD THRU GENERAR-RENTABILIDAD-E
032900*    -->  DISPLAY DE DIAGNOSTICO DE FIN DE CORRIDA, NO VIAJA A
033000*         NINGUN ARCHIVO DE SALIDA
033100     MOVE WKS-HORA-PROCESO TO WKS-TIEMPO-PROCESO
033200     DISPLAY WKS-PROGRAMA " PROCESADO EL " WKS-FECHA-PROCESO
033300             " A LAS " WKS-HORA-PROCESO
033400     STOP RUN.
033500 000-MAIN-E.  EXIT.
033600
033700******************************************************************
033800*     A P E R T U R A   D E   A R C H I V O S                   *
033900******************************************************************
034000* FINANCIEROS NO SE ABRE AQUI: EL VERBO SORT LO ABRE Y LO CIERRA
034100* POR SU CUENTA AL USARLO EN LA FRASE USING DE GENERAR-
034200* RENTABILIDAD (VER MAS ADELANTE). SOLO SE VALIDA LA APERTURA
034300* DE VENTAS PORQUE ES EL UNICO ARCHIVO DE ENTRADA QUE ESTE
034400* PARRAFO ABRE DIRECTAMENTE.
034500 ABRIR-ARCHIVOS SECTION.
034600     OPEN INPUT  VENTAS
034700     OPEN OUTPUT RPTCOS
034800     OPEN OUTPUT RPTREN
034900*    -->  SIN LA BITACORA DE VENTAS NO HAY COSTO DE VENTA QUE
035000*         ACUMULAR; SE CORTA EL JOB, NO SE GENERA NINGUN
035100*         REPORTE A MEDIAS
035200     IF FS-VENTAS NOT = "00"
035300        DISPLAY "*** ERROR AL ABRIR VENTAS. FS=" FS-VENTAS
035400        MOVE 91 TO RETURN-CODE
035500        STOP RUN
035600     END-IF.
035700 ABRIR-ARCHIVOS-E.  EXIT.
035800
035900******************************************************************
036000*     A C U M U L A C I O N   D E L   C O S T O   D E           *
036100*     V E N T A   P O R   P R O D U C T O                       *
036200******************************************************************
036300* RECORRE LA BITACORA DE VENTAS COMPLETA Y ACUMULA EL COSTO DE
036400* VENTA, LAS UNIDADES Y LA FECHA DE ULTIMA VENTA DE CADA
036500* PRODUCTO. LA TABLA WKS-TABLA-COGS NO EXISTE TODAVIA ANTES DE
036600* ESTE PARRAFO; SE CONSTRUYE COMPLETA EN ESTA PASADA UNICA.
036700 ACUMULAR-COSTOS-PRODUCTO SECTION.
036800     PERFORM LEER-Y-ACUMULAR-COGS UNTIL FS-VENTAS NOT = "00"
036900     CLOSE VENTAS.
037000 ACUMULAR-COSTOS-PRODUCTO-E.  EXIT.
037100
037200* LEE UN RENGLON DE VENTAS Y LO ACUMULA SOBRE EL RENGLON DE LA
037300* TABLA DE COGS QUE LE CORRESPONDE, CREANDO EL RENGLON SI ES LA
037400* PRIMERA VEZ QUE SE VE ESE ITEM.
037500 LEER-Y-ACUMULAR-COGS.
037600     READ VENTAS
037700          AT END MOVE "10" TO FS-VENTAS
037800     END-READ
037900     IF FS-VENTAS = "00"
038000*       -->  UBICA EL ITEM EN LA TABLA DE COGS, O DEJA
038100*            WKS-IX-ITEM-COGS EN CERO SI TODAVIA NO EXISTE
038200        PERFORM UBICAR-ITEM-COGS THRU UBICAR-ITEM-COGS-E
038300        IF WKS-IX-ITEM-COGS = ZEROS
038400*          -->  PRIMERA VEZ QUE SE VE ESTE ITEM: SE ABRE UN
038500*               RENGLON NUEVO AL FINAL DE LA TABLA
038600           ADD 1 TO WKS-NUM-ITEMS-COGS
038700           MOVE WKS-NUM-ITEMS-COGS TO WKS-IX-ITEM-COGS
038800           MOVE VTA-NOMBRE-ITEM
038900                TO WKS-COGS-NOMBRE-ITEM(WKS-IX-ITEM-COGS)
039000        END-IF
039100*       -->  SE ACUMULA COSTO DE VENTA Y UNIDADES SOBRE EL
039200*            RENGLON, YA SEA NUEVO O EXISTENTE
039300        ADD VTA-COSTO-VENTA
039400            TO WKS-COGS-TOTAL(WKS-IX-ITEM-COGS)
039500        ADD VTA-CANTIDAD
039600            TO WKS-COGS-UNIDADES(WKS-IX-ITEM-COGS)
039700*       -->  LA FECHA DE ULTIMA VENTA SOLO AVANZA, NUNCA
039800*            RETROCEDE; LA BITACORA NO VIENE NECESARIAMENTE
039900*            ORDENADA POR FECHA DENTRO DE UN MISMO ITEM
040000        IF VTA-FECHA > WKS-COGS-FECHA-ULTIMA(WKS-IX-ITEM-COGS)
040100           MOVE VTA-FECHA
040200                TO WKS-COGS-FECHA-ULTIMA(WKS-IX-ITEM-COGS)
040300        END-IF
040400     END-IF.
040500
040600* BUSCA EL ITEM DE LA VENTA LEIDA EN LA TABLA DE COGS YA
040700* ARMADA HASTA ESE MOMENTO. BUSQUEDA SECUENCIAL, NO BINARIA;
040800* LA TABLA TOPA EN 50 PRODUCTOS Y NO JUSTIFICA NADA MAS
040900* ELABORADO, MISMO CRITERIO QUE UBICAR-ITEM EN VDM1MNT.
041000 UBICAR-ITEM-COGS SECTION.
041100     MOVE ZEROS TO WKS-IX-ITEM-COGS
041200     PERFORM BUSCAR-UN-ITEM-COGS
041300             VARYING IX-COGS FROM 1 BY 1
041400             UNTIL IX-COGS > WKS-NUM-ITEMS-COGS.
041500 UBICAR-ITEM-COGS-E.  EXIT.
041600
041700* COMPARA EL NOMBRE DE ITEM DE UN RENGLON DE LA TABLA DE COGS
041800* CONTRA EL NOMBRE DE LA VENTA LEIDA; SOLO SE QUEDA CON EL
041900* PRIMER MATCH.
042000 BUSCAR-UN-ITEM-COGS.
042100     IF WKS-COGS-NOMBRE-ITEM(IX-COGS) = VTA-NOMBRE-ITEM
042200        AND WKS-IX-ITEM-COGS = ZEROS
042300        MOVE IX-COGS TO WKS-IX-ITEM-COGS
042400     END-IF.
042500
042600******************************************************************
042700*     I M P R E S I O N   D E L   R E P O R T E   D E           *
042800*     C O S T O   D E   V E N T A                                *
042900******************************************************************
043000* IMPRIME LA TABLA DE COGS YA ARMADA, UN RENGLON POR ITEM, EN EL
043100* ORDEN EN QUE CADA ITEM APARECIO POR PRIMERA VEZ EN LA
043200* BITACORA DE VENTAS (NO HAY ORDEN ALFABETICO NI POR MONTO).
043300 IMPRIMIR-COSTOS-PRODUCTO SECTION.
043400     PERFORM IMPRIMIR-UN-RENGLON-COGS
043500             VARYING IX-COGS FROM 1 BY 1
043600             UNTIL IX-COGS > WKS-NUM-ITEMS-COGS
043700     CLOSE RPTCOS.
043800 IMPRIMIR-COSTOS-PRODUCTO-E.  EXIT.
043900
044000* ARMA Y ESCRIBE UN RENGLON DEL REPORTE DE COSTO DE VENTA, CON
044100* EL NOMBRE DEL ITEM, EL COSTO DE VENTA ACUMULADO Y LA FECHA DE
044200* SU ULTIMA VENTA (AGREGADA CON EL TICKET 190240).
044300 IMPRIMIR-UN-RENGLON-COGS.
044400     MOVE WKS-COGS-TOTAL(IX-COGS) TO WKS-MASK
044500     MOVE SPACES TO LIN-COSTO
044600     STRING WKS-COGS-NOMBRE-ITEM(IX-COGS)
044700            " COGS=" WKS-MASK
044800            " ULTIMA VENTA=" WKS-COGS-FECHA-ULTIMA(IX-COGS)
044900            DELIMITED BY SIZE INTO LIN-COSTO
045000     WRITE LIN-COSTO.
045100
045200******************************************************************
045300*     G E N E R A C I O N   D E L   R E P O R T E   D E         *
045400*     R E N T A B I L I D A D                                    *
045500******************************************************************
045600* ORDENA EL HISTORICO DE FINANCIEROS POR FECHA ASCENDENTE Y LO
045700* ENTREGA A LA RUTINA DE SALIDA, QUE IMPRIME EL DETALLE Y
045800* ACUMULA LOS GRAN TOTALES DE RENTABILIDAD. EL ORDENAMIENTO SE
045900* AGREGO CON EL TICKET 190296 (1996) PORQUE VDM1SIM SOLO VA
046000* AGREGANDO RENGLONES AL FINAL DEL ARCHIVO CONFORME AVANZA LA
046100* SIMULACION, SIN GARANTIZAR QUE QUEDEN EN ORDEN DE FECHA SI LA
046200* CORRIDA SE DETUVO Y SE REINICIO VARIAS VECES.
046300 GENERAR-RENTABILIDAD SECTION.
046400*    -->  EL SORT ABRE Y CIERRA FINANCIEROS POR SU CUENTA; EL
046500*         PROGRAMA NUNCA EMITE OPEN NI CLOSE SOBRE ESE ARCHIVO
046600     SORT WORKFIN ON ASCENDING KEY WRK-FECHA
046700          USING FINANCIEROS
046800          OUTPUT PROCEDURE IS PROCESAR-FINANCIEROS-ORDENADOS
046900*    -->  DESPUES DE ACUMULAR TODOS LOS DIAS, IMPRIME EL
047000*         BLOQUE DE GRAN TOTAL (O "NINGUNO" SI NO HUBO DIAS)
047100     PERFORM IMPRIMIR-RENTABILIDAD THRU IMPRIMIR-RENTABILIDAD-E
047200     CLOSE RPTREN.
047300 GENERAR-RENTABILIDAD-E.  EXIT.
047400
047500* OUTPUT PROCEDURE DEL SORT: SE EJECUTA UNA VEZ, RECIBE CADA
047600* RENGLON YA ORDENADO POR FECHA A TRAVES DE RETURN Y LO PROCESA
047700* UNO POR UNO HASTA QUE EL SORT SE QUEDA SIN RENGLONES.
047800 PROCESAR-FINANCIEROS-ORDENADOS SECTION.
047900     MOVE "N" TO WKS-SW-FIN-SORT
048000     PERFORM LEER-Y-PROCESAR-FINANCIERO
048100             UNTIL WKS-FIN-SORT-EOF.
048200 PROCESAR-FINANCIEROS-ORDENADOS-E.  EXIT.
048300
048400* RETURN ES EL VERBO QUE LEE UN RENGLON YA ORDENADO DESDE
048500* DENTRO DE LA OUTPUT PROCEDURE DEL SORT; SE COMPORTA COMO UN
048600* READ NORMAL PERO SOBRE EL ARCHIVO DE TRABAJO DEL SORT, NUNCA
048700* SOBRE FINANCIEROS DIRECTAMENTE.
048800 LEER-Y-PROCESAR-FINANCIERO.
048900     RETURN WORKFIN
049000          AT END MOVE "S" TO WKS-SW-FIN-SORT
049100     END-RETURN
049200     IF WKS-FIN-SORT-SIGUE
049300*       -->  COMO EL RECORRIDO VA ORDENADO POR FECHA, CADA
049400*            RENGLON NUEVO EMPUJA LA FECHA MAS ALTA VISTA
049500        PERFORM DETERMINAR-ULTIMO-DIA THRU DETERMINAR-ULTIMO-DIA-E
049600*       -->  ACUMULA LOS CUATRO TOTALES DE RENTABILIDAD DEL DIA
049700        PERFORM ACUMULAR-RENTABILIDAD THRU ACUMULAR-RENTABILIDAD-E
049800*       -->  IMPRIME EL RENGLON DE DETALLE DE ESTE DIA
049900        PERFORM IMPRIMIR-RENGLON-RENTABILIDAD
050000     END-IF.
050100
050200* COMO EL RECORRIDO VA EN ORDEN ASCENDENTE DE FECHA, EL ULTIMO
050300* RENGLON DEVUELTO POR EL SORT ES SIEMPRE EL DIA MAS RECIENTE;
050400* NO HACE FALTA COMPARAR CONTRA EL VALOR ANTERIOR, SOLO
050500* SOBRESCRIBIR CADA VEZ.
050600 DETERMINAR-ULTIMO-DIA SECTION.
050700     MOVE WRK-FECHA TO WKS-ULTIMO-DIA.
050800 DETERMINAR-ULTIMO-DIA-E.  EXIT.
050900
051000* SUMA LOS CUATRO MONTOS DEL DIA (INGRESO, COSTO DE VENTA,
051100* GASTOS Y UTILIDAD) SOBRE LOS ACUMULADORES DE GRAN TOTAL, Y
051200* CUENTA EL DIA COMO PROCESADO.
051300 ACUMULAR-RENTABILIDAD SECTION.
051400     ADD 1               TO WKS-TOT-NUM-DIAS
051500     ADD WRK-INGRESO     TO WKS-TOT-INGRESO
051600     ADD WRK-COSTO-VENTA TO WKS-TOT-COSTO-VENTA
051700     ADD WRK-GASTOS      TO WKS-TOT-GASTOS
051800     ADD WRK-UTILIDAD    TO WKS-TOT-UTILIDAD.
051900 ACUMULAR-RENTABILIDAD-E.  EXIT.
052000
052100* ESCRIBE EL RENGLON DE DETALLE DE UN DIA DEL REPORTE DE
052200* RENTABILIDAD; DESGLOSA LOS CUATRO MONTOS DEL DIA (INGRESO,
052300* COSTO DE VENTA, GASTOS Y UTILIDAD), UNO POR RENGLON, PORQUE
052400* RPTREN ES LINE SEQUENTIAL DE UNA SOLA LINEA POR REGISTRO (VER
052500* EL MISMO PATRON EN VDM1SIM, IMPRIMIR-RESUMEN-DIA SECTION).
052600* AGREGADO EN 301520: EL RENGLON ANTES SOLO TRAIA LA UTILIDAD.
052700 IMPRIMIR-RENGLON-RENTABILIDAD.
052800     MOVE SPACES TO LIN-RENTA
052900     STRING "DIA " WRK-FECHA
053000            DELIMITED BY SIZE INTO LIN-RENTA
053100     WRITE LIN-RENTA
053200     MOVE WRK-INGRESO TO WKS-MASK
053300     MOVE SPACES TO LIN-RENTA
053400     STRING "  INGRESO...........: " WKS-MASK
053500            DELIMITED BY SIZE INTO LIN-RENTA
053600     WRITE LIN-RENTA
053700     MOVE WRK-COSTO-VENTA TO WKS-MASK
053800     MOVE SPACES TO LIN-RENTA
053900     STRING "  COSTO DE VENTA....: " WKS-MASK
054000            DELIMITED BY SIZE INTO LIN-RENTA
054100     WRITE LIN-RENTA
054200     MOVE WRK-GASTOS TO WKS-MASK
054300     MOVE SPACES TO LIN-RENTA
054400     STRING "  GASTOS FIJOS......: " WKS-MASK
054500            DELIMITED BY SIZE INTO LIN-RENTA
054600     WRITE LIN-RENTA
054700     MOVE WRK-UTILIDAD TO WKS-MASK
054800     MOVE SPACES TO LIN-RENTA
054900     STRING "  UTILIDAD..........: " WKS-MASK
055000            DELIMITED BY SIZE INTO LIN-RENTA
055100     WRITE LIN-RENTA.
055200
055300******************************************************************
055400*     I M P R E S I O N   D E L   G R A N   T O T A L   D E     *
055500*     R E N T A B I L I D A D                                    *
055600******************************************************************
055700* SI NO HUBO NINGUN DIA, SE INFORMA "NINGUNO" EN LUGAR DE LA
055800* FECHA Y SE OMITE EL RENGLON DE GRAN TOTAL; ESTO CUBRE EL CASO
055900* DE QUE EL REPORTE SE CORRA ANTES DE QUE LA SIMULACION HAYA
056000* TERMINADO SIQUIERA UN DIA COMPLETO (VDM1SIM TODAVIA NO
056100* GRABO NINGUN RENGLON EN FINANCIEROS).
056200 IMPRIMIR-RENTABILIDAD SECTION.
056300     IF WKS-TOT-NUM-DIAS = ZEROS
056400        MOVE SPACES TO LIN-RENTA
056500        STRING "ULTIMO DIA SIMULADO..: NINGUNO"
056600               DELIMITED BY SIZE INTO LIN-RENTA
056700        WRITE LIN-RENTA
056800     ELSE
056900*       -->  PRIMERO EL ULTIMO DIA SIMULADO, DESPUES LOS
057000*            CUATRO MONTOS DE GRAN TOTAL, UNO POR RENGLON
057100        MOVE SPACES TO LIN-RENTA
057200        STRING "ULTIMO DIA SIMULADO..: " WKS-ULTIMO-DIA
057300               DELIMITED BY SIZE INTO LIN-RENTA
057400        WRITE LIN-RENTA
057500        MOVE WKS-TOT-INGRESO TO WKS-MASK
057600        MOVE SPACES TO LIN-RENTA
057700        STRING "GRAN TOTAL INGRESO...: " WKS-MASK
057800               DELIMITED BY SIZE INTO LIN-RENTA
057900        WRITE LIN-RENTA
058000        MOVE WKS-TOT-COSTO-VENTA TO WKS-MASK
058100        MOVE SPACES TO LIN-RENTA
058200        STRING "GRAN TOTAL COSTO VTA.: " WKS-MASK
058300               DELIMITED BY SIZE INTO LIN-RENTA
058400        WRITE LIN-RENTA
058500        MOVE WKS-TOT-GASTOS TO WKS-MASK
058600        MOVE SPACES TO LIN-RENTA
058700        STRING "GRAN TOTAL GASTOS.....: " WKS-MASK
058800               DELIMITED BY SIZE INTO LIN-RENTA
058900        WRITE LIN-RENTA
059000        MOVE WKS-TOT-UTILIDAD TO WKS-MASK
059100        MOVE SPACES TO LIN-RENTA
059200        STRING "GRAN TOTAL UTILIDAD...: " WKS-MASK
059300               DELIMITED BY SIZE INTO LIN-RENTA
059400        WRITE LIN-RENTA
059500     END-IF.
059600 IMPRIMIR-RENTABILIDAD-E.  EXIT.
059700
059800******************************************************************
059900*     N O T A   F I N A L   D E L   M A N T E N I M I E N T O    *
060000******************************************************************
060100* ESTE PROGRAMA SE REVISA CADA VEZ QUE CAMBIA EL FORMATO DE LOS
060200* DOS REPORTES O CADA VEZ QUE VDVTA01 O VDFIN01 GANAN UN CAMPO
060300* NUEVO, PORQUE AMBOS COPYBOOKS SE COMPARTEN CON VDM1SIM, QUE ES
060400* QUIEN LOS GRABA. LA RECOMPILACION DEL SD WORKFIN (COPY VDFIN01
060500* REPLACING FIN BY WRK) NECESITA EL MISMO CUIDADO: CUALQUIER
060600* CAMPO QUE SE AGREGUE A VDFIN01 APARECE AUTOMATICAMENTE EN
060700* WORKFIN CON EL PREFIJO WRK-, PERO SI EL CAMBIO AFECTA EL ORDEN
060800* DE LOS CAMPOS TAMBIEN HAY QUE REVISAR LA CLAVE DEL SORT.
