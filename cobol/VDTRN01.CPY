000100******************************************************************
000200*        COPY VDTRN01 - LAYOUT TARJETA DE TRANSACCION            *
000300*        SISTEMA       : SIMULADOR MAQUINA VENDEDORA (VDM)       *
000400*        ARCHIVO       : TRANSAC (TARJETAS DE MANTENIMIENTO DE   *
000500*                      : INVENTARIO, UNA TRANSACCION POR LINEA)  *
000600*        DESCRIPCION   : CODIGO DE ACCION MAS LOS DATOS QUE ESA  *
000700*                      : ACCION REQUIERE (ITEM, CANTIDAD, O      *
000800*                      : PRECIO, SEGUN EL CASO)                  *
000900******************************************************************
001000 01  REG-TRANSACCION.
001100*        -->   CODIGOS VALIDOS: P=PEDIDO, D=DESCUENTO, A=ABONO,
001200*        -->   F=FIJAR PRECIO, B=AJUSTE MASIVO, C=CONSULTA COSTO,
001300*        -->   R=APLICAR REABASTOS VENCIDOS (NO USA ITEM/QTY/
001400*        -->   PRECIO, APLICA A TODO EL INVENTARIO - TICKET 301521)
001500     02  TRN-ACCION                PIC X(01)      VALUE SPACES.
001600     02  TRN-NOMBRE-ITEM           PIC X(20)      VALUE SPACES.
001700     02  TRN-CANTIDAD              PIC S9(05)     VALUE ZEROS.
001800     02  TRN-PRECIO                PIC S9(03)V9(4)
001900                                    COMP-3        VALUE ZEROS.
002000     02  FILLER                    PIC X(07)      VALUE SPACES.
