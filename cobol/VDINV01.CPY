000100******************************************************************
000200*        COPY VDINV01 - LAYOUT REGISTRO MAESTRO DE INVENTARIO    *
000300*        SISTEMA       : SIMULADOR MAQUINA VENDEDORA (VDM)       *
000400*        ARCHIVO       : INVENTARIO (UN REGISTRO POR PRODUCTO)   *
000500*        LLAVE LOGICA  : INV-NOMBRE-ITEM                         *
000600*        DESCRIPCION   : EXISTENCIA ACTUAL, PEDIDO PENDIENTE AL  *
000700*                      : PROVEEDOR CON SU FECHA DE ENTREGA, Y    *
000800*                      : PRECIOS DE COSTO Y DE VENTA VIGENTES    *
000900******************************************************************
001000 01  REG-INVENTARIO.
001100     02  INV-NOMBRE-ITEM           PIC X(20)      VALUE SPACES.
001200     02  INV-EXISTENCIA            PIC S9(05)     VALUE ZEROS.
001300     02  INV-PEDIDO-PENDIENTE      PIC S9(05)     VALUE ZEROS.
001400     02  INV-FECHA-ENTREGA         PIC X(10)      VALUE SPACES.
001500*        -->   VISTA DESGLOSADA DE LA FECHA DE ENTREGA, USADA
001600*        -->   AL VALIDAR QUE EL PEDIDO YA LLEGO
001700     02  INV-FECHA-ENTREGA-R REDEFINES INV-FECHA-ENTREGA.
001800         03  INV-FEN-ANIO          PIC 9(04).
001900         03  FILLER                PIC X(01).
002000         03  INV-FEN-MES           PIC 9(02).
002100         03  FILLER                PIC X(01).
002200         03  INV-FEN-DIA           PIC 9(02).
002300     02  INV-PRECIO-COSTO          PIC S9(03)V9(4)
002400                                    COMP-3        VALUE ZEROS.
002500     02  INV-PRECIO-VENTA          PIC S9(03)V9(4)
002600                                    COMP-3        VALUE ZEROS.
002700*        -->   INDICADOR DE PEDIDO VIGENTE, DERIVADO DE QUE LA
002800*        -->   FECHA DE ENTREGA NO ESTE EN BLANCOS
002900     02  INV-IND-PEDIDO-VIGENTE    PIC X(01)      VALUE "N".
003000         88  INV-HAY-PEDIDO-VIGENTE             VALUE "S".
003100         88  INV-SIN-PEDIDO-VIGENTE             VALUE "N".
003200     02  FILLER                    PIC X(09)      VALUE SPACES.
